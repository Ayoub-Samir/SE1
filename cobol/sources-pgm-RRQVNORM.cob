000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRQVNORM.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   DPT - YATIRIM PROGRAMI.
000700 DATE-WRITTEN.   26 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DPT INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE CLEANS THE RAW REQUEST DOCUMENT
001200*               TEXT HANDED TO IT BY RRQXPIPE - STRIPS CONTROL
001300*               CHARACTERS, FOLDS NON-BREAKING SPACES, COLLAPSES
001400*               RUNS OF SPACES/TABS AND BLANK LINES, AND TRIMS
001500*               LEADING/TRAILING BLANKS LINE BY LINE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* YPK019 DLIM    26 MAR 1991 - INITIAL VERSION
002100* YPK031 OZG     19 JUN 2004 - SUP 04-0287 - COLLAPSE 3+
002200*                              CONSECUTIVE BLANK LINES TO ONE
002300* YPK047 NGSL    09 JUL 2009 - SUP 09-0206 - A010 WAS TESTING
002400*                              WK-N-BLANK-RUN < 2, SO A RUN OF
002500*                              EXACTLY 2 BLANK LINES COLLAPSED TO
002600*                              1 INSTEAD OF PASSING THROUGH.
002700*                              CHANGED TO < 3 TO MATCH YPK031 -
002800*                              ONLY THE 3RD AND LATER CONSECUTIVE
002900*                              BLANK LINE IS NOW DROPPED
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM RRQVNORM **".
005200
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-N-SCAN-COUNTERS.
005500     05  WK-N-LINE-IX                PIC 9(02) COMP VALUE ZERO.
005600     05  WK-N-CHAR-IX                PIC 9(03) COMP VALUE ZERO.
005700     05  WK-N-OUT-IX                 PIC 9(03) COMP VALUE ZERO.
005800     05  WK-N-BLANK-RUN              PIC 9(02) COMP VALUE ZERO.
005900     05  WK-N-OUT-LINE-IX            PIC 9(02) COMP VALUE ZERO.
006000     05  WK-N-CHAR-IX-DISP           PIC 9(03) VALUE ZERO.
006100     05  WK-N-CHAR-IX-DISP-R REDEFINES WK-N-CHAR-IX-DISP.
006200         10  WK-N-CHAR-IX-D1         PIC 9(01).
006300         10  WK-N-CHAR-IX-D2         PIC 9(01).
006400         10  WK-N-CHAR-IX-D3         PIC 9(01).
006500     05  FILLER                       PIC X(01).
006600
006700 01  WK-C-SCAN-WORK.
006800     05  WK-C-CUR-CHAR               PIC X(01).
006900     05  WK-C-PREV-WAS-SPACE         PIC X(01) VALUE "N".
007000         88  WK-C-PREV-SPACE-YES             VALUE "Y".
007100         88  WK-C-PREV-SPACE-NO               VALUE "N".
007200     05  WK-C-LINE-WAS-BLANK         PIC X(01).
007300         88  WK-C-LINE-BLANK-YES             VALUE "Y".
007400         88  WK-C-LINE-BLANK-NO               VALUE "N".
007500     05  WK-C-ONE-LINE-WORK          PIC X(200).
007600     05  WK-C-ONE-LINE-CHARS REDEFINES WK-C-ONE-LINE-WORK.
007700         10  WK-C-ONE-LINE-CHAR      PIC X(01)
007800                                      OCCURS 200 TIMES.
007900     05  WK-C-CTL-RESULT              PIC X(01).
008000     05  FILLER                       PIC X(01).
008100
008200 01  WK-C-SPARE-WORK-AREA.
008300     05  WK-C-SPARE-DATE              PIC X(08).
008400     05  WK-C-SPARE-DATE-R REDEFINES WK-C-SPARE-DATE.
008500         10  WK-C-SPARE-CCYY          PIC 9(04).
008600         10  WK-C-SPARE-MM            PIC 9(02).
008700         10  WK-C-SPARE-DD            PIC 9(02).
008800     05  FILLER                       PIC X(01).
008900
009000 COPY RRQLNORM.
009100
009200*****************
009300 LINKAGE SECTION.
009400*****************
009500 EJECT
009600********************************************
009700 PROCEDURE DIVISION USING WK-C-LNORM-AREA.
009800********************************************
009900 MAIN-MODULE.
010000     PERFORM A000-NORMALIZE-DOCUMENT
010100        THRU A099-NORMALIZE-DOCUMENT-EX.
010200     EXIT PROGRAM.
010300
010400*---------------------------------------------------------------*
010500 A000-NORMALIZE-DOCUMENT.
010600*---------------------------------------------------------------*
010700     MOVE WK-C-LNORM-IN-LCNT          TO WK-C-LNORM-OUT-LCNT.
010800     MOVE ZERO                        TO WK-N-OUT-LINE-IX
010900                                          WK-N-BLANK-RUN.
011000     INITIALIZE WK-C-LNORM-OUT-LINES.
011100     MOVE ZERO                        TO WK-N-LINE-IX.
011200 A010-NORMALIZE-NEXT-LINE.
011300     ADD 1                             TO WK-N-LINE-IX.
011400     IF  WK-N-LINE-IX > WK-C-LNORM-IN-LCNT
011500         GO TO A099-NORMALIZE-DOCUMENT-EX.
011600     PERFORM B000-CLEAN-ONE-LINE
011700        THRU B099-CLEAN-ONE-LINE-EX.
011800     IF  WK-C-LINE-BLANK-YES
011900         ADD 1                         TO WK-N-BLANK-RUN
012000     ELSE
012100         MOVE ZERO                     TO WK-N-BLANK-RUN.
012200     IF  WK-N-BLANK-RUN < 3
012300         ADD 1                         TO WK-N-OUT-LINE-IX
012400         MOVE WK-C-ONE-LINE-WORK       TO WK-C-LNORM-OUT-LINE
012500                                          (WK-N-OUT-LINE-IX).
012600     GO TO A010-NORMALIZE-NEXT-LINE.
012700 A099-NORMALIZE-DOCUMENT-EX.
012800     MOVE WK-N-OUT-LINE-IX             TO WK-C-LNORM-OUT-LCNT.
012900     EXIT.
013000
013100*---------------------------------------------------------------*
013200* B000 CLEANS ONE LINE: STRIPS CONTROL CHARACTERS, FOLDS NBSP
013300* (X"A0") TO AN ORDINARY SPACE, COLLAPSES RUNS OF SPACE/TAB TO
013400* ONE SPACE, AND TRIMS LEADING/TRAILING BLANKS.  NO INTRINSIC
013500* FUNCTION IS USED - CHARACTER BY CHARACTER, SHOP STANDARD.
013600*---------------------------------------------------------------*
013700 B000-CLEAN-ONE-LINE.
013800*---------------------------------------------------------------*
013900     MOVE SPACES                       TO WK-C-ONE-LINE-WORK.
014000     SET  WK-C-PREV-SPACE-YES          TO TRUE.
014100     SET  WK-C-LINE-BLANK-YES          TO TRUE.
014200     MOVE ZERO                         TO WK-N-OUT-IX.
014300     MOVE ZERO                         TO WK-N-CHAR-IX.
014400 B010-CLEAN-NEXT-CHAR.
014500     ADD 1                              TO WK-N-CHAR-IX.
014600     IF  WK-N-CHAR-IX > 200
014700         GO TO B090-TRIM-TRAILING.
014800     MOVE WK-C-LNORM-IN-LINE(WK-N-LINE-IX)(WK-N-CHAR-IX:1)
014900                                        TO WK-C-CUR-CHAR.
015000     PERFORM C000-IS-CONTROL-CHAR
015100        THRU C009-IS-CONTROL-CHAR-EX.
015200     IF  WK-C-CTL-RESULT = "Y"
015300         GO TO B010-CLEAN-NEXT-CHAR.
015400     IF  WK-C-CUR-CHAR = X"A0"
015500         MOVE SPACE                    TO WK-C-CUR-CHAR.
015600     IF  WK-C-CUR-CHAR = SPACE OR WK-C-CUR-CHAR = X"09"
015700         IF  WK-C-PREV-SPACE-NO
015800             ADD 1                     TO WK-N-OUT-IX
015900             MOVE SPACE                TO WK-C-ONE-LINE-WORK
016000                                          (WK-N-OUT-IX:1)
016100             SET WK-C-PREV-SPACE-YES   TO TRUE
016200         END-IF
016300     ELSE
016400         ADD 1                         TO WK-N-OUT-IX
016500         MOVE WK-C-CUR-CHAR            TO WK-C-ONE-LINE-WORK
016600                                          (WK-N-OUT-IX:1)
016700         SET WK-C-PREV-SPACE-NO        TO TRUE
016800         SET WK-C-LINE-BLANK-NO        TO TRUE.
016900     GO TO B010-CLEAN-NEXT-CHAR.
017000 B090-TRIM-TRAILING.
017100     IF  WK-N-OUT-IX > 0
017200         IF  WK-C-ONE-LINE-WORK(WK-N-OUT-IX:1) = SPACE
017300             SUBTRACT 1                FROM WK-N-OUT-IX
017400             GO TO B090-TRIM-TRAILING.
017500 B099-CLEAN-ONE-LINE-EX.
017600     EXIT.
017700
017800*---------------------------------------------------------------*
017900* C000 TESTS WHETHER WK-C-CUR-CHAR IS A CONTROL CHARACTER IN
018000* THE RANGES 0-8, 11, 12, 14-31 OR 127.
018100*---------------------------------------------------------------*
018200 C000-IS-CONTROL-CHAR.
018300*---------------------------------------------------------------*
018400     MOVE "N"                          TO WK-C-CTL-RESULT.
018500     IF  WK-C-CUR-CHAR < X"09"
018600         MOVE "Y"                      TO WK-C-CTL-RESULT
018700         GO TO C009-IS-CONTROL-CHAR-EX.
018800     IF  WK-C-CUR-CHAR = X"0B" OR WK-C-CUR-CHAR = X"0C"
018900         MOVE "Y"                      TO WK-C-CTL-RESULT
019000         GO TO C009-IS-CONTROL-CHAR-EX.
019100     IF  WK-C-CUR-CHAR >= X"0E" AND WK-C-CUR-CHAR <= X"1F"
019200         MOVE "Y"                      TO WK-C-CTL-RESULT
019300         GO TO C009-IS-CONTROL-CHAR-EX.
019400     IF  WK-C-CUR-CHAR = X"7F"
019500         MOVE "Y"                      TO WK-C-CTL-RESULT.
019600 C009-IS-CONTROL-CHAR-EX.
019700     EXIT.
019800
019900******************************************************************
020000************** END OF PROGRAM SOURCE -  RRQVNORM ***************
020100******************************************************************
