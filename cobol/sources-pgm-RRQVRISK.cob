000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRQVRISK.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   DPT - YATIRIM PROGRAMI.
000700 DATE-WRITTEN.   23 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DPT INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCORE THE RISK OF A
001200*               BUDGET REVISION REQUEST.  RULES ARE ADDITIVE
001300*               PENALTIES AGAINST THE PROJECT MASTER FIGURES,
001400*               CAPPED AT 100.
001500*
001600*    RETURN STATUS:
001700*    WK-C-LRISK-SCORE  - 0 THRU 100
001800*    WK-C-LRISK-NOTES  - TRIGGERED RULE MESSAGES, SPACE SEPARATED
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* YPK010 MWTL    23 MAR 1991 - INITIAL VERSION - PROJECT-NOT-FOUND
002400*                              AND AMOUNT-ABSENT RULES ONLY
002500* YPK011 MWTL    02 APR 1991 - ADD EXCEEDS-REMAINING AND
002600*                              SPEND-RATIO RULES
002700* YPK023 RAZAK   14 DEC 1998 - Y2K - WIDEN ALL STAMP FIELDS TO A
002800*                              4-DIGIT CENTURY AHEAD OF THE 2000
002900*                              ROLLOVER (SUP 98-1140)
003000* YPK034 OZG     11 OCT 2005 - ADD 20-PERCENT-OF-BUDGET RULE AND
003100*                              INVALID-AMOUNT RULE (SUP 05-0912)
003200* YPK045 NGSL    03 MAR 2008 - SUP 08-0133 - SHORT-JUSTIFICATION
003300*                              RULE NOW SKIPPED WHEN PROJECT NOT
003400*                              FOUND, PER REVISED BUSINESS RULE
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM RRQVRISK **".
005700
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-N-SCORE-WORK.
006000     05  WK-N-SCORE-ACCUM             PIC 9(03) COMP VALUE ZERO.
006100     05  WK-N-SCORE-ACCUM-R REDEFINES WK-N-SCORE-ACCUM
006200                                       PIC 9(03) COMP.
006300     05  WK-N-NOTE-OUT-PTR            PIC 9(03) COMP VALUE 1.
006400     05  WK-C-ANY-RULE-SW             PIC X(01) VALUE "N".
006500         88  WK-C-ANY-RULE-YES               VALUE "Y".
006600         88  WK-C-ANY-RULE-NO                VALUE "N".
006700     05  WK-C-CURRENT-NOTE             PIC X(60) VALUE SPACES.
006800     05  WK-C-NOTES-BUILD-AREA         PIC X(200) VALUE SPACES.
006900     05  FILLER                        PIC X(01).
007000
007100 01  WK-D-RATIO-WORK.
007200     05  WK-D-AMT-OVER-TOTAL          PIC 9(01)V9(04) COMP-3.
007300     05  WK-D-TWENTY-PCT              PIC 9(01)V9(04) COMP-3
007400                                       VALUE 0.2000.
007500     05  WK-D-NINETY-PCT               PIC 9(01)V9(04) COMP-3
007600                                       VALUE 0.9000.
007700     05  WK-D-TWENTY-PCT-R REDEFINES WK-D-TWENTY-PCT
007800                                       PIC 9(01)V9(04) COMP-3.
007900     05  FILLER                        PIC X(01).
008000
008100 01  WK-C-NOTE-SPARE-AREA.
008200     05  WK-C-NOTE-SPARE             PIC X(60) VALUE SPACES.
008300     05  WK-C-NOTE-SPARE-R REDEFINES WK-C-NOTE-SPARE.
008400         10  WK-C-NOTE-SPARE-CH      OCCURS 60 TIMES PIC X(01).
008500     05  FILLER                       PIC X(01).
008600
008700 COPY RRQLRISK.
008800
008900*****************
009000 LINKAGE SECTION.
009100*****************
009200 EJECT
009300**********************************************
009400 PROCEDURE DIVISION USING WK-C-LRISK-AREA.
009500**********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-SCORE-REQUEST
009800        THRU A099-SCORE-REQUEST-EX.
009900     EXIT PROGRAM.
010000
010100*---------------------------------------------------------------*
010200 A000-SCORE-REQUEST.
010300*---------------------------------------------------------------*
010400     MOVE ZERO                        TO WK-N-SCORE-ACCUM.
010500     MOVE SPACES                      TO WK-C-LRISK-NOTES.
010600     MOVE 1                           TO WK-N-NOTE-OUT-PTR.
010700     SET  WK-C-ANY-RULE-NO             TO TRUE.
010800
010900     IF  WK-C-LRISK-PROJ-NO
011000         PERFORM D100-PROJECT-NOT-FOUND
011100            THRU D199-PROJECT-NOT-FOUND-EX
011200         GO TO A090-FINISH-SCORE.
011300
011400     IF  WK-C-LRISK-AMT-NO
011500         PERFORM D200-AMOUNT-ABSENT
011600            THRU D299-AMOUNT-ABSENT-EX
011700     ELSE
011800         PERFORM D300-EXCEEDS-REMAINING
011900            THRU D399-EXCEEDS-REMAINING-EX
012000         PERFORM D400-SPEND-RATIO-HIGH
012100            THRU D499-SPEND-RATIO-HIGH-EX
012200         PERFORM D500-TWENTY-PCT-OF-BUDGET
012300            THRU D599-TWENTY-PCT-OF-BUDGET-EX
012400         PERFORM D600-INVALID-AMOUNT
012500            THRU D699-INVALID-AMOUNT-EX.
012600
012700     PERFORM D700-JUSTIFICATION-SHORT
012800        THRU D799-JUSTIFICATION-SHORT-EX.
012900
013000 A090-FINISH-SCORE.
013100     IF  WK-C-ANY-RULE-NO
013200         MOVE "NO SIGNIFICANT RISK SIGNAL"  TO WK-C-CURRENT-NOTE
013300         PERFORM C000-APPEND-NOTE
013400            THRU C099-APPEND-NOTE-EX.
013500     IF  WK-N-SCORE-ACCUM > 100
013600         MOVE 100                      TO WK-N-SCORE-ACCUM.
013700     MOVE WK-N-SCORE-ACCUM              TO WK-C-LRISK-SCORE.
013800 A099-SCORE-REQUEST-EX.
013900     EXIT.
014000
014100*---------------------------------------------------------------*
014200* D100 - RULE 1 - PROJECT NOT FOUND.  SCORE IS FIXED AT 35 AND
014300* NO FURTHER RULE (INCLUDING THE SHORT-JUSTIFICATION RULE) IS
014400* EVALUATED - YPK045.
014500*---------------------------------------------------------------*
014600 D100-PROJECT-NOT-FOUND.
014700*---------------------------------------------------------------*
014800     ADD 35                            TO WK-N-SCORE-ACCUM.
014900     SET  WK-C-ANY-RULE-YES             TO TRUE.
015000     MOVE "PROJECT CODE NOT IN MASTER, REFERENCE CHECK REQUIRED"
015100                                        TO WK-C-LRISK-NOTES.
015200 D199-PROJECT-NOT-FOUND-EX.
015300     EXIT.
015400
015500*---------------------------------------------------------------*
015600* D200 - RULE 2 - PROJECT FOUND, AMOUNT ABSENT.
015700*---------------------------------------------------------------*
015800 D200-AMOUNT-ABSENT.
015900*---------------------------------------------------------------*
016000     ADD 30                            TO WK-N-SCORE-ACCUM.
016100     SET  WK-C-ANY-RULE-YES             TO TRUE.
016200     MOVE "AMOUNT COULD NOT BE EXTRACTED; MANUAL VERIFICATION REQUIRED"
016300                                        TO WK-C-CURRENT-NOTE.
016400     PERFORM C000-APPEND-NOTE
016500        THRU C099-APPEND-NOTE-EX.
016600 D299-AMOUNT-ABSENT-EX.
016700     EXIT.
016800
016900*---------------------------------------------------------------*
017000* D300 - RULE 3A - AMOUNT EXCEEDS REMAINING BUDGET.
017100*---------------------------------------------------------------*
017200 D300-EXCEEDS-REMAINING.
017300*---------------------------------------------------------------*
017400     IF  WK-C-LRISK-AMOUNT > WK-C-LRISK-REMAINING
017500         ADD 50                        TO WK-N-SCORE-ACCUM
017600         SET  WK-C-ANY-RULE-YES          TO TRUE
017700         MOVE "REQUEST EXCEEDS REMAINING BUDGET"
017800                                        TO WK-C-CURRENT-NOTE
017900         PERFORM C000-APPEND-NOTE
018000            THRU C099-APPEND-NOTE-EX.
018100 D399-EXCEEDS-REMAINING-EX.
018200     EXIT.
018300
018400*---------------------------------------------------------------*
018500* D400 - RULE 3B - SPEND RATIO 90% OR MORE.
018600*---------------------------------------------------------------*
018700 D400-SPEND-RATIO-HIGH.
018800*---------------------------------------------------------------*
018900     IF  WK-C-LRISK-SPENT-RATIO >= WK-D-NINETY-PCT
019000         ADD 15                        TO WK-N-SCORE-ACCUM
019100         SET  WK-C-ANY-RULE-YES          TO TRUE
019200         MOVE "SPEND RATIO 90%+"        TO WK-C-CURRENT-NOTE
019300         PERFORM C000-APPEND-NOTE
019400            THRU C099-APPEND-NOTE-EX.
019500 D499-SPEND-RATIO-HIGH-EX.
019600     EXIT.
019700
019800*---------------------------------------------------------------*
019900* D500 - RULE 3C - AMOUNT IS 20 PERCENT OR MORE OF THE TOTAL
020000* BUDGET.  COMPUTED IN COMP-3 TO AVOID LOSING PRECISION AT THE
020100* EXACT 0.2000 BOUNDARY (YPK034).
020200*---------------------------------------------------------------*
020300 D500-TWENTY-PCT-OF-BUDGET.
020400*---------------------------------------------------------------*
020500     IF  WK-C-LRISK-TOTAL-BUDGET > ZERO
020600         COMPUTE WK-D-AMT-OVER-TOTAL ROUNDED =
020700             WK-C-LRISK-AMOUNT / WK-C-LRISK-TOTAL-BUDGET
020800         IF  WK-D-AMT-OVER-TOTAL >= WK-D-TWENTY-PCT
020900             ADD 15                     TO WK-N-SCORE-ACCUM
021000             SET  WK-C-ANY-RULE-YES       TO TRUE
021100             MOVE "REQUEST IS 20%+ OF TOTAL BUDGET"
021200                                         TO WK-C-CURRENT-NOTE
021300             PERFORM C000-APPEND-NOTE
021400                THRU C099-APPEND-NOTE-EX.
021500 D599-TWENTY-PCT-OF-BUDGET-EX.
021600     EXIT.
021700
021800*---------------------------------------------------------------*
021900* D600 - RULE 3D - AMOUNT IS ZERO (UNSIGNED STORAGE - THE
022000* AMOUNT <= 0 CASE FROM THE BUSINESS RULE IS JUST AMOUNT = 0).
022100*---------------------------------------------------------------*
022200 D600-INVALID-AMOUNT.
022300*---------------------------------------------------------------*
022400     IF  WK-C-LRISK-AMOUNT = ZERO
022500         ADD 20                         TO WK-N-SCORE-ACCUM
022600         SET  WK-C-ANY-RULE-YES           TO TRUE
022700         MOVE "INVALID AMOUNT"           TO WK-C-CURRENT-NOTE
022800         PERFORM C000-APPEND-NOTE
022900            THRU C099-APPEND-NOTE-EX.
023000 D699-INVALID-AMOUNT-EX.
023100     EXIT.
023200
023300*---------------------------------------------------------------*
023400* D700 - RULE 4 - JUSTIFICATION ABSENT OR TRIMMED LENGTH UNDER
023500* 50 CHARACTERS.  ONLY EVALUATED WHEN THE PROJECT WAS FOUND
023600* (D100 ALREADY EXITED TO A090 WHEN IT WAS NOT).
023700*---------------------------------------------------------------*
023800 D700-JUSTIFICATION-SHORT.
023900*---------------------------------------------------------------*
024000     IF  WK-C-LRISK-JUST-LEN < 50
024100         ADD 10                         TO WK-N-SCORE-ACCUM
024200         SET  WK-C-ANY-RULE-YES           TO TRUE
024300         MOVE "JUSTIFICATION TOO SHORT"   TO WK-C-CURRENT-NOTE
024400         PERFORM C000-APPEND-NOTE
024500            THRU C099-APPEND-NOTE-EX.
024600 D799-JUSTIFICATION-SHORT-EX.
024700     EXIT.
024800
024900*---------------------------------------------------------------*
025000* C000 APPENDS WK-C-CURRENT-NOTE TO WK-C-LRISK-NOTES, ONE SPACE
025100* BETWEEN PRIOR NOTES, STOPPING BEFORE THE 200-CHARACTER LIMIT.
025200* WHEN NO RULE AT ALL HAS FIRED, A000 CALLS THIS PARAGRAPH ONCE
025300* MORE WITH THE "NO SIGNIFICANT RISK SIGNAL" NOTE ALREADY MOVED.
025400*---------------------------------------------------------------*
025500* ------------------------------------------------------------- *
025600 C000-APPEND-NOTE.
025700*---------------------------------------------------------------*
025800     IF  WK-N-NOTE-OUT-PTR = 1
025900         MOVE WK-C-CURRENT-NOTE          TO WK-C-LRISK-NOTES
026000     ELSE
026100         IF  WK-N-NOTE-OUT-PTR < 190
026200             MOVE WK-C-LRISK-NOTES        TO WK-C-NOTES-BUILD-AREA
026300             STRING WK-C-NOTES-BUILD-AREA DELIMITED BY SPACE
026400                    " "                   DELIMITED BY SIZE
026500                    WK-C-CURRENT-NOTE     DELIMITED BY SIZE
026600                    INTO WK-C-LRISK-NOTES
026700             END-STRING.
026800     ADD 1                               TO WK-N-NOTE-OUT-PTR.
026900 C099-APPEND-NOTE-EX.
027000     EXIT.
027100
027200******************************************************************
027300************** END OF PROGRAM SOURCE -  RRQVRISK ***************
027400******************************************************************
