000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRQXDFIN.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   DPT - YATIRIM PROGRAMI.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DPT INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR DECISION-FINALIZE.  READS
001200*               THE REVIEWER'S DECISION FEED (RRQDECI) AND FOR
001300*               EACH DECISION FETCHES THE REQUEST MASTER ROW,
001400*               APPLIES THE DECISION, WRITES THE KB DECISION
001500*               SUMMARY, AND ON APPROVAL INSERTS THE REVISION
001600*               LEDGER ROW (INSERT-IF-ABSENT) AND PRODUCES THE
001700*               DECISION PRESENTATION DOCUMENT.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* YPK019 MWTL    02 APR 1991 - INITIAL VERSION
002300* YPK020 MWTL    15 APR 1991 - ADD REVISION LEDGER INSERT-IF-
002400*                              ABSENT TABLE, LOADED ONCE AT START
002500* YPK015 RAZAK   30 NOV 1998 - Y2K: DECIDED-AT/UPDATED-AT NOW
002600*                              CARRY A 4-DIGIT CENTURY - REVIEWED
002700* YPK031 OZG     19 JUN 2004 - SUP 04-0288 - PRESENTATION DOCUMENT
002800*                              NOW LOOKS UP PROJECT NAME/MINISTRY
002900*                              VIA RRQVPROJ INSTEAD OF LEAVING
003000*                              THEM BLANK
003100* YPK046 NGSL    14 JAN 2009 - SUP 09-0041 - UNKNOWN REQUEST-ID IN
003200*                              THE DECISION FEED IS SKIPPED
003300*                              SILENTLY, PER REVISED SPEC
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004300                   UPSI-0 IS UPSI-SWITCH-0
004400                     ON  STATUS IS U0-RERUN-MODE
004500                     OFF STATUS IS U0-NORMAL-MODE.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RRQDECI ASSIGN TO DATABASE-RRQDECI
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200     SELECT RRQRMST ASSIGN TO DATABASE-RRQRMST
005300            ORGANIZATION      IS INDEXED
005400            ACCESS MODE       IS DYNAMIC
005500            RECORD KEY        IS RRQREQM-REQUEST-ID
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT RRQLEDG ASSIGN TO DATABASE-RRQLEDG
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT RRQKBDS ASSIGN TO DATABASE-RRQKBDS
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300     SELECT RRQPRES ASSIGN TO DATABASE-RRQPRES
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  RRQDECI
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS RRQDECI-RECORD.
007500 COPY RRQDECI.
007600
007700 FD  RRQRMST
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS RRQREQM-RECORD.
008000 COPY RRQREQM.
008100
008200 FD  RRQLEDG
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS RRQLDGR-RECORD.
008500 COPY RRQLDGR.
008600
008700 FD  RRQKBDS
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS RRQKBDS-RECORD.
009000 01  RRQKBDS-RECORD                  PIC X(200).
009100
009200 FD  RRQPRES
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS RRQPRES-RECORD.
009500 01  RRQPRES-RECORD                  PIC X(200).
009600
009700 WORKING-STORAGE SECTION.
009800*************************
009900 01  FILLER                          PIC X(24)        VALUE
010000     "** PROGRAM RRQXDFIN **".
010100
010200* ------------------ PROGRAM WORKING STORAGE -------------------*
010300 01    WK-C-COMMON.
010400 COPY RRQCMWS.
010500
010600 01  WK-N-LEDGER-TABLE-AREA.
010700     05  WK-N-LEDGER-SEEN-CNT         PIC 9(04) COMP VALUE ZERO.
010800     05  WK-N-LEDGER-SEEN-CNT-R REDEFINES WK-N-LEDGER-SEEN-CNT
010900                                       PIC 9(04) COMP.
011000     05  WK-C-LEDGER-SEEN            OCCURS 500 TIMES
011100                                       PIC X(12).
011200     05  FILLER                       PIC X(01).
011300
011400 01  WK-N-COUNTERS.
011500     05  WK-N-LEDGER-SCAN-IX          PIC 9(04) COMP VALUE ZERO.
011600     05  WK-N-DECISIONS-APPLIED       PIC 9(07) COMP VALUE ZERO.
011700     05  WK-N-DECISIONS-SKIPPED       PIC 9(07) COMP VALUE ZERO.
011800     05  WK-N-DECISIONS-SKIPPED-R REDEFINES WK-N-DECISIONS-SKIPPED
011900                                       PIC 9(07) COMP.
012000     05  FILLER                       PIC X(01).
012100
012200 01  WK-C-FOUND-DUP-SW                PIC X(01) VALUE "N".
012300     88  WK-C-FOUND-DUP-YES                   VALUE "Y".
012400     88  WK-C-FOUND-DUP-NO                    VALUE "N".
012500
012600 01  WK-C-REQM-FOUND-SW               PIC X(01) VALUE "N".
012700     88  WK-C-REQM-FOUND-YES                  VALUE "Y".
012800     88  WK-C-REQM-FOUND-NO                   VALUE "N".
012900
013000 01  WK-C-DECISION-DISPLAY-AREA.
013100     05  WK-C-DECISION-UC             PIC X(08) VALUE SPACES.
013200     05  WK-C-DECISION-UC-R REDEFINES WK-C-DECISION-UC.
013300         10  WK-C-DECISION-UC-CH      OCCURS 8 TIMES PIC X(01).
013400     05  WK-C-AMT-EDIT                 PIC Z(12)9.
013500     05  WK-C-RISK-EDIT                 PIC ZZ9.
013600     05  WK-C-AUDIT-DETAIL              PIC X(80).
013700     05  FILLER                         PIC X(01).
013800
013900 COPY RRQLPROJ.
014000
014100 EJECT
014200*****************
014300 LINKAGE SECTION.
014400*****************
014500******************************************
014600 PROCEDURE DIVISION.
014700******************************************
014800 MAIN-MODULE.
014900     PERFORM A010-OPEN-FILES
015000        THRU A019-OPEN-FILES-EX.
015100     PERFORM A015-LOAD-LEDGER-TABLE
015200        THRU A018-LOAD-LEDGER-TABLE-EX.
015300     PERFORM A100-PROCESS-ONE-DECISION
015400        THRU A199-PROCESS-ONE-DECISION-EX
015500        UNTIL WK-C-END-OF-FILE.
015600     PERFORM Z000-END-PROGRAM-ROUTINE
015700        THRU Z999-END-PROGRAM-ROUTINE-EX.
015800     GOBACK.
015900
016000*---------------------------------------------------------------*
016100 A010-OPEN-FILES.
016200*---------------------------------------------------------------*
016300     OPEN INPUT  RRQDECI.
016400     IF  NOT WK-C-SUCCESSFUL
016500         DISPLAY "RRQXDFIN - OPEN FILE ERROR - RRQDECI"
016600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016700         GO TO Y900-ABNORMAL-TERMINATION.
016800     OPEN I-O     RRQRMST.
016900     IF  NOT WK-C-SUCCESSFUL
017000         DISPLAY "RRQXDFIN - OPEN FILE ERROR - RRQRMST"
017100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200         GO TO Y900-ABNORMAL-TERMINATION.
017300     OPEN OUTPUT  RRQKBDS.
017400     IF  NOT WK-C-SUCCESSFUL
017500         DISPLAY "RRQXDFIN - OPEN FILE ERROR - RRQKBDS"
017600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700         GO TO Y900-ABNORMAL-TERMINATION.
017800     OPEN OUTPUT  RRQPRES.
017900     IF  NOT WK-C-SUCCESSFUL
018000         DISPLAY "RRQXDFIN - OPEN FILE ERROR - RRQPRES"
018100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018200         GO TO Y900-ABNORMAL-TERMINATION.
018300     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
018400     ACCEPT WK-C-NOW-HHMMSS     FROM TIME.
018500     READ RRQDECI.
018600     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
018700         DISPLAY "RRQXDFIN - READ FILE ERROR - RRQDECI"
018800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900         GO TO Y900-ABNORMAL-TERMINATION.
019000 A019-OPEN-FILES-EX.
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400* A015 LOADS THE EXISTING REVISION-LEDGER REQUEST-IDS INTO A
019500* WORKING-STORAGE TABLE SO A110 CAN ENFORCE INSERT-IF-ABSENT
019600* WITHOUT RE-READING THE LEDGER FILE ON EVERY DECISION.
019700*---------------------------------------------------------------*
019800 A015-LOAD-LEDGER-TABLE.
019900*---------------------------------------------------------------*
020000     MOVE ZERO                        TO WK-N-LEDGER-SEEN-CNT.
020100     OPEN INPUT RRQLEDG.
020200     IF  WK-C-SUCCESSFUL
020300         GO TO A016-READ-NEXT-LEDGER-ROW.
020400     IF  WK-C-FILE-STATUS = "35"
020500         OPEN OUTPUT RRQLEDG
020600         IF  NOT WK-C-SUCCESSFUL
020700             DISPLAY "RRQXDFIN - OPEN FILE ERROR - RRQLEDG"
020800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900             GO TO Y900-ABNORMAL-TERMINATION
021000         ELSE
021100             GO TO A018-LOAD-LEDGER-TABLE-EX.
021200     DISPLAY "RRQXDFIN - OPEN FILE ERROR - RRQLEDG".
021300     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
021400     GO TO Y900-ABNORMAL-TERMINATION.
021500 A016-READ-NEXT-LEDGER-ROW.
021600     READ RRQLEDG.
021700     IF  WK-C-END-OF-FILE
021800         GO TO A017-CLOSE-LEDGER-INPUT.
021900     IF  NOT WK-C-SUCCESSFUL
022000         DISPLAY "RRQXDFIN - READ FILE ERROR - RRQLEDG"
022100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200         GO TO Y900-ABNORMAL-TERMINATION.
022300     IF  WK-N-LEDGER-SEEN-CNT < 500
022400         ADD 1                          TO WK-N-LEDGER-SEEN-CNT
022500         MOVE RRQLDGR-REQUEST-ID         TO
022600              WK-C-LEDGER-SEEN(WK-N-LEDGER-SEEN-CNT).
022700     GO TO A016-READ-NEXT-LEDGER-ROW.
022800 A017-CLOSE-LEDGER-INPUT.
022900     CLOSE RRQLEDG.
023000     OPEN EXTEND RRQLEDG.
023100     IF  NOT WK-C-SUCCESSFUL
023200         DISPLAY "RRQXDFIN - OPEN FILE ERROR - RRQLEDG"
023300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400         GO TO Y900-ABNORMAL-TERMINATION.
023500 A018-LOAD-LEDGER-TABLE-EX.
023600     EXIT.
023700
023800*---------------------------------------------------------------*
023900 A100-PROCESS-ONE-DECISION.
024000*---------------------------------------------------------------*
024100     SET  WK-C-REQM-FOUND-NO           TO TRUE.
024200     MOVE RRQDECI-REQUEST-ID TO RRQREQM-REQUEST-ID.
024300     READ RRQRMST KEY IS RRQREQM-REQUEST-ID.
024400     IF  WK-C-SUCCESSFUL
024500         SET WK-C-REQM-FOUND-YES        TO TRUE
024600     ELSE
024700         IF  WK-C-RECORD-NOT-FOUND
024800             ADD 1                       TO WK-N-DECISIONS-SKIPPED
024900             GO TO A190-READ-NEXT-DECISION
025000         ELSE
025100             DISPLAY "RRQXDFIN - READ FILE ERROR - RRQRMST"
025200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025300             GO TO Y900-ABNORMAL-TERMINATION.
025400
025500     PERFORM B000-APPLY-DECISION
025600        THRU B099-APPLY-DECISION-EX.
025700     PERFORM B100-WRITE-KB-SUMMARY
025800        THRU B199-WRITE-KB-SUMMARY-EX.
025900     IF  RRQREQM-DECISION = "approved"
026000         PERFORM B200-INSERT-LEDGER-ROW
026100            THRU B299-INSERT-LEDGER-ROW-EX
026200         PERFORM C100-WRITE-PRESENTATION
026300            THRU C199-WRITE-PRESENTATION-EX.
026400     ADD 1                             TO WK-N-DECISIONS-APPLIED.
026500
026600 A190-READ-NEXT-DECISION.
026700     READ RRQDECI.
026800     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
026900         DISPLAY "RRQXDFIN - READ FILE ERROR - RRQDECI"
027000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027100         GO TO Y900-ABNORMAL-TERMINATION.
027200 A199-PROCESS-ONE-DECISION-EX.
027300     EXIT.
027400
027500*---------------------------------------------------------------*
027600* B000 APPLIES THE DECISION TO THE REQUEST MASTER ROW AND
027700* WRITES THE AUDIT ENTRY "DECISION <DECISION>".
027800*---------------------------------------------------------------*
027900 B000-APPLY-DECISION.
028000*---------------------------------------------------------------*
028100     MOVE RRQDECI-DECISION             TO RRQREQM-STATUS.
028200     MOVE RRQDECI-DECISION             TO RRQREQM-DECISION.
028300     MOVE RRQDECI-NOTE                 TO RRQREQM-DECISION-NOTE.
028400     PERFORM B010-BUILD-TIMESTAMP
028500        THRU B019-BUILD-TIMESTAMP-EX.
028600     MOVE WK-C-TIMESTAMP-19             TO RRQREQM-DECIDED-AT
028700                                            RRQREQM-UPDATED-AT.
028800     REWRITE RRQREQM-RECORD.
028900     IF  NOT WK-C-SUCCESSFUL
029000         DISPLAY "RRQXDFIN - REWRITE FILE ERROR - RRQRMST"
029100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029200         GO TO Y900-ABNORMAL-TERMINATION.
029300
029400     STRING "DECISION "          DELIMITED BY SIZE
029500            RRQDECI-DECISION     DELIMITED BY SPACE
029600            INTO WK-C-AUDIT-DETAIL.
029700     MOVE RRQREQM-REQUEST-ID          TO WK-C-LAUDT-REQUEST-ID.
029800     MOVE WK-C-AUDIT-DETAIL            TO WK-C-LAUDT-ACTION.
029900     MOVE SPACES                       TO WK-C-LAUDT-DETAIL.
030000     CALL "RRQVAUDT" USING WK-C-LAUDT-AREA.
030100 B099-APPLY-DECISION-EX.
030200     EXIT.
030300
030400*---------------------------------------------------------------*
030500 B010-BUILD-TIMESTAMP.
030600*---------------------------------------------------------------*
030700     ACCEPT WK-C-TODAY-CCYYMMDD          FROM DATE YYYYMMDD.
030800     ACCEPT WK-C-NOW-HHMMSS              FROM TIME.
030900     MOVE WK-C-TODAY-CC                   TO WK-C-TS-CCYY(1:2).
031000     MOVE WK-C-TODAY-YY                   TO WK-C-TS-CCYY(3:2).
031100     MOVE WK-C-TODAY-MM                   TO WK-C-TS-MM.
031200     MOVE WK-C-TODAY-DD                   TO WK-C-TS-DD.
031300     MOVE WK-C-NOW-HH                     TO WK-C-TS-HH.
031400     MOVE WK-C-NOW-MN                     TO WK-C-TS-MN.
031500     MOVE WK-C-NOW-SS                     TO WK-C-TS-SS.
031600 B019-BUILD-TIMESTAMP-EX.
031700     EXIT.
031800
031900*---------------------------------------------------------------*
032000* B100 WRITES THE KB DECISION SUMMARY DOCUMENT FOR THIS REQUEST.
032100*---------------------------------------------------------------*
032200 B100-WRITE-KB-SUMMARY.
032300*---------------------------------------------------------------*
032400     MOVE RRQREQM-DECISION              TO WK-C-DECISION-UC.
032500     INSPECT WK-C-DECISION-UC CONVERTING
032600         "abcdefghijklmnopqrstuvwxyz"
032700         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032800
032900     MOVE SPACES                        TO RRQKBDS-RECORD.
033000     STRING "# Revizyon Talebi Karari - " DELIMITED BY SIZE
033100            RRQREQM-REQUEST-ID            DELIMITED BY SIZE
033200            INTO RRQKBDS-RECORD.
033300     WRITE RRQKBDS-RECORD.
033400     MOVE SPACES                         TO RRQKBDS-RECORD.
033500     WRITE RRQKBDS-RECORD.
033600
033700     MOVE SPACES                         TO RRQKBDS-RECORD.
033800     STRING "- Karar: **"               DELIMITED BY SIZE
033900            WK-C-DECISION-UC             DELIMITED BY SPACE
034000            "**"                         DELIMITED BY SIZE
034100            INTO RRQKBDS-RECORD.
034200     WRITE RRQKBDS-RECORD.
034300
034400     MOVE SPACES                         TO RRQKBDS-RECORD.
034500     IF  RRQREQM-PROJECT-CODE = SPACES
034600         STRING "- Proje Kodu: -"         DELIMITED BY SIZE
034700                INTO RRQKBDS-RECORD
034800     ELSE
034900         STRING "- Proje Kodu: "          DELIMITED BY SIZE
035000                RRQREQM-PROJECT-CODE       DELIMITED BY SPACE
035100                INTO RRQKBDS-RECORD.
035200     WRITE RRQKBDS-RECORD.
035300
035400     MOVE SPACES                         TO RRQKBDS-RECORD.
035500     IF  RRQREQM-AMT-IS-ABSENT
035600         STRING "- Talep Tutari (TL): -"   DELIMITED BY SIZE
035700                INTO RRQKBDS-RECORD
035800     ELSE
035900         MOVE RRQREQM-AMOUNT          TO WK-C-AMT-EDIT
036000         STRING "- Talep Tutari (TL): "    DELIMITED BY SIZE
036100                WK-C-AMT-EDIT               DELIMITED BY SIZE
036200                INTO RRQKBDS-RECORD.
036300     WRITE RRQKBDS-RECORD.
036400
036500     MOVE SPACES                         TO RRQKBDS-RECORD.
036600     MOVE RRQREQM-RISK-SCORE              TO WK-C-RISK-EDIT.
036700     STRING "- Risk: "                   DELIMITED BY SIZE
036800            WK-C-RISK-EDIT                DELIMITED BY SIZE
036900            INTO RRQKBDS-RECORD.
037000     WRITE RRQKBDS-RECORD.
037100     MOVE SPACES                         TO RRQKBDS-RECORD.
037200     WRITE RRQKBDS-RECORD.
037300
037400     MOVE "## Not"                        TO RRQKBDS-RECORD.
037500     WRITE RRQKBDS-RECORD.
037600     MOVE SPACES                          TO RRQKBDS-RECORD.
037700     IF  RRQREQM-DECISION-NOTE = SPACES
037800         MOVE "-"                          TO RRQKBDS-RECORD
037900     ELSE
038000         MOVE RRQREQM-DECISION-NOTE         TO RRQKBDS-RECORD.
038100     WRITE RRQKBDS-RECORD.
038200     MOVE SPACES                          TO RRQKBDS-RECORD.
038300     WRITE RRQKBDS-RECORD.
038400
038500     MOVE "## Gerekce (cikarilan)"         TO RRQKBDS-RECORD.
038600     WRITE RRQKBDS-RECORD.
038700     MOVE SPACES                          TO RRQKBDS-RECORD.
038800     IF  RRQREQM-JUSTIFICATION = SPACES
038900         MOVE "-"                          TO RRQKBDS-RECORD
039000     ELSE
039100         MOVE RRQREQM-JUSTIFICATION         TO RRQKBDS-RECORD.
039200     WRITE RRQKBDS-RECORD.
039300 B199-WRITE-KB-SUMMARY-EX.
039400     EXIT.
039500
039600*---------------------------------------------------------------*
039700* B200 INSERTS THE REVISION-LEDGER ROW ON APPROVAL, SKIPPING A
039800* REQUEST-ID ALREADY SEEN (INSERT-IF-ABSENT) PER YPK020.
039900*---------------------------------------------------------------*
040000 B200-INSERT-LEDGER-ROW.
040100*---------------------------------------------------------------*
040200     SET  WK-C-FOUND-DUP-NO             TO TRUE.
040300     MOVE ZERO                          TO WK-N-LEDGER-SCAN-IX.
040400 B210-SCAN-SEEN-TABLE.
040500     ADD 1                               TO WK-N-LEDGER-SCAN-IX.
040600     IF  WK-N-LEDGER-SCAN-IX > WK-N-LEDGER-SEEN-CNT
040700         GO TO B219-SCAN-SEEN-TABLE-EX.
040800     IF  WK-C-LEDGER-SEEN(WK-N-LEDGER-SCAN-IX) = RRQREQM-REQUEST-ID
040900         SET  WK-C-FOUND-DUP-YES          TO TRUE
041000         GO TO B219-SCAN-SEEN-TABLE-EX.
041100     GO TO B210-SCAN-SEEN-TABLE.
041200 B219-SCAN-SEEN-TABLE-EX.
041300     IF  WK-C-FOUND-DUP-YES
041400         GO TO B299-INSERT-LEDGER-ROW-EX.
041500
041600     INITIALIZE RRQLDGR-RECORD.
041700     MOVE RRQREQM-REQUEST-ID             TO RRQLDGR-REQUEST-ID.
041800     MOVE RRQREQM-PROJECT-CODE           TO RRQLDGR-PROJECT-CODE.
041900     IF  RRQREQM-AMT-IS-PRESENT
042000         MOVE RRQREQM-AMOUNT          TO RRQLDGR-AMOUNT
042100     ELSE
042200         MOVE ZERO                        TO RRQLDGR-AMOUNT.
042300     MOVE WK-C-TIMESTAMP-19               TO RRQLDGR-CREATED-AT.
042400
042500     WRITE RRQLDGR-RECORD.
042600     IF  NOT WK-C-SUCCESSFUL
042700         MOVE RRQREQM-REQUEST-ID           TO WK-C-LAUDT-REQUEST-ID
042800         MOVE "REVISION_RECORD_FAILED"      TO WK-C-LAUDT-ACTION
042900         MOVE SPACES                        TO WK-C-LAUDT-DETAIL
043000         CALL "RRQVAUDT" USING WK-C-LAUDT-AREA
043100         GO TO B299-INSERT-LEDGER-ROW-EX.
043200
043300     IF  WK-N-LEDGER-SEEN-CNT < 500
043400         ADD 1                            TO WK-N-LEDGER-SEEN-CNT
043500         MOVE RRQREQM-REQUEST-ID           TO
043600              WK-C-LEDGER-SEEN(WK-N-LEDGER-SEEN-CNT).
043700 B299-INSERT-LEDGER-ROW-EX.
043800     EXIT.
043900
044000*---------------------------------------------------------------*
044100* C100 PRODUCES THE DECISION PRESENTATION DOCUMENT, LOOKING UP
044200* THE PROJECT NAME AND MINISTRY VIA RRQVPROJ WHEN A PROJECT
044300* CODE WAS EXTRACTED (YPK031).
044400*---------------------------------------------------------------*
044500 C100-WRITE-PRESENTATION.
044600*---------------------------------------------------------------*
044700     MOVE SPACES                        TO WK-C-LPROJ-AREA.
044800     IF  RRQREQM-PROJECT-CODE NOT = SPACES
044900         MOVE RRQREQM-PROJECT-CODE        TO WK-C-LPROJ-CODE
045000         CALL "RRQVPROJ" USING WK-C-LPROJ-AREA
045100     ELSE
045200         SET WK-C-LPROJ-FOUND-NO          TO TRUE.
045300
045400     MOVE SPACES                         TO RRQPRES-RECORD.
045500     STRING "YPK Sunumu - Revizyon Talebi "  DELIMITED BY SIZE
045600            RRQREQM-REQUEST-ID                DELIMITED BY SIZE
045700            INTO RRQPRES-RECORD.
045800     WRITE RRQPRES-RECORD.
045900
046000     MOVE SPACES                          TO RRQPRES-RECORD.
046100     IF  RRQREQM-PROJECT-CODE = SPACES
046200         STRING "- Proje Kodu: -"          DELIMITED BY SIZE
046300                INTO RRQPRES-RECORD
046400     ELSE
046500         STRING "- Proje Kodu: "            DELIMITED BY SIZE
046600                RRQREQM-PROJECT-CODE         DELIMITED BY SPACE
046700                INTO RRQPRES-RECORD.
046800     WRITE RRQPRES-RECORD.
046900
047000     MOVE SPACES                          TO RRQPRES-RECORD.
047100     IF  WK-C-LPROJ-FOUND-NO
047200         STRING "- Proje Adi: -"            DELIMITED BY SIZE
047300                INTO RRQPRES-RECORD
047400     ELSE
047500         STRING "- Proje Adi: "              DELIMITED BY SIZE
047600                WK-C-LPROJ-NAME                DELIMITED BY SPACE
047700                INTO RRQPRES-RECORD.
047800     WRITE RRQPRES-RECORD.
047900
048000     MOVE SPACES                          TO RRQPRES-RECORD.
048100     IF  WK-C-LPROJ-FOUND-NO
048200         STRING "- Bakanlik: -"             DELIMITED BY SIZE
048300                INTO RRQPRES-RECORD
048400     ELSE
048500         STRING "- Bakanlik: "               DELIMITED BY SIZE
048600                WK-C-LPROJ-MINISTRY            DELIMITED BY SPACE
048700                INTO RRQPRES-RECORD.
048800     WRITE RRQPRES-RECORD.
048900
049000     MOVE SPACES                          TO RRQPRES-RECORD.
049100     IF  RRQREQM-AMT-IS-ABSENT
049200         STRING "- Talep Tutari (TL): -"    DELIMITED BY SIZE
049300                INTO RRQPRES-RECORD
049400     ELSE
049500         MOVE RRQREQM-AMOUNT            TO WK-C-AMT-EDIT
049600         STRING "- Talep Tutari (TL): "      DELIMITED BY SIZE
049700                WK-C-AMT-EDIT                 DELIMITED BY SIZE
049800                INTO RRQPRES-RECORD.
049900     WRITE RRQPRES-RECORD.
050000
050100     MOVE SPACES                          TO RRQPRES-RECORD.
050200     MOVE RRQREQM-RISK-SCORE                TO WK-C-RISK-EDIT.
050300     STRING "- Risk Skoru: "               DELIMITED BY SIZE
050400            WK-C-RISK-EDIT                  DELIMITED BY SIZE
050500            INTO RRQPRES-RECORD.
050600     WRITE RRQPRES-RECORD.
050700
050800     MOVE SPACES                          TO RRQPRES-RECORD.
050900     MOVE RRQREQM-DECISION                  TO WK-C-DECISION-UC.
051000     INSPECT WK-C-DECISION-UC CONVERTING
051100         "abcdefghijklmnopqrstuvwxyz"
051200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051300     STRING "- Karar: "                    DELIMITED BY SIZE
051400            WK-C-DECISION-UC                 DELIMITED BY SPACE
051500            INTO RRQPRES-RECORD.
051600     WRITE RRQPRES-RECORD.
051700
051800     MOVE SPACES                          TO RRQPRES-RECORD.
051900     WRITE RRQPRES-RECORD.
052000     MOVE "Gerekce"                        TO RRQPRES-RECORD.
052100     WRITE RRQPRES-RECORD.
052200     MOVE SPACES                          TO RRQPRES-RECORD.
052300     IF  RRQREQM-JUSTIFICATION = SPACES
052400         MOVE "-"                          TO RRQPRES-RECORD
052500     ELSE
052600         MOVE RRQREQM-JUSTIFICATION         TO RRQPRES-RECORD.
052700     WRITE RRQPRES-RECORD.
052800
052900     MOVE RRQREQM-REQUEST-ID               TO WK-C-LAUDT-REQUEST-ID.
053000     MOVE "PRESENTATION_GENERATED"          TO WK-C-LAUDT-ACTION.
053100     MOVE SPACES                           TO WK-C-LAUDT-DETAIL.
053200     CALL "RRQVAUDT" USING WK-C-LAUDT-AREA.
053300 C199-WRITE-PRESENTATION-EX.
053400     EXIT.
053500
053600*---------------------------------------------------------------*
053700*                   PROGRAM SUBROUTINE                         *
053800*---------------------------------------------------------------*
053900 Y900-ABNORMAL-TERMINATION.
054000     PERFORM Z000-END-PROGRAM-ROUTINE
054100        THRU Z999-END-PROGRAM-ROUTINE-EX.
054200     EXIT PROGRAM.
054300
054400 Z000-END-PROGRAM-ROUTINE.
054500     CLOSE RRQDECI.
054600     CLOSE RRQRMST.
054700     CLOSE RRQLEDG.
054800     CLOSE RRQKBDS.
054900     CLOSE RRQPRES.
055000     DISPLAY "RRQXDFIN - DECISIONS APPLIED:  " WK-N-DECISIONS-APPLIED.
055100     DISPLAY "RRQXDFIN - DECISIONS SKIPPED:  " WK-N-DECISIONS-SKIPPED.
055200 Z999-END-PROGRAM-ROUTINE-EX.
055300     EXIT.
055400
055500******************************************************************
055600************** END OF PROGRAM SOURCE -  RRQXDFIN ***************
055700******************************************************************
