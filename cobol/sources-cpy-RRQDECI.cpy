000100*****************************************************************
000200* RRQDECI.cpybk
000300* DECISION INPUT RECORD LAYOUT - RRQDCIN FILE.  THE FEED READ BY
000400* RRQXDFIN TO APPLY APPROVE/REJECT DECISIONS.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* TAG    DEV     DATE        DESCRIPTION
000900* ------ ------- ----------- --------------------------------
001000* YPK006 MWTL    20 MAR 1991 - INITIAL VERSION
001100*****************************************************************
001200 01  RRQDECI-RECORD.
001300     05  RRQDECI-REQUEST-ID        PIC X(12).
001400     05  RRQDECI-DECISION          PIC X(08).
001500         88  RRQDECI-IS-APPROVED          VALUE "approved".
001600         88  RRQDECI-IS-REJECTED          VALUE "rejected".
001700     05  RRQDECI-NOTE              PIC X(100).
001800     05  FILLER                    PIC X(01).
