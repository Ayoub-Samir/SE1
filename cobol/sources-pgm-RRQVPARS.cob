000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRQVPARS.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   DPT - YATIRIM PROGRAMI.
000700 DATE-WRITTEN.   28 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DPT INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE EXTRACTS THE PROJECT CODE, THE
001200*               REQUESTED TRY AMOUNT AND THE JUSTIFICATION TEXT
001300*               FROM A NORMALIZED REQUEST DOCUMENT.  RULES-BASED
001400*               ONLY - NO EXTERNAL LOOKUP, NO AI.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* YPK020 DLIM    28 MAR 1991 - INITIAL VERSION - PROJECT CODE
002000*                              AND AMOUNT SCAN ONLY
002100* YPK021 DLIM    03 APR 1991 - ADD JUSTIFICATION BLOCK SCAN
002200* YPK032 OZG     11 OCT 2005 - TALEP TUTARI TURKISH-LOCALE
002300*                              THOUSANDS/DECIMAL DISAMBIGUATION
002400*                              (SUP 05-0912)
002500* YPK044 NGSL    22 FEB 2008 - SUP 08-0133 - YEAR-RANGE 1900-2100
002600*                              EXCLUSION ON THE BARE-TOKEN CODE
002700*                              SCAN SO "2024-2028" IS NOT TAKEN
002800*                              AS A PROJECT CODE
002900* YPK048 NGSL    09 JUL 2009 - SUP 09-0206 - C000 NEVER USED THE
003000*                              "PROJE KODU"/"PROJE NO"/"PROJE
003100*                              NUMARASI" LABEL - WK-N-FT-IX WAS
003200*                              LEFT ON THE LABEL ITSELF SO C100
003300*                              ALWAYS FAILED ITS FIRST CALL AND
003400*                              EVERY CODE CAME FROM THE BARE-
003500*                              TOKEN SCAN.  NOW SKIPS PAST THE
003600*                              LABEL AND LOOPS C100 FORWARD LIKE
003700*                              THE AMOUNT AND BARE-TOKEN SCANS.
003800*                              ALSO CLEARS WK-N-SEARCH-POS BEFORE
003900*                              THE BARE-TOKEN FALLBACK SO THE
004000*                              YEAR-RANGE EXCLUSION (YPK044) IS
004100*                              NOT SKIPPED WHEN A LABEL WAS SEEN
004200*                              BUT NO CODE FOLLOWED IT
004300* YPK049 NGSL    21 SEP 2009 - SUP 09-0284 - D200 ONLY EVER
004400*                              TRIED CURRENCY-BEFORE-NUMBER ON
004500*                              THE FIRST "TL"/"TRY" AND NEVER
004600*                              TRIED NUMBER-BEFORE-CURRENCY
004700*                              ("500.000 TL" WORD ORDER) AT ALL
004800*                              - SPLIT INTO D210/D220, EACH NOW
004900*                              LOOPING PAST A ZERO CANDIDATE TO
005000*                              THE NEXT ONE.  D300 ALSO TOOK ANY
005100*                              BARE DIGIT RUN REGARDLESS OF
005200*                              SHAPE - NOW REJECTS A RUN WITH NO
005300*                              "." GROUP SEPARATOR AND KEEPS
005400*                              SCANNING, PER THE REQUESTED-
005500*                              AMOUNT REGEX.  D900 ADDED AS THE
005600*                              SHARED PARSE-AND-TEST-NONZERO
005700*                              STEP FOR D210/D220/D300/LABEL
005800* YPK050 NGSL    02 NOV 2009 - SUP 09-0341 - E100 MOVED SPACE
005900*                              INTO THE COMP-3 WK-N-AMT-FRACTION
006000*                              (INVALID ON A NUMERIC-ONLY MOVE
006100*                              DIALECT AND DEAD ANYWAY - E400
006200*                              RECOMPUTES IT) - LINE REMOVED.
006300*                              E210'S GROUPS-OF-3 TEST COMPARED
006400*                              THE DOT POSITION AGAINST THE
006500*                              FIXED PIC X(30) LENGTH INSTEAD OF
006600*                              THE EXTRACTED DIGIT RUN, SO A
006700*                              PLAIN DECIMAL LIKE "1234.56" WAS
006800*                              TREATED AS THOUSANDS-GROUPED AND
006900*                              LOST ITS FRACTION (123456 INSTEAD
007000*                              OF 1235) - NOW TESTS AGAINST THE
007100*                              ACTUAL RUN LENGTH (WK-N-AMT-RAW-
007200*                              LEN, NEW IN D100) AND ALSO CHECKS
007300*                              THE LEADING GROUP IS 1-3 DIGITS;
007400*                              THE DECIMAL-POINT BRANCH NO
007500*                              LONGER CONVERTS THE DOT AWAY.
007600*                              D300'S SHAPE GATE ACCEPTED ANY
007700*                              CANDIDATE WITH ONE OR MORE DOTS
007800*                              REGARDLESS OF GROUP SHAPE (E.G.
007900*                              "12.5") - NEW D320 VALIDATES THE
008000*                              FULL d{1,3}(.ddd)+(,d+)? SHAPE
008100*                              BEFORE A BARE-NUMBER CANDIDATE IS
008200*                              ACCEPTED.
008300*----------------------------------------------------------------*
008400 EJECT
008500**********************
008600 ENVIRONMENT DIVISION.
008700**********************
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER.  IBM-AS400.
009000 OBJECT-COMPUTER.  IBM-AS400.
009100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500
009600***************
009700 DATA DIVISION.
009800***************
009900 FILE SECTION.
010000
010100 WORKING-STORAGE SECTION.
010200*************************
010300 01  FILLER                          PIC X(24)        VALUE
010400     "** PROGRAM RRQVPARS **".
010500
010600* ------------------ PROGRAM WORKING STORAGE -------------------*
010700 01  WK-C-FULLTEXT-AREA.
010800     05  WK-C-FULLTEXT               PIC X(2400).
010900     05  WK-C-FULLTEXT-UC            PIC X(2400).
011000     05  WK-N-FULLTEXT-LEN           PIC 9(04) COMP VALUE ZERO.
011100     05  FILLER                      PIC X(01).
011200
011300 01  WK-N-PARSE-COUNTERS.
011400     05  WK-N-LINE-IX                PIC 9(02) COMP VALUE ZERO.
011500     05  WK-N-FT-IX                  PIC 9(04) COMP VALUE ZERO.
011600     05  WK-N-OUT-IX                 PIC 9(04) COMP VALUE ZERO.
011700     05  WK-N-CODE-POS                PIC 9(04) COMP VALUE ZERO.
011800     05  WK-N-AMT-POS                 PIC 9(04) COMP VALUE ZERO.
011900     05  FILLER                       PIC X(01).
012000
012100 01  WK-C-SEARCH-AREA.
012200     05  WK-C-SEARCH-PATTERN         PIC X(20).
012300     05  WK-C-SEARCH-PATTERN-CHARS REDEFINES WK-C-SEARCH-PATTERN.
012400         10  WK-C-SEARCH-PATTERN-CH  OCCURS 20 TIMES PIC X(01).
012500     05  WK-N-SEARCH-START           PIC 9(04) COMP.
012600     05  WK-N-SEARCH-POS             PIC 9(04) COMP.
012700     05  WK-N-SEARCH-IX               PIC 9(04) COMP.
012800     05  WK-N-SEARCH-IX2              PIC 9(02) COMP.
012900     05  WK-N-PATTERN-LEN             PIC 9(02) COMP.
013000     05  FILLER                       PIC X(01).
013100
013200 01  WK-C-CODE-WORK.
013300     05  WK-C-CODE-RAW                PIC X(11).
013400     05  WK-C-CODE-YEAR                PIC X(04).
013500     05  WK-C-CODE-SERIAL              PIC X(08).
013600     05  WK-N-CODE-YEAR-NUM             PIC 9(04) COMP.
013700     05  WK-C-CODE-FOUND-SW            PIC X(01) VALUE "N".
013800         88  WK-C-CODE-FOUND-YES               VALUE "Y".
013900         88  WK-C-CODE-FOUND-NO                VALUE "N".
014000     05  FILLER                         PIC X(01).
014100
014200 01  WK-C-AMOUNT-WORK.
014300     05  WK-C-AMT-RAW                 PIC X(30).
014400     05  WK-C-AMT-DIGITS-ONLY          PIC X(20).
014500     05  WK-C-AMT-FOUND-SW             PIC X(01) VALUE "N".
014600         88  WK-C-AMT-FOUND-YES                VALUE "Y".
014700         88  WK-C-AMT-FOUND-NO                 VALUE "N".
014800     05  WK-N-AMT-DOT-COUNT            PIC 9(02) COMP.
014900     05  WK-N-AMT-COMMA-COUNT          PIC 9(02) COMP.
015000     05  WK-N-AMT-WHOLE                PIC 9(13) COMP-3.
015100     05  WK-N-AMT-FRACTION             PIC 9(02) COMP-3.
015200     05  WK-C-AMT-REDEF REDEFINES WK-N-AMT-FRACTION
015300                                       PIC 9(02) COMP-3.
015400     05  WK-N-AMT-RAW-LEN              PIC 9(02) COMP VALUE ZERO.
015500     05  WK-N-AMT-INT-LEN              PIC 9(02) COMP VALUE ZERO.
015600     05  WK-N-AMT-GRP-LEN              PIC 9(02) COMP VALUE ZERO.
015700     05  WK-N-AMT-GRP-NO               PIC 9(02) COMP VALUE ZERO.
015800     05  WK-C-AMT-GROUPED-SW           PIC X(01) VALUE "N".
015900         88  WK-C-AMT-GROUPED-YES               VALUE "Y".
016000         88  WK-C-AMT-GROUPED-NO                VALUE "N".
016100     05  WK-C-AMT-GRP-OK-SW            PIC X(01) VALUE "N".
016200         88  WK-C-AMT-GRP-OK-YES                VALUE "Y".
016300         88  WK-C-AMT-GRP-OK-NO                 VALUE "N".
016400     05  FILLER                        PIC X(01).
016500
016600 01  WK-C-JUST-WORK.
016700     05  WK-N-JUST-START-LINE          PIC 9(02) COMP VALUE ZERO.
016800     05  WK-N-JUST-LINE-COUNT          PIC 9(02) COMP VALUE ZERO.
016900     05  WK-C-JUST-LABEL-SW            PIC X(01) VALUE "N".
017000         88  WK-C-JUST-LABEL-YES               VALUE "Y".
017100         88  WK-C-JUST-LABEL-NO                VALUE "N".
017200     05  WK-C-HEADING-FOUND-SW          PIC X(01) VALUE "N".
017300         88  WK-C-HEADING-FOUND-YES             VALUE "Y".
017400         88  WK-C-HEADING-FOUND-NO              VALUE "N".
017500     05  WK-C-HEADING-HAS-LETTER        PIC X(01) VALUE "N".
017600     05  FILLER                         PIC X(01).
017700
017800 01  WK-C-TODAY-STAMP-AREA.
017900     05  WK-C-TODAY-CCYYMMDD            PIC 9(08) COMP.
018000     05  WK-C-TODAY-R REDEFINES WK-C-TODAY-CCYYMMDD.
018100         10  WK-C-TODAY-CC              PIC 9(02).
018200         10  WK-C-TODAY-YY               PIC 9(02).
018300         10  WK-C-TODAY-MM               PIC 9(02).
018400         10  WK-C-TODAY-DD               PIC 9(02).
018500     05  FILLER                          PIC X(04).
018600
018700 COPY RRQLPARS.
018800
018900*****************
019000 LINKAGE SECTION.
019100*****************
019200 EJECT
019300********************************************
019400 PROCEDURE DIVISION USING WK-C-LPARS-AREA.
019500********************************************
019600 MAIN-MODULE.
019700     PERFORM A000-PARSE-REQUEST
019800        THRU A099-PARSE-REQUEST-EX.
019900     EXIT PROGRAM.
020000
020100*---------------------------------------------------------------*
020200 A000-PARSE-REQUEST.
020300*---------------------------------------------------------------*
020400     MOVE SPACES                     TO WK-C-LPARS-PROJECT-CODE
020500                                         WK-C-LPARS-JUSTIFICATN.
020600     SET  WK-C-LPARS-PROJ-NO         TO TRUE.
020700     SET  WK-C-LPARS-AMT-NO          TO TRUE.
020800     MOVE ZERO                       TO WK-C-LPARS-AMOUNT.
020900     PERFORM B000-BUILD-FULLTEXT
021000        THRU B009-BUILD-FULLTEXT-EX.
021100     PERFORM C000-FIND-PROJECT-CODE
021200        THRU C099-FIND-PROJECT-CODE-EX.
021300     PERFORM D000-FIND-AMOUNT
021400        THRU D099-FIND-AMOUNT-EX.
021500     PERFORM F000-FIND-JUSTIFICATION
021600        THRU F099-FIND-JUSTIFICATION-EX.
021700 A099-PARSE-REQUEST-EX.
021800     EXIT.
021900
022000*---------------------------------------------------------------*
022100* B000 CONCATENATES THE NORMALIZED LINES INTO ONE WORKING
022200* BUFFER, ONE SPACE BETWEEN LINES, AND BUILDS AN UPPERCASE
022300* COPY FOR CASE-INSENSITIVE LABEL MATCHING.
022400*---------------------------------------------------------------*
022500 B000-BUILD-FULLTEXT.
022600*---------------------------------------------------------------*
022700     MOVE SPACES                     TO WK-C-FULLTEXT.
022800     MOVE ZERO                       TO WK-N-OUT-IX.
022900     MOVE ZERO                       TO WK-N-LINE-IX.
023000 B010-BUILD-NEXT-LINE.
023100     ADD 1                            TO WK-N-LINE-IX.
023200     IF  WK-N-LINE-IX > WK-C-LPARS-IN-LCNT
023300         GO TO B009-BUILD-FULLTEXT-EX.
023400     IF  WK-N-OUT-IX < 2380
023500         MOVE WK-C-LPARS-IN-LINE(WK-N-LINE-IX)
023600                                      TO WK-C-FULLTEXT
023700                                         (WK-N-OUT-IX + 1:200)
023800         ADD 201                     TO WK-N-OUT-IX.
023900     GO TO B010-BUILD-NEXT-LINE.
024000 B009-BUILD-FULLTEXT-EX.
024100     IF  WK-N-OUT-IX > 2400
024200         MOVE 2400                    TO WK-N-FULLTEXT-LEN
024300     ELSE
024400         MOVE WK-N-OUT-IX             TO WK-N-FULLTEXT-LEN.
024500     MOVE WK-C-FULLTEXT               TO WK-C-FULLTEXT-UC.
024600     INSPECT WK-C-FULLTEXT-UC CONVERTING
024700         "abcdefghijklmnopqrstuvwxyz"
024800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024900     EXIT.
025000
025100*---------------------------------------------------------------*
025200* C000 LOCATES THE PROJECT CODE.  PREFERENCE 1 IS A CODE AFTER
025300* THE LABEL "PROJE KODU"/"PROJE NO"/"PROJE NUMARASI" - WK-N-FT-IX
025400* IS MOVED PAST THE LABEL TEXT (WK-N-PATTERN-LEN) AND C100 IS
025500* LOOPED FORWARD FROM THERE UNTIL A CODE IS FOUND OR THE TEXT
025600* RUNS OUT (YPK048); OTHERWISE THE FIRST CODE-SHAPED TOKEN IN
025700* THE WHOLE DOCUMENT THAT IS NOT A 1900-2100 YEAR RANGE (YPK044).
025800*---------------------------------------------------------------*
025900 C000-FIND-PROJECT-CODE.
026000*---------------------------------------------------------------*
026100     SET  WK-C-CODE-FOUND-NO          TO TRUE.
026200     MOVE "PROJE KODU"                TO WK-C-SEARCH-PATTERN.
026300     MOVE 1                           TO WK-N-SEARCH-START.
026400     PERFORM G000-FIND-SUBSTRING
026500        THRU G099-FIND-SUBSTRING-EX.
026600     IF  WK-N-SEARCH-POS = ZERO
026700         MOVE "PROJE NO"               TO WK-C-SEARCH-PATTERN
026800         PERFORM G000-FIND-SUBSTRING
026900            THRU G099-FIND-SUBSTRING-EX.
027000     IF  WK-N-SEARCH-POS = ZERO
027100         MOVE "PROJE NUMARASI"         TO WK-C-SEARCH-PATTERN
027200         PERFORM G000-FIND-SUBSTRING
027300            THRU G099-FIND-SUBSTRING-EX.
027400     IF  WK-N-SEARCH-POS NOT = ZERO
027500         MOVE WK-N-SEARCH-POS          TO WK-N-FT-IX
027600         ADD  WK-N-PATTERN-LEN         TO WK-N-FT-IX
027700         PERFORM C100-SCAN-CODE-FROM
027800            THRU C199-SCAN-CODE-FROM-EX
027900            UNTIL WK-C-CODE-FOUND-YES
028000               OR WK-N-FT-IX > WK-N-FULLTEXT-LEN.
028100     IF  WK-C-CODE-FOUND-NO
028200         MOVE ZERO                     TO WK-N-SEARCH-POS
028300         MOVE 1                        TO WK-N-FT-IX
028400         PERFORM C100-SCAN-CODE-FROM
028500            THRU C199-SCAN-CODE-FROM-EX
028600            UNTIL WK-C-CODE-FOUND-YES
028700               OR WK-N-FT-IX > WK-N-FULLTEXT-LEN.
028800     IF  WK-C-CODE-FOUND-YES
028900         STRING WK-C-CODE-YEAR DELIMITED BY SIZE
029000                "-"            DELIMITED BY SIZE
029100                WK-C-CODE-SERIAL DELIMITED BY SIZE
029200                INTO WK-C-LPARS-PROJECT-CODE
029300         SET  WK-C-LPARS-PROJ-YES      TO TRUE.
029400 C099-FIND-PROJECT-CODE-EX.
029500     EXIT.
029600
029700*---------------------------------------------------------------*
029800* C100 TESTS WHETHER A CODE-SHAPED TOKEN STARTS AT WK-N-FT-IX -
029900* 4 DIGITS, SEPARATOR "-" OR "/", 3-8 DIGIT SERIAL.  A YEAR
030000* RANGE (SERIAL EXACTLY 4 DIGITS, 1900-2100) IS REJECTED WHEN
030100* THIS IS THE BARE-TOKEN SCAN (NO LABEL FOUND).
030200*---------------------------------------------------------------*
030300 C100-SCAN-CODE-FROM.
030400*---------------------------------------------------------------*
030500     IF  WK-N-FT-IX + 5 > WK-N-FULLTEXT-LEN
030600         GO TO C190-NEXT-POSITION.
030700     IF  WK-C-FULLTEXT(WK-N-FT-IX:4) IS NOT NUMERIC
030800         GO TO C190-NEXT-POSITION.
030900     MOVE WK-C-FULLTEXT(WK-N-FT-IX:4) TO WK-C-CODE-YEAR.
031000     IF  WK-C-FULLTEXT(WK-N-FT-IX + 4:1) NOT = "-"
031100           AND WK-C-FULLTEXT(WK-N-FT-IX + 4:1) NOT = "/"
031200         GO TO C190-NEXT-POSITION.
031300     MOVE ZERO                        TO WK-N-SEARCH-IX2.
031400     MOVE SPACES                      TO WK-C-CODE-SERIAL.
031500 C110-SCAN-SERIAL-DIGIT.
031600     IF  WK-N-SEARCH-IX2 >= 8
031700         GO TO C120-SERIAL-DONE.
031800     IF  WK-N-FT-IX + 5 + WK-N-SEARCH-IX2 > WK-N-FULLTEXT-LEN
031900         GO TO C120-SERIAL-DONE.
032000     IF  WK-C-FULLTEXT(WK-N-FT-IX + 5 + WK-N-SEARCH-IX2:1)
032100           IS NOT NUMERIC
032200         GO TO C120-SERIAL-DONE.
032300     MOVE WK-C-FULLTEXT(WK-N-FT-IX + 5 + WK-N-SEARCH-IX2:1)
032400                                       TO WK-C-CODE-SERIAL
032500                                          (WK-N-SEARCH-IX2 + 1:1).
032600     ADD 1                             TO WK-N-SEARCH-IX2.
032700     GO TO C110-SCAN-SERIAL-DIGIT.
032800 C120-SERIAL-DONE.
032900     IF  WK-N-SEARCH-IX2 < 3
033000         GO TO C190-NEXT-POSITION.
033100     MOVE WK-C-CODE-YEAR               TO WK-N-CODE-YEAR-NUM.
033200     IF  WK-N-SEARCH-IX2 = 4
033300           AND WK-N-CODE-YEAR-NUM >= 1900
033400           AND WK-N-CODE-YEAR-NUM <= 2100
033500           AND WK-N-SEARCH-POS = ZERO
033600         GO TO C190-NEXT-POSITION.
033700     SET  WK-C-CODE-FOUND-YES          TO TRUE.
033800     GO TO C199-SCAN-CODE-FROM-EX.
033900 C190-NEXT-POSITION.
034000     ADD 1                             TO WK-N-FT-IX.
034100 C199-SCAN-CODE-FROM-EX.
034200     EXIT.
034300
034400*---------------------------------------------------------------*
034500* D000 LOCATES THE REQUESTED TRY AMOUNT.  PRIORITY: LABEL
034600* "TALEP TUTARI", THEN A CURRENCY-ADJACENT NUMBER (CURRENCY-
034700* BEFORE-NUMBER, THEN NUMBER-BEFORE-CURRENCY), THEN THE FIRST
034800* BARE THOUSANDS-GROUPED NUMBER.  EACH LEVEL KEEPS SCANNING
034900* PAST A CANDIDATE THAT PARSES TO ZERO UNTIL ONE PARSES NONZERO
035000* OR THE LEVEL RUNS OUT, THEN FALLS THROUGH TO THE NEXT LEVEL
035100* (YPK049).
035200*---------------------------------------------------------------*
035300 D000-FIND-AMOUNT.
035400*---------------------------------------------------------------*
035500     SET  WK-C-AMT-FOUND-NO            TO TRUE.
035600     MOVE ZERO                          TO WK-N-AMT-WHOLE.
035700     MOVE "TALEP TUTARI"                TO WK-C-SEARCH-PATTERN.
035800     MOVE 1                             TO WK-N-SEARCH-START.
035900     PERFORM G000-FIND-SUBSTRING
036000        THRU G099-FIND-SUBSTRING-EX.
036100     IF  WK-N-SEARCH-POS NOT = ZERO
036200         MOVE WK-N-SEARCH-POS            TO WK-N-AMT-POS
036300         ADD 12                          TO WK-N-AMT-POS
036400         PERFORM D100-EXTRACT-NUMBER-FROM
036500            THRU D199-EXTRACT-NUMBER-FROM-EX.
036600     IF  WK-C-AMT-FOUND-YES
036700         PERFORM D900-PARSE-AND-TEST-CANDIDATE
036800            THRU D999-PARSE-AND-TEST-CANDIDATE-EX.
036900     IF  WK-C-AMT-FOUND-NO
037000         PERFORM D200-SCAN-CURRENCY-ADJACENT
037100            THRU D299-SCAN-CURRENCY-ADJACENT-EX.
037200     IF  WK-C-AMT-FOUND-NO
037300         PERFORM D300-SCAN-BARE-NUMBER
037400            THRU D399-SCAN-BARE-NUMBER-EX.
037500     IF  WK-C-AMT-FOUND-YES
037600         MOVE WK-N-AMT-WHOLE              TO WK-C-LPARS-AMOUNT
037700         SET  WK-C-LPARS-AMT-YES          TO TRUE
037800     ELSE
037900         SET  WK-C-LPARS-AMT-NO           TO TRUE.
038000 D099-FIND-AMOUNT-EX.
038100     EXIT.
038200
038300*---------------------------------------------------------------*
038400* D100 COPIES THE FIRST RUN OF DIGITS/./, STARTING AT OR AFTER
038500* WK-N-AMT-POS INTO WK-C-AMT-RAW.
038600*---------------------------------------------------------------*
038700 D100-EXTRACT-NUMBER-FROM.
038800*---------------------------------------------------------------*
038900     MOVE SPACES                        TO WK-C-AMT-RAW.
039000     MOVE ZERO                          TO WK-N-AMT-RAW-LEN.
039100     MOVE ZERO                          TO WK-N-SEARCH-IX2.
039200 D110-SKIP-TO-DIGIT.
039300     IF  WK-N-AMT-POS > WK-N-FULLTEXT-LEN
039400         GO TO D199-EXTRACT-NUMBER-FROM-EX.
039500     IF  WK-C-FULLTEXT(WK-N-AMT-POS:1) IS NUMERIC
039600         GO TO D120-COPY-RUN.
039700     IF  WK-N-SEARCH-IX2 > 40
039800         GO TO D199-EXTRACT-NUMBER-FROM-EX.
039900     ADD 1                               TO WK-N-AMT-POS.
040000     ADD 1                               TO WK-N-SEARCH-IX2.
040100     GO TO D110-SKIP-TO-DIGIT.
040200 D120-COPY-RUN.
040300     MOVE ZERO                           TO WK-N-SEARCH-IX2.
040400 D130-COPY-NEXT.
040500     IF  WK-N-SEARCH-IX2 >= 30
040600         GO TO D199-EXTRACT-NUMBER-FROM-EX.
040700     IF  WK-N-AMT-POS > WK-N-FULLTEXT-LEN
040800         GO TO D199-EXTRACT-NUMBER-FROM-EX.
040900     IF  WK-C-FULLTEXT(WK-N-AMT-POS:1) IS NUMERIC
041000           OR WK-C-FULLTEXT(WK-N-AMT-POS:1) = "."
041100           OR WK-C-FULLTEXT(WK-N-AMT-POS:1) = ","
041200         MOVE WK-C-FULLTEXT(WK-N-AMT-POS:1)
041300                                          TO WK-C-AMT-RAW
041400                                             (WK-N-SEARCH-IX2 + 1:1)
041500         ADD 1                           TO WK-N-SEARCH-IX2
041600         ADD 1                           TO WK-N-AMT-POS
041700         GO TO D130-COPY-NEXT.
041800     IF  WK-N-SEARCH-IX2 > ZERO
041900         SET  WK-C-AMT-FOUND-YES          TO TRUE
042000         MOVE WK-N-SEARCH-IX2              TO WK-N-AMT-RAW-LEN.
042100 D199-EXTRACT-NUMBER-FROM-EX.
042200     EXIT.
042300
042400*---------------------------------------------------------------*
042500* D200 SCANS FOR A NUMBER ADJACENT TO A CURRENCY MARKER
042600* ("TL"/"TRY" - LIRA SIGN OMITTED, SHOP CODE PAGE HAS NO LIRA
042700* CHARACTER) - CURRENCY-BEFORE-NUMBER CANDIDATES FIRST (D210),
042800* THEN NUMBER-BEFORE-CURRENCY (D220, THE "500.000 TL" WORD
042900* ORDER), TAKING THE FIRST CANDIDATE OF EITHER KIND THAT PARSES
043000* NONZERO (YPK049).
043100*---------------------------------------------------------------*
043200 D200-SCAN-CURRENCY-ADJACENT.
043300*---------------------------------------------------------------*
043400     PERFORM D210-SCAN-CURRENCY-BEFORE-NUMBER
043500        THRU D219-CURRENCY-BEFORE-NUMBER-EX.
043600     IF  WK-C-AMT-FOUND-NO
043700         PERFORM D220-SCAN-NUMBER-BEFORE-CURRENCY
043800            THRU D229-NUMBER-BEFORE-CURRENCY-EX.
043900 D299-SCAN-CURRENCY-ADJACENT-EX.
044000     EXIT.
044100
044200*---------------------------------------------------------------*
044300* D210 LOOPS OVER EACH "TL" OCCURRENCE, THEN (IF NONE OF THOSE
044400* PARSE NONZERO) EACH "TRY" OCCURRENCE, EXTRACTING THE NUMBER
044500* THAT FOLLOWS THE MARKER AND ACCEPTING THE FIRST ONE THAT
044600* PARSES NONZERO.
044700*---------------------------------------------------------------*
044800 D210-SCAN-CURRENCY-BEFORE-NUMBER.
044900*---------------------------------------------------------------*
045000     SET  WK-C-AMT-FOUND-NO            TO TRUE.
045100     MOVE "TL"                          TO WK-C-SEARCH-PATTERN.
045200     MOVE 1                             TO WK-N-SEARCH-START.
045300     PERFORM D215-TRY-MARKER-OCCURRENCES
045400        THRU D219-CURRENCY-BEFORE-NUMBER-EX.
045500     IF  WK-C-AMT-FOUND-NO
045600         MOVE "TRY"                      TO WK-C-SEARCH-PATTERN
045700         MOVE 1                          TO WK-N-SEARCH-START
045800         PERFORM D215-TRY-MARKER-OCCURRENCES
045900            THRU D219-CURRENCY-BEFORE-NUMBER-EX.
046000 D219-CURRENCY-BEFORE-NUMBER-EX.
046100     EXIT.
046200 D215-TRY-MARKER-OCCURRENCES.
046300     PERFORM G000-FIND-SUBSTRING
046400        THRU G099-FIND-SUBSTRING-EX.
046500     IF  WK-N-SEARCH-POS = ZERO
046600         SET  WK-C-AMT-FOUND-NO          TO TRUE
046700         GO TO D219-CURRENCY-BEFORE-NUMBER-EX.
046800     MOVE WK-N-SEARCH-POS               TO WK-N-AMT-POS.
046900     ADD  WK-N-PATTERN-LEN              TO WK-N-AMT-POS.
047000     SET  WK-C-AMT-FOUND-NO             TO TRUE.
047100     PERFORM D100-EXTRACT-NUMBER-FROM
047200        THRU D199-EXTRACT-NUMBER-FROM-EX.
047300     IF  WK-C-AMT-FOUND-YES
047400         PERFORM D900-PARSE-AND-TEST-CANDIDATE
047500            THRU D999-PARSE-AND-TEST-CANDIDATE-EX.
047600     IF  WK-C-AMT-FOUND-YES
047700         GO TO D219-CURRENCY-BEFORE-NUMBER-EX.
047800     MOVE WK-N-SEARCH-POS               TO WK-N-SEARCH-START.
047900     ADD  1                             TO WK-N-SEARCH-START.
048000     GO TO D215-TRY-MARKER-OCCURRENCES.
048100
048200*---------------------------------------------------------------*
048300* D220 LOOPS OVER EACH NUMBER IN THE TEXT, TESTING WHETHER A
048400* CURRENCY MARKER FOLLOWS IT (D230), AND ACCEPTS THE FIRST SUCH
048500* NUMBER THAT PARSES NONZERO.
048600*---------------------------------------------------------------*
048700 D220-SCAN-NUMBER-BEFORE-CURRENCY.
048800*---------------------------------------------------------------*
048900     MOVE 1                             TO WK-N-AMT-POS.
049000 D225-TRY-NEXT-NUMBER.
049100     SET  WK-C-AMT-FOUND-NO             TO TRUE.
049200     PERFORM D100-EXTRACT-NUMBER-FROM
049300        THRU D199-EXTRACT-NUMBER-FROM-EX.
049400     IF  WK-C-AMT-FOUND-NO
049500         GO TO D229-NUMBER-BEFORE-CURRENCY-EX.
049600     PERFORM D230-CURRENCY-FOLLOWS
049700        THRU D239-CURRENCY-FOLLOWS-EX.
049800     IF  WK-C-AMT-FOUND-NO
049900         GO TO D225-TRY-NEXT-NUMBER.
050000     PERFORM D900-PARSE-AND-TEST-CANDIDATE
050100        THRU D999-PARSE-AND-TEST-CANDIDATE-EX.
050200     IF  WK-C-AMT-FOUND-NO
050300         GO TO D225-TRY-NEXT-NUMBER.
050400 D229-NUMBER-BEFORE-CURRENCY-EX.
050500     EXIT.
050600
050700*---------------------------------------------------------------*
050800* D230 CHECKS WHETHER "TL" OR "TRY" APPEARS AT WK-N-AMT-POS,
050900* SKIPPING UP TO 3 LEADING SPACES (THE GAP AFTER A NUMBER
051000* BEFORE ITS CURRENCY MARKER).  WK-N-AMT-POS IS LEFT UNCHANGED
051100* EITHER WAY SO D220 RE-SCANS FROM THE SAME TRAILING POSITION
051200* WHEN THE CANDIDATE IS REJECTED.
051300*---------------------------------------------------------------*
051400 D230-CURRENCY-FOLLOWS.
051500*---------------------------------------------------------------*
051600     SET  WK-C-AMT-FOUND-NO              TO TRUE.
051700     MOVE WK-N-AMT-POS                   TO WK-N-SEARCH-IX.
051800     MOVE ZERO                           TO WK-N-SEARCH-IX2.
051900 D232-SKIP-SPACE.
052000     IF  WK-N-SEARCH-IX2 > 3
052100         GO TO D239-CURRENCY-FOLLOWS-EX.
052200     IF  WK-N-SEARCH-IX > WK-N-FULLTEXT-LEN
052300         GO TO D239-CURRENCY-FOLLOWS-EX.
052400     IF  WK-C-FULLTEXT-UC(WK-N-SEARCH-IX:1) NOT = SPACE
052500         GO TO D234-TEST-MARKER.
052600     ADD 1                                TO WK-N-SEARCH-IX.
052700     ADD 1                                TO WK-N-SEARCH-IX2.
052800     GO TO D232-SKIP-SPACE.
052900 D234-TEST-MARKER.
053000     IF  WK-N-SEARCH-IX + 1 <= WK-N-FULLTEXT-LEN
053100           AND WK-C-FULLTEXT-UC(WK-N-SEARCH-IX:2) = "TL"
053200         SET  WK-C-AMT-FOUND-YES          TO TRUE
053300         GO TO D239-CURRENCY-FOLLOWS-EX.
053400     IF  WK-N-SEARCH-IX + 2 <= WK-N-FULLTEXT-LEN
053500           AND WK-C-FULLTEXT-UC(WK-N-SEARCH-IX:3) = "TRY"
053600         SET  WK-C-AMT-FOUND-YES          TO TRUE.
053700 D239-CURRENCY-FOLLOWS-EX.
053800     EXIT.
053900
054000*---------------------------------------------------------------*
054100* D300 TAKES THE FIRST BARE NUMBER MATCHING THE THOUSANDS-
054200* GROUPED SHAPE d{1,3}(.ddd)+(,d+)? - EVERY "." GROUP MUST BE
054300* EXACTLY 3 DIGITS, THE LEADING GROUP 1 TO 3, AND AT LEAST ONE
054400* GROUP SEPARATOR MUST BE PRESENT.  A PLAIN UNGROUPED RUN OF
054500* DIGITS (NO DOT, OR A SINGLE DOT IN A DECIMAL-POINT POSITION)
054600* DOES NOT QUALIFY, PER THE REQUESTED-AMOUNT REGEX - SUCH A
054700* CANDIDATE FALLS THROUGH TO "NO AMOUNT FOUND" (PRIORITY 4).
054800* CONTINUES SCANNING PAST AN UNGROUPED OR ZERO CANDIDATE
054900* (YPK049, YPK050).
055000*---------------------------------------------------------------*
055100 D300-SCAN-BARE-NUMBER.
055200*---------------------------------------------------------------*
055300     MOVE 1                             TO WK-N-AMT-POS.
055400 D310-TRY-NEXT-BARE-NUMBER.
055500     SET  WK-C-AMT-FOUND-NO             TO TRUE.
055600     PERFORM D100-EXTRACT-NUMBER-FROM
055700        THRU D199-EXTRACT-NUMBER-FROM-EX.
055800     IF  WK-C-AMT-FOUND-NO
055900         GO TO D399-SCAN-BARE-NUMBER-EX.
056000     PERFORM D320-CHECK-GROUPED-SHAPE
056100        THRU D329-CHECK-GROUPED-SHAPE-EX.
056200     IF  WK-C-AMT-GROUPED-NO
056300         GO TO D310-TRY-NEXT-BARE-NUMBER.
056400     PERFORM D900-PARSE-AND-TEST-CANDIDATE
056500        THRU D999-PARSE-AND-TEST-CANDIDATE-EX.
056600     IF  WK-C-AMT-FOUND-NO
056700         GO TO D310-TRY-NEXT-BARE-NUMBER.
056800 D399-SCAN-BARE-NUMBER-EX.
056900     EXIT.
057000
057100*---------------------------------------------------------------*
057200* D320 TESTS WK-C-AMT-RAW (LENGTH WK-N-AMT-RAW-LEN, SET BY
057300* D100) AGAINST THE GROUPED SHAPE d{1,3}(.ddd)+(,d+)? - THE
057400* COMMA-FRACTION, IF ANY, IS EXCLUDED FROM THE GROUP CHECK, THEN
057500* EACH "." SEPARATED GROUP IN THE REMAINING INTEGER PART MUST BE
057600* EXACTLY 3 DIGITS EXCEPT THE LEADING GROUP (1 TO 3), AND AT
057700* LEAST ONE GROUP SEPARATOR MUST HAVE BEEN SEEN (YPK050).
057800*---------------------------------------------------------------*
057900 D320-CHECK-GROUPED-SHAPE.
058000*---------------------------------------------------------------*
058100     SET  WK-C-AMT-GROUPED-NO             TO TRUE.
058200     MOVE WK-N-AMT-RAW-LEN                TO WK-N-AMT-INT-LEN.
058300     MOVE 1                               TO WK-N-SEARCH-IX.
058400 D321-FIND-COMMA.
058500     IF  WK-N-SEARCH-IX > WK-N-AMT-RAW-LEN
058600         GO TO D325-CHECK-GROUPS.
058700     IF  WK-C-AMT-RAW(WK-N-SEARCH-IX:1) = ","
058800         COMPUTE WK-N-AMT-INT-LEN = WK-N-SEARCH-IX - 1
058900         GO TO D325-CHECK-GROUPS.
059000     ADD 1                                 TO WK-N-SEARCH-IX.
059100     GO TO D321-FIND-COMMA.
059200 D325-CHECK-GROUPS.
059300     IF  WK-N-AMT-INT-LEN = ZERO
059400         GO TO D329-CHECK-GROUPED-SHAPE-EX.
059500     MOVE ZERO                            TO WK-N-AMT-GRP-LEN.
059600     MOVE 1                               TO WK-N-AMT-GRP-NO.
059700     MOVE 1                               TO WK-N-SEARCH-IX.
059800 D326-NEXT-CHAR.
059900     IF  WK-N-SEARCH-IX > WK-N-AMT-INT-LEN
060000         GO TO D327-CLOSE-LAST-GROUP.
060100     IF  WK-C-AMT-RAW(WK-N-SEARCH-IX:1) = "."
060200         PERFORM D328-CLOSE-GROUP
060300            THRU D328-CLOSE-GROUP-EX
060400         IF  WK-C-AMT-GRP-OK-NO
060500             GO TO D329-CHECK-GROUPED-SHAPE-EX
060600         END-IF
060700         MOVE ZERO                        TO WK-N-AMT-GRP-LEN
060800         ADD  1                           TO WK-N-AMT-GRP-NO
060900     ELSE
061000         ADD  1                           TO WK-N-AMT-GRP-LEN.
061100     ADD 1                                 TO WK-N-SEARCH-IX.
061200     GO TO D326-NEXT-CHAR.
061300 D327-CLOSE-LAST-GROUP.
061400     IF  WK-N-AMT-GRP-NO = 1
061500         GO TO D329-CHECK-GROUPED-SHAPE-EX.
061600     PERFORM D328-CLOSE-GROUP
061700        THRU D328-CLOSE-GROUP-EX.
061800     IF  WK-C-AMT-GRP-OK-YES
061900         SET  WK-C-AMT-GROUPED-YES         TO TRUE.
062000     GO TO D329-CHECK-GROUPED-SHAPE-EX.
062100 D328-CLOSE-GROUP.
062200     SET  WK-C-AMT-GRP-OK-NO               TO TRUE.
062300     IF  WK-N-AMT-GRP-NO = 1
062400         IF  WK-N-AMT-GRP-LEN < 1 OR WK-N-AMT-GRP-LEN > 3
062500             GO TO D328-CLOSE-GROUP-EX
062600         END-IF
062700     ELSE
062800         IF  WK-N-AMT-GRP-LEN NOT = 3
062900             GO TO D328-CLOSE-GROUP-EX
063000         END-IF.
063100     SET  WK-C-AMT-GRP-OK-YES              TO TRUE.
063200 D328-CLOSE-GROUP-EX.
063300     EXIT.
063400 D329-CHECK-GROUPED-SHAPE-EX.
063500     EXIT.
063600
063700*---------------------------------------------------------------*
063800* D900 PARSES WK-C-AMT-RAW (E000) AND ACCEPTS THE CANDIDATE
063900* ONLY WHEN IT PARSES TO A NONZERO AMOUNT - A ZERO RESULT
064000* LEAVES WK-C-AMT-FOUND-NO SO THE CALLING SCAN KEEPS LOOKING
064100* FOR THE NEXT CANDIDATE (YPK049).  SHARED BY D210/D220/D300.
064200*---------------------------------------------------------------*
064300 D900-PARSE-AND-TEST-CANDIDATE.
064400*---------------------------------------------------------------*
064500     PERFORM E000-PARSE-TRY-AMOUNT
064600        THRU E099-PARSE-TRY-AMOUNT-EX.
064700     IF  WK-N-AMT-WHOLE > ZERO
064800         SET  WK-C-AMT-FOUND-YES          TO TRUE
064900     ELSE
065000         SET  WK-C-AMT-FOUND-NO           TO TRUE.
065100 D999-PARSE-AND-TEST-CANDIDATE-EX.
065200     EXIT.
065300
065400*---------------------------------------------------------------*
065500* E000 APPLIES THE TURKISH-LOCALE THOUSANDS/DECIMAL RULE TO
065600* WK-C-AMT-RAW AND ROUNDS HALF-AWAY-FROM-ZERO TO A WHOLE TRY
065700* INTEGER (SUP 05-0912).  LEAVES THE RESULT IN WK-N-AMT-WHOLE -
065800* THE CALLER (D900) DECIDES WHETHER IT IS ACCEPTABLE.
065900*---------------------------------------------------------------*
066000 E000-PARSE-TRY-AMOUNT.
066100*---------------------------------------------------------------*
066200     MOVE ZERO                          TO WK-N-AMT-DOT-COUNT
066300                                            WK-N-AMT-COMMA-COUNT.
066400     INSPECT WK-C-AMT-RAW TALLYING
066500         WK-N-AMT-DOT-COUNT FOR ALL ".".
066600     INSPECT WK-C-AMT-RAW TALLYING
066700         WK-N-AMT-COMMA-COUNT FOR ALL ",".
066800     EVALUATE TRUE
066900         WHEN WK-N-AMT-DOT-COUNT > ZERO AND WK-N-AMT-COMMA-COUNT > ZERO
067000             PERFORM E100-STRIP-DOTS-KEEP-COMMA
067100                THRU E199-STRIP-DOTS-KEEP-COMMA-EX
067200         WHEN WK-N-AMT-DOT-COUNT > ZERO
067300             PERFORM E200-DOTS-ONLY
067400                THRU E299-DOTS-ONLY-EX
067500         WHEN WK-N-AMT-COMMA-COUNT > ZERO
067600             PERFORM E300-COMMA-ONLY
067700                THRU E399-COMMA-ONLY-EX
067800         WHEN OTHER
067900             MOVE WK-C-AMT-RAW             TO WK-C-AMT-DIGITS-ONLY
068000     END-EVALUATE.
068100     PERFORM E400-ROUND-HALF-AWAY
068200        THRU E499-ROUND-HALF-AWAY-EX.
068300 E099-PARSE-TRY-AMOUNT-EX.
068400     EXIT.
068500
068600*---------------------------------------------------------------*
068700 E100-STRIP-DOTS-KEEP-COMMA.
068800*---------------------------------------------------------------*
068900     MOVE WK-C-AMT-RAW                    TO WK-C-AMT-DIGITS-ONLY.
069000     INSPECT WK-C-AMT-DIGITS-ONLY REPLACING ALL "." BY SPACE.
069100     INSPECT WK-C-AMT-DIGITS-ONLY CONVERTING "," TO ".".
069200 E199-STRIP-DOTS-KEEP-COMMA-EX.
069300     EXIT.
069400
069500*---------------------------------------------------------------*
069600* E200 - DOTS ONLY.  GROUPS OF THREE (d{1,3}(.ddd)+) ARE
069700* THOUSANDS SEPARATORS; A SINGLE LONE DOT IS THE DECIMAL POINT.
069800*---------------------------------------------------------------*
069900 E200-DOTS-ONLY.
070000*---------------------------------------------------------------*
070100     MOVE WK-C-AMT-RAW                    TO WK-C-AMT-DIGITS-ONLY.
070200     IF  WK-N-AMT-DOT-COUNT > 1
070300         INSPECT WK-C-AMT-DIGITS-ONLY REPLACING ALL "." BY SPACE
070400     ELSE
070500         PERFORM E210-CHECK-GROUPS-OF-3
070600            THRU E219-CHECK-GROUPS-OF-3-EX.
070700 E299-DOTS-ONLY-EX.
070800     EXIT.
070900
071000*---------------------------------------------------------------*
071100* A SINGLE DOT IS A THOUSANDS SEPARATOR ONLY WHEN THE DIGITS
071200* BEFORE IT ARE 1 TO 3 (THE LEADING GROUP) AND THE DIGITS AFTER
071300* IT ARE EXACTLY 3 (THE d{1,3}(.ddd)+ SHAPE) - TESTED AGAINST
071400* THE ACTUAL EXTRACTED LENGTH WK-N-AMT-RAW-LEN, NOT THE FIXED
071500* PIC X(30) DECLARATION, OR A NUMBER LIKE "12345.678" WOULD
071600* WRONGLY PASS AND A GENUINE DECIMAL LIKE "1234.56" WOULD
071700* WRONGLY FAIL (YPK050).  OTHERWISE THE DOT IS THE DECIMAL
071800* POINT AND IS LEFT IN PLACE FOR E415 TO SPLIT ON - IT MUST NOT
071900* BE CONVERTED AWAY HERE.
072000*---------------------------------------------------------------*
072100 E210-CHECK-GROUPS-OF-3.
072200*---------------------------------------------------------------*
072300     MOVE ZERO                            TO WK-N-SEARCH-IX.
072400     PERFORM E215-FIND-DOT-POS
072500        THRU E219-CHECK-GROUPS-OF-3-EX.
072600     IF  WK-N-SEARCH-IX >= 2
072700           AND WK-N-SEARCH-IX <= 4
072800           AND (WK-N-AMT-RAW-LEN - WK-N-SEARCH-IX) = 3
072900         INSPECT WK-C-AMT-DIGITS-ONLY REPLACING ALL "." BY SPACE
073000     ELSE
073100         CONTINUE.
073200 E215-FIND-DOT-POS.
073300     MOVE ZERO                            TO WK-N-SEARCH-IX.
073400     MOVE 1                                TO WK-N-SEARCH-IX2.
073500 E216-SCAN.
073600     IF  WK-N-SEARCH-IX2 > 30
073700         GO TO E219-CHECK-GROUPS-OF-3-EX.
073800     IF  WK-C-AMT-RAW(WK-N-SEARCH-IX2:1) = "."
073900         MOVE WK-N-SEARCH-IX2              TO WK-N-SEARCH-IX
074000         GO TO E219-CHECK-GROUPS-OF-3-EX.
074100     ADD 1                                  TO WK-N-SEARCH-IX2.
074200     GO TO E216-SCAN.
074300 E219-CHECK-GROUPS-OF-3-EX.
074400     EXIT.
074500
074600*---------------------------------------------------------------*
074700 E300-COMMA-ONLY.
074800*---------------------------------------------------------------*
074900     MOVE WK-C-AMT-RAW                    TO WK-C-AMT-DIGITS-ONLY.
075000     INSPECT WK-C-AMT-DIGITS-ONLY CONVERTING "," TO ".".
075100 E399-COMMA-ONLY-EX.
075200     EXIT.
075300
075400*---------------------------------------------------------------*
075500* E400 CONVERTS THE CLEANED NUMERIC STRING TO A WHOLE TRY
075600* INTEGER, ROUNDING THE FRACTION HALF AWAY FROM ZERO.  A
075700* LEADING MINUS SIGN (NEGATIVE VALUE) IS TREATED AS INVALID -
075800* NO AMOUNT.
075900*---------------------------------------------------------------*
076000 E400-ROUND-HALF-AWAY.
076100*---------------------------------------------------------------*
076200     MOVE ZERO                            TO WK-N-AMT-WHOLE
076300                                              WK-N-AMT-FRACTION.
076400     IF  WK-C-AMT-DIGITS-ONLY(1:1) = "-"
076500         GO TO E499-ROUND-HALF-AWAY-EX.
076600     PERFORM E410-SPLIT-WHOLE-FRACTION
076700        THRU E419-SPLIT-WHOLE-FRACTION-EX.
076800     IF  WK-N-AMT-FRACTION >= 50
076900         ADD 1                            TO WK-N-AMT-WHOLE.
077000 E499-ROUND-HALF-AWAY-EX.
077100     EXIT.
077200
077300*---------------------------------------------------------------*
077400 E410-SPLIT-WHOLE-FRACTION.
077500*---------------------------------------------------------------*
077600     MOVE ZERO                            TO WK-N-SEARCH-IX
077700                                              WK-N-SEARCH-IX2.
077800     PERFORM E415-FIND-DECIMAL-DOT
077900        THRU E419-SPLIT-WHOLE-FRACTION-EX.
078000 E415-FIND-DECIMAL-DOT.
078100     ADD 1                                 TO WK-N-SEARCH-IX2.
078200     IF  WK-N-SEARCH-IX2 > 20
078300         MOVE WK-C-AMT-DIGITS-ONLY(1:20)    TO WK-N-AMT-WHOLE
078400         GO TO E419-SPLIT-WHOLE-FRACTION-EX.
078500     IF  WK-C-AMT-DIGITS-ONLY(WK-N-SEARCH-IX2:1) = "."
078600         IF  WK-N-SEARCH-IX2 > 1
078700             MOVE WK-C-AMT-DIGITS-ONLY(1:WK-N-SEARCH-IX2 - 1)
078800                                            TO WK-N-AMT-WHOLE
078900         ELSE
079000             MOVE ZERO                     TO WK-N-AMT-WHOLE
079100         END-IF
079200         MOVE WK-C-AMT-DIGITS-ONLY
079300               (WK-N-SEARCH-IX2 + 1:2)      TO WK-N-AMT-FRACTION
079400         GO TO E419-SPLIT-WHOLE-FRACTION-EX.
079500     GO TO E415-FIND-DECIMAL-DOT.
079600 E419-SPLIT-WHOLE-FRACTION-EX.
079700     EXIT.
079800
079900*---------------------------------------------------------------*
080000* F000 FINDS THE JUSTIFICATION: A LABEL LINE "GEREKCE"/
080100* "ACIKLAMA" (DIACRITICS ALREADY FOLDED BY THE TIME THIS RUNS
080200* IN PRACTICE, BUT BOTH SPELLINGS ARE CHECKED), THEN THE
080300* FOLLOWING LINES UP TO A NEW ALL-CAPS SECTION HEADING.  NO
080400* LABEL FOUND - THE WHOLE TEXT, TRUNCATED TO 800 CHARACTERS.
080500*---------------------------------------------------------------*
080600 F000-FIND-JUSTIFICATION.
080700*---------------------------------------------------------------*
080800     SET  WK-C-JUST-LABEL-NO              TO TRUE.
080900     MOVE ZERO                            TO WK-N-LINE-IX.
081000 F010-SCAN-FOR-LABEL-LINE.
081100     ADD 1                                 TO WK-N-LINE-IX.
081200     IF  WK-N-LINE-IX > WK-C-LPARS-IN-LCNT
081300         GO TO F090-LABEL-SCAN-DONE.
081400     IF  WK-C-LPARS-IN-LINE(WK-N-LINE-IX) = "GEREKCE"
081500           OR WK-C-LPARS-IN-LINE(WK-N-LINE-IX) = "GEREKCE:"
081600           OR WK-C-LPARS-IN-LINE(WK-N-LINE-IX) = "ACIKLAMA"
081700           OR WK-C-LPARS-IN-LINE(WK-N-LINE-IX) = "ACIKLAMA:"
081800         SET  WK-C-JUST-LABEL-YES          TO TRUE
081900         MOVE WK-N-LINE-IX                 TO WK-N-JUST-START-LINE
082000         GO TO F090-LABEL-SCAN-DONE.
082100     GO TO F010-SCAN-FOR-LABEL-LINE.
082200 F090-LABEL-SCAN-DONE.
082300     IF  WK-C-JUST-LABEL-YES
082400         PERFORM F100-COLLECT-JUST-BLOCK
082500            THRU F199-COLLECT-JUST-BLOCK-EX
082600     ELSE
082700         PERFORM F200-WHOLE-TEXT-FALLBACK
082800            THRU F299-WHOLE-TEXT-FALLBACK-EX.
082900 F099-FIND-JUSTIFICATION-EX.
083000     EXIT.
083100
083200*---------------------------------------------------------------*
083300 F100-COLLECT-JUST-BLOCK.
083400*---------------------------------------------------------------*
083500     MOVE SPACES                          TO WK-C-LPARS-JUSTIFICATN.
083600     MOVE ZERO                            TO WK-N-OUT-IX
083700                                              WK-N-JUST-LINE-COUNT.
083800     MOVE WK-N-JUST-START-LINE             TO WK-N-LINE-IX.
083900 F110-COLLECT-NEXT.
084000     ADD 1                                  TO WK-N-LINE-IX.
084100     IF  WK-N-LINE-IX > WK-C-LPARS-IN-LCNT
084200         GO TO F199-COLLECT-JUST-BLOCK-EX.
084300     IF  WK-N-JUST-LINE-COUNT >= 24
084400         GO TO F199-COLLECT-JUST-BLOCK-EX.
084500     PERFORM F120-CHECK-HEADING-LINE
084600        THRU F129-CHECK-HEADING-LINE-EX.
084700     IF  WK-C-HEADING-FOUND-YES
084800         GO TO F199-COLLECT-JUST-BLOCK-EX.
084900     IF  WK-N-OUT-IX < 195
085000         STRING WK-C-LPARS-IN-LINE(WK-N-LINE-IX) DELIMITED BY SIZE
085100                " "                            DELIMITED BY SIZE
085200                INTO WK-C-LPARS-JUSTIFICATN
085300                WITH POINTER WK-N-OUT-IX.
085400     ADD 1                                  TO WK-N-JUST-LINE-COUNT.
085500     GO TO F110-COLLECT-NEXT.
085600 F199-COLLECT-JUST-BLOCK-EX.
085700     EXIT.
085800
085900*---------------------------------------------------------------*
086000* F120 TESTS WHETHER THE CURRENT LINE IS A NEW ALL-CAPS SECTION
086100* HEADING (NO LOWERCASE LETTER PRESENT, AT LEAST ONE LETTER
086200* PRESENT) - THE SIGNAL TO STOP COLLECTING THE JUSTIFICATION.
086300*---------------------------------------------------------------*
086400 F120-CHECK-HEADING-LINE.
086500*---------------------------------------------------------------*
086600     SET  WK-C-HEADING-FOUND-NO           TO TRUE.
086700     MOVE ZERO                            TO WK-N-SEARCH-IX2.
086800     MOVE "N"                             TO WK-C-HEADING-HAS-LETTER.
086900 F125-SCAN-CHAR.
087000     ADD 1                                 TO WK-N-SEARCH-IX2.
087100     IF  WK-N-SEARCH-IX2 > 30
087200         GO TO F128-SCAN-DONE.
087300     IF  WK-C-LPARS-IN-LINE(WK-N-LINE-IX)(WK-N-SEARCH-IX2:1)
087400           >= "a" AND
087500         WK-C-LPARS-IN-LINE(WK-N-LINE-IX)(WK-N-SEARCH-IX2:1)
087600           <= "z"
087700         GO TO F128-SCAN-DONE.
087800     IF  WK-C-LPARS-IN-LINE(WK-N-LINE-IX)(WK-N-SEARCH-IX2:1)
087900           >= "A" AND
088000         WK-C-LPARS-IN-LINE(WK-N-LINE-IX)(WK-N-SEARCH-IX2:1)
088100           <= "Z"
088200         MOVE "Y"                          TO WK-C-HEADING-HAS-LETTER.
088300     GO TO F125-SCAN-CHAR.
088400 F128-SCAN-DONE.
088500     IF  WK-N-SEARCH-IX2 > 30
088600           AND WK-C-HEADING-HAS-LETTER = "Y"
088700         SET  WK-C-HEADING-FOUND-YES       TO TRUE.
088800 F129-CHECK-HEADING-LINE-EX.
088900     EXIT.
089000
089100*---------------------------------------------------------------*
089200 F200-WHOLE-TEXT-FALLBACK.
089300*---------------------------------------------------------------*
089400     IF  WK-N-FULLTEXT-LEN = ZERO
089500         GO TO F299-WHOLE-TEXT-FALLBACK-EX.
089600     IF  WK-N-FULLTEXT-LEN > 200
089700         MOVE WK-C-FULLTEXT(1:200)           TO WK-C-LPARS-JUSTIFICATN
089800     ELSE
089900         MOVE WK-C-FULLTEXT(1:WK-N-FULLTEXT-LEN)
090000                                             TO WK-C-LPARS-JUSTIFICATN.
090100 F299-WHOLE-TEXT-FALLBACK-EX.
090200     EXIT.
090300
090400*---------------------------------------------------------------*
090500* G000 - GENERIC CASE-INSENSITIVE SUBSTRING SEARCH OF
090600* WK-C-FULLTEXT-UC FOR WK-C-SEARCH-PATTERN, STARTING AT
090700* WK-N-SEARCH-START.  RETURNS THE 1-BASED POSITION IN
090800* WK-N-SEARCH-POS, OR ZERO WHEN NOT FOUND.
090900*---------------------------------------------------------------*
091000 G000-FIND-SUBSTRING.
091100*---------------------------------------------------------------*
091200     MOVE ZERO                            TO WK-N-SEARCH-POS.
091300     MOVE ZERO                            TO WK-N-PATTERN-LEN.
091400 G005-MEASURE-PATTERN.
091500     ADD 1                                 TO WK-N-PATTERN-LEN.
091600     IF  WK-N-PATTERN-LEN >= 20
091700         GO TO G010-SEARCH-LOOP.
091800     IF  WK-C-SEARCH-PATTERN(WK-N-PATTERN-LEN + 1:1) NOT = SPACE
091900         GO TO G005-MEASURE-PATTERN.
092000 G010-SEARCH-LOOP.
092100     MOVE WK-N-SEARCH-START                TO WK-N-SEARCH-IX.
092200 G020-TRY-POSITION.
092300     IF  WK-N-SEARCH-IX + WK-N-PATTERN-LEN - 1 > WK-N-FULLTEXT-LEN
092400         GO TO G099-FIND-SUBSTRING-EX.
092500     IF  WK-C-FULLTEXT-UC(WK-N-SEARCH-IX:WK-N-PATTERN-LEN) =
092600           WK-C-SEARCH-PATTERN(1:WK-N-PATTERN-LEN)
092700         MOVE WK-N-SEARCH-IX                TO WK-N-SEARCH-POS
092800         GO TO G099-FIND-SUBSTRING-EX.
092900     ADD 1                                  TO WK-N-SEARCH-IX.
093000     GO TO G020-TRY-POSITION.
093100 G099-FIND-SUBSTRING-EX.
093200     EXIT.
093300
093400******************************************************************
093500************** END OF PROGRAM SOURCE -  RRQVPARS ***************
093600******************************************************************
