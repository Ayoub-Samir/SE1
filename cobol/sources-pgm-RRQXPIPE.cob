000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRQXPIPE.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   DPT - YATIRIM PROGRAMI.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DPT INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE REVIZYON TALEBI
001200*               (BUDGET REVISION REQUEST) INTAKE PIPELINE.  FOR
001300*               EACH REQUEST DOCUMENT ON RRQRTXT THIS PROGRAM
001400*               CREATES THE REQUEST MASTER ROW, NORMALIZES AND
001500*               PARSES THE DOCUMENT TEXT, LOOKS UP THE PROJECT,
001600*               SCORES THE RISK AND WRITES THE NOTIFICATION AND
001700*               AUDIT TRAIL.  ONE BAD DOCUMENT MUST NOT STOP THE
001800*               REST OF THE RUN - SEE A900 BELOW.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* YPK017 MWTL    25 MAR 1991 - INITIAL VERSION
002400* YPK018 MWTL    02 APR 1991 - ADD PER-DOCUMENT LOOKAHEAD BUFFER
002500*                              SO A DOCUMENT'S TEXT LINES CAN RUN
002600*                              UNTIL THE NEXT HEADER OR EOF
002700* YPK015 RAZAK   30 NOV 1998 - Y2K: WK-C-TODAY-CCYYMMDD USED FOR
002800*                              CREATED-AT/UPDATED-AT NOW CARRIES
002900*                              A 4-DIGIT CENTURY - REVIEWED, OK
003000* YPK030 OZG     19 JUN 2004 - SUP 04-0287 - ISOLATE PER-DOCUMENT
003100*                              ERRORS SO ONE BAD DOCUMENT DOES
003200*                              NOT ABEND THE WHOLE BATCH
003300* YPK043 NGSL    22 FEB 2008 - SUP 08-0133 - WRITE "PROCESSING
003400*                              ERROR:" PREFIX INTO RISK-NOTES ON
003500*                              THE ERROR-ISOLATION PATH
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-RERUN-MODE
004700                     OFF STATUS IS U0-NORMAL-MODE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RRQRTXT ASSIGN TO DATABASE-RRQRTXT
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400     SELECT RRQRMST ASSIGN TO DATABASE-RRQRMST
005500            ORGANIZATION      IS INDEXED
005600            ACCESS MODE       IS DYNAMIC
005700            RECORD KEY        IS RRQREQM-REQUEST-ID
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900     SELECT RRQNOTF ASSIGN TO DATABASE-RRQNOTF
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800*---------------------------------------------------------------*
006900* REQUEST-TEXT - ONE HEADER RECORD (TYPE "H") PER DOCUMENT,
007000* FOLLOWED BY ITS TEXT LINES (TYPE "T"), IN SUBMISSION ORDER.
007100*---------------------------------------------------------------*
007200 FD  RRQRTXT
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS RRQRTXT-RECORD.
007500 01  RRQRTXT-RECORD.
007600     05  RRQRTXT-REC-TYPE          PIC X(01).
007700         88  RRQRTXT-IS-HEADER             VALUE "H".
007800         88  RRQRTXT-IS-TEXT-LINE           VALUE "T".
007900     05  RRQRTXT-REC-BODY          PIC X(199).
008000     05  RRQRTXT-BODY-R REDEFINES RRQRTXT-REC-BODY.
008100         10  RRQRTXT-HDR-REQUEST-ID     PIC X(12).
008200         10  RRQRTXT-HDR-FILENAME       PIC X(40).
008300         10  FILLER                     PIC X(147).
008400
008500 FD  RRQRMST
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS RRQREQM-RECORD.
008800 COPY RRQREQM.
008900
009000 FD  RRQNOTF
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS RRQNOTF-RECORD.
009300 01  RRQNOTF-RECORD                PIC X(200).
009400
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01  FILLER                          PIC X(24)        VALUE
009800     "** PROGRAM RRQXPIPE **".
009900
010000* ------------------ PROGRAM WORKING STORAGE -------------------*
010100 01    WK-C-COMMON.
010200 COPY RRQCMWS.
010300
010400 01  WK-C-DOC-WORK-AREA.
010500     05  WK-C-HAVE-LOOKAHEAD         PIC X(01) VALUE "N".
010600         88  WK-C-LOOKAHEAD-YES              VALUE "Y".
010700         88  WK-C-LOOKAHEAD-NO               VALUE "N".
010800     05  WK-C-CUR-REQUEST-ID         PIC X(12).
010900     05  WK-C-CUR-FILENAME           PIC X(40).
011000     05  WK-C-DOC-ERROR-SW           PIC X(01) VALUE "N".
011100         88  WK-C-DOC-ERROR-YES              VALUE "Y".
011200         88  WK-C-DOC-ERROR-NO               VALUE "N".
011300     05  WK-C-DOC-ERROR-DETAIL       PIC X(80).
011400     05  FILLER                      PIC X(01).
011500
011600 01  WK-N-COUNTERS.
011700     05  WK-N-DOC-LCNT               PIC 9(02) COMP VALUE ZERO.
011800     05  WK-N-DOCS-PROCESSED         PIC 9(07) COMP VALUE ZERO.
011900     05  WK-N-DOCS-FAILED            PIC 9(07) COMP VALUE ZERO.
012000     05  WK-N-DOCS-FAILED-R REDEFINES WK-N-DOCS-FAILED
012100                                      PIC 9(07) COMP.
012200     05  WK-N-JLEN-SCAN               PIC 9(03) COMP VALUE ZERO.
012300     05  FILLER                       PIC X(01).
012400
012500 01  WK-C-DISPLAY-WORK.
012600     05  WK-C-PROJ-DISPLAY            PIC X(11).
012700     05  WK-C-PROJ-DISPLAY-R REDEFINES WK-C-PROJ-DISPLAY.
012800         10  WK-C-PROJ-DISPLAY-CH     OCCURS 11 TIMES PIC X(01).
012900     05  WK-C-AMT-DISPLAY             PIC X(13).
013000     05  WK-C-AMT-EDIT                PIC Z(12)9.
013100     05  WK-C-RISK-DISPLAY            PIC ZZ9.
013200     05  WK-C-NOTIFY-LINE             PIC X(200).
013300     05  FILLER                       PIC X(01).
013400
013500 COPY RRQLNORM.
013600 COPY RRQLPARS.
013700 COPY RRQLPROJ.
013800 COPY RRQLRISK.
013900 COPY RRQLAUDT.
014000
014100 EJECT
014200*****************
014300 LINKAGE SECTION.
014400*****************
014500******************************************
014600 PROCEDURE DIVISION.
014700******************************************
014800 MAIN-MODULE.
014900     PERFORM A010-OPEN-FILES
015000        THRU A019-OPEN-FILES-EX.
015100     PERFORM A020-READ-NEXT-DOCUMENT
015200        THRU A029-READ-NEXT-DOCUMENT-EX.
015300     PERFORM A100-PROCESS-ONE-DOCUMENT
015400        THRU A199-PROCESS-ONE-DOCUMENT-EX
015500        UNTIL WK-C-END-OF-FILE.
015600     PERFORM Z000-END-PROGRAM-ROUTINE
015700        THRU Z999-END-PROGRAM-ROUTINE-EX.
015800     GOBACK.
015900
016000*---------------------------------------------------------------*
016100 A010-OPEN-FILES.
016200*---------------------------------------------------------------*
016300     OPEN INPUT  RRQRTXT.
016400     IF  NOT WK-C-SUCCESSFUL
016500         DISPLAY "RRQXPIPE - OPEN FILE ERROR - RRQRTXT"
016600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016700         GO TO Y900-ABNORMAL-TERMINATION.
016800     OPEN I-O     RRQRMST.
016900     IF  NOT WK-C-SUCCESSFUL
017000         DISPLAY "RRQXPIPE - OPEN FILE ERROR - RRQRMST"
017100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200         GO TO Y900-ABNORMAL-TERMINATION.
017300     OPEN OUTPUT  RRQNOTF.
017400     IF  NOT WK-C-SUCCESSFUL
017500         DISPLAY "RRQXPIPE - OPEN FILE ERROR - RRQNOTF"
017600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700         GO TO Y900-ABNORMAL-TERMINATION.
017800     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
017900     ACCEPT WK-C-NOW-HHMMSS     FROM TIME.
018000 A019-OPEN-FILES-EX.
018100     EXIT.
018200
018300*---------------------------------------------------------------*
018400* A020 FILLS WK-C-CUR-REQUEST-ID / -FILENAME / WK-C-LPARS-IN-
018500* LINES FOR THE NEXT DOCUMENT, USING THE ONE-RECORD LOOKAHEAD
018600* BUFFER SO A DOCUMENT'S TEXT RUNS UNTIL THE NEXT "H" RECORD.
018700*---------------------------------------------------------------*
018800 A020-READ-NEXT-DOCUMENT.
018900*---------------------------------------------------------------*
019000     IF  WK-C-LOOKAHEAD-YES
019100         GO TO A022-START-DOCUMENT.
019200     READ RRQRTXT.
019300     IF  WK-C-END-OF-FILE
019400         GO TO A029-READ-NEXT-DOCUMENT-EX.
019500     IF  NOT WK-C-SUCCESSFUL
019600         DISPLAY "RRQXPIPE - READ FILE ERROR - RRQRTXT"
019700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800         GO TO Y900-ABNORMAL-TERMINATION.
019900 A022-START-DOCUMENT.
020000     MOVE RRQRTXT-HDR-REQUEST-ID     TO WK-C-CUR-REQUEST-ID.
020100     MOVE RRQRTXT-HDR-FILENAME       TO WK-C-CUR-FILENAME.
020200     SET  WK-C-LOOKAHEAD-NO          TO TRUE.
020300     MOVE ZERO                       TO WK-C-LNORM-IN-LCNT.
020400     PERFORM A024-READ-DOCUMENT-BODY
020500        THRU A026-READ-DOCUMENT-BODY-EX
020600        UNTIL WK-C-LOOKAHEAD-YES
020700           OR WK-C-END-OF-FILE.
020800 A029-READ-NEXT-DOCUMENT-EX.
020900     EXIT.
021000
021100*---------------------------------------------------------------*
021200 A024-READ-DOCUMENT-BODY.
021300*---------------------------------------------------------------*
021400     READ RRQRTXT.
021500     IF  WK-C-END-OF-FILE
021600         GO TO A026-READ-DOCUMENT-BODY-EX.
021700     IF  NOT WK-C-SUCCESSFUL
021800         DISPLAY "RRQXPIPE - READ FILE ERROR - RRQRTXT"
021900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000         GO TO Y900-ABNORMAL-TERMINATION.
022100     IF  RRQRTXT-IS-HEADER
022200         SET WK-C-LOOKAHEAD-YES      TO TRUE
022300         GO TO A026-READ-DOCUMENT-BODY-EX.
022400     IF  WK-C-LNORM-IN-LCNT < 40
022500         ADD 1                       TO WK-C-LNORM-IN-LCNT
022600         MOVE RRQRTXT-REC-BODY       TO WK-C-LNORM-IN-LINE
022700                                         (WK-C-LNORM-IN-LCNT).
022800 A026-READ-DOCUMENT-BODY-EX.
022900     EXIT.
023000
023100*---------------------------------------------------------------*
023200* A100 DRIVES ONE DOCUMENT THROUGH THE PIPELINE.  PER-DOCUMENT
023300* ERRORS ARE CAUGHT BY A900 SO ONE BAD DOCUMENT DOES NOT STOP
023400* THE REST OF THE RUN (YPK030).
023500*---------------------------------------------------------------*
023600 A100-PROCESS-ONE-DOCUMENT.
023700*---------------------------------------------------------------*
023800     SET  WK-C-DOC-ERROR-NO          TO TRUE.
023900     MOVE SPACES                     TO WK-C-DOC-ERROR-DETAIL.
024000     PERFORM A030-CREATE-REQUEST-RECORD
024100        THRU A039-CREATE-REQUEST-RECORD-EX.
024200     IF  WK-C-DOC-ERROR-NO
024300         PERFORM A040-NORMALIZE-AND-PARSE
024400            THRU A049-NORMALIZE-AND-PARSE-EX.
024500     IF  WK-C-DOC-ERROR-NO
024600         PERFORM A050-LOOKUP-PROJECT
024700            THRU A059-LOOKUP-PROJECT-EX.
024800     IF  WK-C-DOC-ERROR-NO
024900         PERFORM A060-SCORE-RISK
025000            THRU A069-SCORE-RISK-EX.
025100     IF  WK-C-DOC-ERROR-NO
025200         PERFORM A070-UPDATE-REQUEST-RECORD
025300            THRU A079-UPDATE-REQUEST-RECORD-EX.
025400     IF  WK-C-DOC-ERROR-NO
025500         PERFORM A080-WRITE-NOTIFICATION
025600            THRU A089-WRITE-NOTIFICATION-EX
025700         ADD 1                       TO WK-N-DOCS-PROCESSED
025800     ELSE
025900         PERFORM A900-ISOLATE-DOCUMENT-ERROR
026000            THRU A909-ISOLATE-DOCUMENT-ERROR-EX
026100         ADD 1                       TO WK-N-DOCS-FAILED.
026200     PERFORM A020-READ-NEXT-DOCUMENT
026300        THRU A029-READ-NEXT-DOCUMENT-EX.
026400 A199-PROCESS-ONE-DOCUMENT-EX.
026500     EXIT.
026600
026700*---------------------------------------------------------------*
026800 A030-CREATE-REQUEST-RECORD.
026900*---------------------------------------------------------------*
027000     INITIALIZE RRQREQM-RECORD.
027100     MOVE WK-C-CUR-REQUEST-ID        TO RRQREQM-REQUEST-ID.
027200     MOVE WK-C-CUR-FILENAME          TO RRQREQM-FILENAME.
027300     SET  RRQREQM-ST-PENDING         TO TRUE.
027400     MOVE SPACES                     TO RRQREQM-PROJECT-CODE
027500                                         RRQREQM-DECISION
027600                                         RRQREQM-DECISION-NOTE
027700                                         RRQREQM-DECIDED-AT.
027800     SET  RRQREQM-AMT-IS-ABSENT      TO TRUE.
027900     PERFORM B000-BUILD-TIMESTAMP
028000        THRU B009-BUILD-TIMESTAMP-EX.
028100     MOVE WK-C-TIMESTAMP-19          TO RRQREQM-CREATED-AT
028200                                         RRQREQM-UPDATED-AT.
028300     WRITE RRQREQM-RECORD.
028400     IF  NOT WK-C-SUCCESSFUL
028500         SET  WK-C-DOC-ERROR-YES     TO TRUE
028600         MOVE "WRITE FAILED ON RRQRMST" TO WK-C-DOC-ERROR-DETAIL
028700         GO TO A039-CREATE-REQUEST-RECORD-EX.
028800     MOVE SPACES                     TO WK-C-LAUDT-DETAIL.
028900     STRING "filename="  DELIMITED BY SIZE
029000            WK-C-CUR-FILENAME DELIMITED BY SIZE
029100            INTO WK-C-LAUDT-DETAIL.
029200     MOVE WK-C-CUR-REQUEST-ID        TO WK-C-LAUDT-REQUEST-ID.
029300     MOVE "created"                  TO WK-C-LAUDT-ACTION.
029400     CALL "RRQVAUDT" USING WK-C-LAUDT-AREA.
029500 A039-CREATE-REQUEST-RECORD-EX.
029600     EXIT.
029700
029800*---------------------------------------------------------------*
029900 A040-NORMALIZE-AND-PARSE.
030000*---------------------------------------------------------------*
030100     CALL "RRQVNORM" USING WK-C-LNORM-AREA.
030200     MOVE WK-C-LNORM-OUT-LCNT        TO WK-C-LPARS-IN-LCNT.
030300     MOVE WK-C-LNORM-OUT-LINES       TO WK-C-LPARS-IN-LINES.
030400     CALL "RRQVPARS" USING WK-C-LPARS-AREA.
030500 A049-NORMALIZE-AND-PARSE-EX.
030600     EXIT.
030700
030800*---------------------------------------------------------------*
030900 A050-LOOKUP-PROJECT.
031000*---------------------------------------------------------------*
031100     SET  WK-C-LPROJ-FOUND-NO        TO TRUE.
031200     IF  WK-C-LPARS-PROJECT-CODE NOT = SPACES
031300         MOVE WK-C-LPARS-PROJECT-CODE TO WK-C-LPROJ-CODE
031400         CALL "RRQVPROJ" USING WK-C-LPROJ-AREA.
031500 A059-LOOKUP-PROJECT-EX.
031600     EXIT.
031700
031800*---------------------------------------------------------------*
031900 A060-SCORE-RISK.
032000*---------------------------------------------------------------*
032100     MOVE WK-C-LPROJ-FOUND            TO WK-C-LRISK-PROJ-FOUND.
032200     MOVE WK-C-LPROJ-TOTAL-BUDGET     TO WK-C-LRISK-TOTAL-BUDGET.
032300     MOVE WK-C-LPROJ-REMAINING        TO WK-C-LRISK-REMAINING.
032400     MOVE WK-C-LPROJ-SPENT-RATIO      TO WK-C-LRISK-SPENT-RATIO.
032500     MOVE WK-C-LPARS-AMT-PRESENT      TO WK-C-LRISK-AMT-PRESENT.
032600     MOVE WK-C-LPARS-AMOUNT           TO WK-C-LRISK-AMOUNT.
032700     PERFORM C000-COMPUTE-JUST-LEN
032800        THRU C009-COMPUTE-JUST-LEN-EX.
032900     CALL "RRQVRISK" USING WK-C-LRISK-AREA.
033000 A069-SCORE-RISK-EX.
033100     EXIT.
033200
033300*---------------------------------------------------------------*
033400* C000 MEASURES THE TRIMMED LENGTH OF THE EXTRACTED
033500* JUSTIFICATION TEXT, RIGHT TO LEFT, ONE CHARACTER AT A TIME -
033600* NO INTRINSIC FUNCTION IS USED (SHOP STANDARD).
033700*---------------------------------------------------------------*
033800 C000-COMPUTE-JUST-LEN.
033900*---------------------------------------------------------------*
034000     MOVE 200                        TO WK-N-JLEN-SCAN.
034100     MOVE ZERO                       TO WK-C-LRISK-JUST-LEN.
034200 C005-SCAN-BACK.
034300     IF  WK-N-JLEN-SCAN = ZERO
034400         GO TO C009-COMPUTE-JUST-LEN-EX.
034500     IF  WK-C-LPARS-JUSTIFICATN(WK-N-JLEN-SCAN:1) NOT = SPACE
034600         MOVE WK-N-JLEN-SCAN          TO WK-C-LRISK-JUST-LEN
034700         GO TO C009-COMPUTE-JUST-LEN-EX.
034800     SUBTRACT 1                      FROM WK-N-JLEN-SCAN.
034900     GO TO C005-SCAN-BACK.
035000 C009-COMPUTE-JUST-LEN-EX.
035100     EXIT.
035200
035300*---------------------------------------------------------------*
035400 A070-UPDATE-REQUEST-RECORD.
035500*---------------------------------------------------------------*
035600     MOVE WK-C-LPARS-PROJECT-CODE    TO RRQREQM-PROJECT-CODE.
035700     MOVE WK-C-LPARS-AMOUNT          TO RRQREQM-AMOUNT.
035800     MOVE WK-C-LPARS-AMT-PRESENT     TO RRQREQM-AMT-PRESENT.
035900     MOVE WK-C-LPARS-JUSTIFICATN     TO RRQREQM-JUSTIFICATION.
036000     MOVE WK-C-LRISK-SCORE           TO RRQREQM-RISK-SCORE.
036100     MOVE WK-C-LRISK-NOTES           TO RRQREQM-RISK-NOTES.
036200     PERFORM B000-BUILD-TIMESTAMP
036300        THRU B009-BUILD-TIMESTAMP-EX.
036400     MOVE WK-C-TIMESTAMP-19          TO RRQREQM-UPDATED-AT.
036500     MOVE WK-C-CUR-REQUEST-ID        TO RRQREQM-REQUEST-ID.
036600     REWRITE RRQREQM-RECORD.
036700     IF  NOT WK-C-SUCCESSFUL
036800         SET  WK-C-DOC-ERROR-YES     TO TRUE
036900         MOVE "REWRITE FAILED ON RRQRMST" TO WK-C-DOC-ERROR-DETAIL
037000         GO TO A079-UPDATE-REQUEST-RECORD-EX.
037100     MOVE SPACES                     TO WK-C-LAUDT-DETAIL.
037200     MOVE WK-C-LRISK-SCORE           TO WK-C-RISK-DISPLAY.
037300     STRING "risk="      DELIMITED BY SIZE
037400            WK-C-RISK-DISPLAY DELIMITED BY SIZE
037500            INTO WK-C-LAUDT-DETAIL.
037600     MOVE WK-C-CUR-REQUEST-ID        TO WK-C-LAUDT-REQUEST-ID.
037700     MOVE "processed"                TO WK-C-LAUDT-ACTION.
037800     CALL "RRQVAUDT" USING WK-C-LAUDT-AREA.
037900 A079-UPDATE-REQUEST-RECORD-EX.
038000     EXIT.
038100
038200*---------------------------------------------------------------*
038300* A080 BUILDS AND WRITES THE NOTIFICATION BLOCK (SEE SPEC REPORT
038400* "NOTIFICATION").  "-" IS USED WHEN A FIELD COULD NOT BE
038500* EXTRACTED.
038600*---------------------------------------------------------------*
038700 A080-WRITE-NOTIFICATION.
038800*---------------------------------------------------------------*
038900     MOVE SPACES                     TO WK-C-NOTIFY-LINE.
039000     STRING "Revizyon Talebi Alindi (ID: " DELIMITED BY SIZE
039100            WK-C-CUR-REQUEST-ID          DELIMITED BY SIZE
039200            ")"                          DELIMITED BY SIZE
039300            INTO WK-C-NOTIFY-LINE.
039400     MOVE WK-C-NOTIFY-LINE           TO RRQNOTF-RECORD.
039500     WRITE RRQNOTF-RECORD.
039600
039700     IF  RRQREQM-PROJECT-CODE = SPACES
039800         MOVE "-"                    TO WK-C-PROJ-DISPLAY
039900     ELSE
040000         MOVE RRQREQM-PROJECT-CODE   TO WK-C-PROJ-DISPLAY.
040100     MOVE SPACES                     TO WK-C-NOTIFY-LINE.
040200     STRING "- Proje: " DELIMITED BY SIZE
040300            WK-C-PROJ-DISPLAY DELIMITED BY SIZE
040400            INTO WK-C-NOTIFY-LINE.
040500     MOVE WK-C-NOTIFY-LINE           TO RRQNOTF-RECORD.
040600     WRITE RRQNOTF-RECORD.
040700
040800     MOVE SPACES                     TO WK-C-NOTIFY-LINE.
040900     IF  RRQREQM-AMT-IS-ABSENT
041000         STRING "- Tutar (TL): -" DELIMITED BY SIZE
041100                INTO WK-C-NOTIFY-LINE
041200     ELSE
041300         MOVE RRQREQM-AMOUNT         TO WK-C-AMT-EDIT
041400         STRING "- Tutar (TL): " DELIMITED BY SIZE
041500                WK-C-AMT-EDIT     DELIMITED BY SIZE
041600                INTO WK-C-NOTIFY-LINE.
041700     MOVE WK-C-NOTIFY-LINE           TO RRQNOTF-RECORD.
041800     WRITE RRQNOTF-RECORD.
041900
042000     MOVE RRQREQM-RISK-SCORE         TO WK-C-RISK-DISPLAY.
042100     MOVE SPACES                     TO WK-C-NOTIFY-LINE.
042200     STRING "- Risk: " DELIMITED BY SIZE
042300            WK-C-RISK-DISPLAY DELIMITED BY SIZE
042400            "/100"       DELIMITED BY SIZE
042500            INTO WK-C-NOTIFY-LINE.
042600     MOVE WK-C-NOTIFY-LINE           TO RRQNOTF-RECORD.
042700     WRITE RRQNOTF-RECORD.
042800
042900     MOVE SPACES                     TO WK-C-NOTIFY-LINE.
043000     STRING "- Incele: " DELIMITED BY SIZE
043100            WK-C-CUR-REQUEST-ID DELIMITED BY SIZE
043200            INTO WK-C-NOTIFY-LINE.
043300     MOVE WK-C-NOTIFY-LINE           TO RRQNOTF-RECORD.
043400     WRITE RRQNOTF-RECORD.
043500
043600     MOVE SPACES                     TO WK-C-LAUDT-DETAIL.
043700     MOVE WK-C-CUR-REQUEST-ID        TO WK-C-LAUDT-REQUEST-ID.
043800     MOVE "notified"                 TO WK-C-LAUDT-ACTION.
043900     CALL "RRQVAUDT" USING WK-C-LAUDT-AREA.
044000 A089-WRITE-NOTIFICATION-EX.
044100     EXIT.
044200
044300*---------------------------------------------------------------*
044400* A900 - PER-DOCUMENT ERROR ISOLATION (YPK030/YPK043).  THE
044500* RECORD STAYS PENDING WITH THE FAILURE NOTED IN RISK-NOTES.
044600*---------------------------------------------------------------*
044700 A900-ISOLATE-DOCUMENT-ERROR.
044800*---------------------------------------------------------------*
044900     MOVE SPACES                     TO RRQREQM-RISK-NOTES.
045000     STRING "PROCESSING ERROR: " DELIMITED BY SIZE
045100            WK-C-DOC-ERROR-DETAIL DELIMITED BY SIZE
045200            INTO RRQREQM-RISK-NOTES.
045300     MOVE WK-C-CUR-REQUEST-ID        TO RRQREQM-REQUEST-ID.
045400     REWRITE RRQREQM-RECORD
045500         INVALID KEY
045600             CONTINUE.
045700     MOVE WK-C-DOC-ERROR-DETAIL      TO WK-C-LAUDT-DETAIL.
045800     MOVE WK-C-CUR-REQUEST-ID        TO WK-C-LAUDT-REQUEST-ID.
045900     MOVE "process_failed"           TO WK-C-LAUDT-ACTION.
046000     CALL "RRQVAUDT" USING WK-C-LAUDT-AREA.
046100 A909-ISOLATE-DOCUMENT-ERROR-EX.
046200     EXIT.
046300
046400*---------------------------------------------------------------*
046500 B000-BUILD-TIMESTAMP.
046600*---------------------------------------------------------------*
046700     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
046800     ACCEPT WK-C-NOW-HHMMSS     FROM TIME.
046900     MOVE WK-C-TODAY-CC         TO WK-C-TS-CCYY(1:2).
047000     MOVE WK-C-TODAY-YY         TO WK-C-TS-CCYY(3:2).
047100     MOVE WK-C-TODAY-MM         TO WK-C-TS-MM.
047200     MOVE WK-C-TODAY-DD         TO WK-C-TS-DD.
047300     MOVE WK-C-NOW-HH           TO WK-C-TS-HH.
047400     MOVE WK-C-NOW-MN           TO WK-C-TS-MN.
047500     MOVE WK-C-NOW-SS           TO WK-C-TS-SS.
047600 B009-BUILD-TIMESTAMP-EX.
047700     EXIT.
047800
047900*---------------------------------------------------------------*
048000*                   PROGRAM SUBROUTINE                         *
048100*---------------------------------------------------------------*
048200 Y900-ABNORMAL-TERMINATION.
048300     PERFORM Z000-END-PROGRAM-ROUTINE
048400        THRU Z999-END-PROGRAM-ROUTINE-EX.
048500     EXIT PROGRAM.
048600
048700 Z000-END-PROGRAM-ROUTINE.
048800     CLOSE RRQRTXT RRQRMST RRQNOTF.
048900     IF  NOT WK-C-SUCCESSFUL
049000         DISPLAY "RRQXPIPE - CLOSE FILE ERROR"
049100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
049200     DISPLAY "RRQXPIPE - DOCUMENTS PROCESSED: " WK-N-DOCS-PROCESSED.
049300     DISPLAY "RRQXPIPE - DOCUMENTS FAILED:    " WK-N-DOCS-FAILED.
049400
049500 Z999-END-PROGRAM-ROUTINE-EX.
049600     EXIT.
049700
049800******************************************************************
049900************** END OF PROGRAM SOURCE -  RRQXPIPE ***************
050000******************************************************************
