000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRQXDASH.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   DPT - YATIRIM PROGRAMI.
000700 DATE-WRITTEN.   09 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DPT INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE DASHBOARD REPORT.
001200*               READS PROJECT-MASTER IN PROJECT-CODE ORDER, THEN
001300*               PASSES THE REVISION LEDGER ONCE TO ACCUMULATE THE
001400*               APPROVED-REVISION TOTAL PER PROJECT, THEN PASSES
001500*               THE REQUEST MASTER ONCE TO KEEP THE 20 MOST
001600*               RECENT REQUESTS.  PRINTS THE PORTFOLIO LISTING
001700*               FOLLOWED BY THE RECENT-REQUESTS SECTION.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* YPK021 DLIM    09 APR 1991 - INITIAL VERSION
002300* YPK022 DLIM    22 APR 1991 - ADD GRAND-TOTAL LINE OVER BUDGETS
002400*                              AND APPROVED REVISIONS
002500* YPK015 RAZAK   30 NOV 1998 - Y2K: RECENT-REQUEST ORDERING NOW
002600*                              COMPARES THE FULL 4-DIGIT CENTURY
002700*                              CREATED-AT STRING, NOT JUST DD-MM
002800* YPK038 OZG     04 AUG 2006 - SUP 06-0481 - TOP-20 TABLE REWORKED
002900*                              AS A FIXED INSERTION-SORT KEEP, SO
003000*                              A LARGE REQUEST MASTER DOES NOT
003100*                              NEED AN INTERMEDIATE SORT STEP
003200* YPK044 OZG     17 JAN 2008 - SUP 08-0093 - LEDGER TOTALS WERE
003300*                              COMING OUT ZERO ON EVERY RUN.
003400*                              WK-C-FILE-STATUS IS SHARED BY ALL
003500*                              SELECTS SO A200 WAS TESTING WHAT
003600*                              THE PROJECT-MASTER READ LOOP LEFT
003700*                              BEHIND, NOT THE LEDGER OPEN RESULT.
003800*                              ADDED WK-C-LEDGER-OPEN-SW TO HOLD
003900*                              THE REAL ANSWER.
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                     ON  STATUS IS U0-RERUN-MODE
005100                     OFF STATUS IS U0-NORMAL-MODE.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RRQPMST ASSIGN TO DATABASE-RRQPMST
005600            ORGANIZATION      IS INDEXED
005700            ACCESS MODE       IS SEQUENTIAL
005800            RECORD KEY        IS RRQPROJ-CODE
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT RRQLEDG ASSIGN TO DATABASE-RRQLEDG
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300     SELECT RRQRMST ASSIGN TO DATABASE-RRQRMST
006400            ORGANIZATION      IS INDEXED
006500            ACCESS MODE       IS SEQUENTIAL
006600            RECORD KEY        IS RRQREQM-REQUEST-ID
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800     SELECT RRQDASH ASSIGN TO DATABASE-RRQDASH
006900            ORGANIZATION      IS SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  RRQPMST
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS RRQPROJ-RECORD.
008000 COPY RRQPROJ.
008100
008200 FD  RRQLEDG
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS RRQLDGR-RECORD.
008500 COPY RRQLDGR.
008600
008700 FD  RRQRMST
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS RRQREQM-RECORD.
009000 COPY RRQREQM.
009100
009200 FD  RRQDASH
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS RRQDASH-RECORD.
009500 01  RRQDASH-RECORD                  PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800*************************
009900 01  FILLER                          PIC X(24)        VALUE
010000     "** PROGRAM RRQXDASH **".
010100
010200* ------------------ PROGRAM WORKING STORAGE -------------------*
010300 01    WK-C-COMMON.
010400 COPY RRQCMWS.
010500
010600 01  WK-N-PROJ-TABLE-AREA.
010700     05  WK-N-PROJ-CNT                PIC 9(04) COMP VALUE ZERO.
010800     05  WK-N-PROJ-CNT-R REDEFINES WK-N-PROJ-CNT
010900                                       PIC 9(04) COMP.
011000     05  WK-C-PROJ-ENTRY             OCCURS 500 TIMES.
011100         10  WK-C-PROJ-T-CODE          PIC X(11).
011200         10  WK-C-PROJ-T-NAME          PIC X(40).
011300         10  WK-C-PROJ-T-MINISTRY      PIC X(30).
011400         10  WK-N-PROJ-T-BUDGET        PIC 9(13) COMP-3.
011500         10  WK-N-PROJ-T-SPENT         PIC 9(13) COMP-3.
011600         10  WK-N-PROJ-T-REVTOT        PIC 9(13) COMP-3.
011700     05  FILLER                       PIC X(01).
011800
011900 01  WK-N-RECENT-TABLE-AREA.
012000     05  WK-N-RECENT-CNT              PIC 9(02) COMP VALUE ZERO.
012100     05  WK-C-RECENT-ENTRY           OCCURS 20 TIMES.
012200         10  WK-C-RCNT-REQUEST-ID      PIC X(12).
012300         10  WK-C-RCNT-PROJECT-CODE    PIC X(11).
012400         10  WK-N-RCNT-AMOUNT          PIC 9(13) COMP-3.
012500         10  WK-C-RCNT-AMT-PRESENT     PIC X(01).
012600             88  WK-C-RCNT-AMT-YES            VALUE "Y".
012700             88  WK-C-RCNT-AMT-NO             VALUE "N".
012800         10  WK-C-RCNT-STATUS          PIC X(08).
012900         10  WK-N-RCNT-RISK-SCORE      PIC 9(03) COMP.
013000         10  WK-C-RCNT-CREATED-AT      PIC X(19).
013100     05  FILLER                       PIC X(01).
013200
013300 01  WK-N-LOOKUP-IX                   PIC 9(04) COMP VALUE ZERO.
013400 01  WK-C-LOOKUP-FOUND-SW             PIC X(01) VALUE "N".
013500     88  WK-C-LOOKUP-FOUND-YES               VALUE "Y".
013600     88  WK-C-LOOKUP-FOUND-NO                VALUE "N".
013700
013800* YPK038 OZG 04 AUG 2006 - WK-C-FILE-STATUS IS SHARED BY ALL
013900* FOUR SELECTS, SO ITS VALUE AT A200 TIME IS WHATEVER THE LAST
014000* RRQPMST READ LEFT BEHIND, NOT THE RRQLEDG OPEN RESULT.  THIS
014100* SWITCH REMEMBERS WHETHER RRQLEDG ACTUALLY OPENED.
014200 01  WK-C-LEDGER-OPEN-SW              PIC X(01) VALUE "N".
014300     88  WK-C-LEDGER-IS-OPEN                 VALUE "Y".
014400     88  WK-C-LEDGER-NOT-OPEN                VALUE "N".
014500
014600 01  WK-N-INS-IX                      PIC 9(02) COMP VALUE ZERO.
014700 01  WK-N-SHIFT-IX                    PIC 9(02) COMP VALUE ZERO.
014800
014900 01  WK-N-GRAND-TOTAL-AREA.
015000     05  WK-N-GRAND-BUDGET             PIC 9(15) COMP-3 VALUE ZERO.
015100     05  WK-N-GRAND-REVTOT             PIC 9(15) COMP-3 VALUE ZERO.
015200     05  WK-N-GRAND-REVTOT-R REDEFINES WK-N-GRAND-REVTOT
015300                                        PIC 9(15) COMP-3.
015400     05  FILLER                         PIC X(01).
015500
015600 01  WK-C-DASH-EDIT-AREA.
015700     05  WK-C-CODE-DISPLAY              PIC X(11).
015800     05  WK-C-CODE-DISPLAY-R REDEFINES WK-C-CODE-DISPLAY.
015900         10  WK-C-CODE-DISPLAY-CH       OCCURS 11 TIMES PIC X(01).
016000     05  WK-C-NAME-DISPLAY              PIC X(40).
016100     05  WK-C-MINISTRY-DISPLAY          PIC X(30).
016200     05  WK-C-BUDGET-EDIT               PIC Z(12)9.
016300     05  WK-C-SPENT-EDIT                PIC Z(12)9.
016400     05  WK-C-REVTOT-EDIT               PIC Z(12)9.
016500     05  WK-C-REVISED-EDIT              PIC Z(12)9.
016600     05  WK-N-REVISED-TOTAL             PIC 9(14) COMP-3.
016700     05  WK-C-STATUS-DISPLAY            PIC X(08).
016800     05  WK-C-RISK-EDIT                 PIC ZZ9.
016900     05  WK-C-AMT-EDIT-2                PIC Z(12)9.
017000     05  FILLER                         PIC X(01).
017100
017200 EJECT
017300*****************
017400 LINKAGE SECTION.
017500*****************
017600******************************************
017700 PROCEDURE DIVISION.
017800******************************************
017900 MAIN-MODULE.
018000     PERFORM A010-OPEN-FILES
018100        THRU A019-OPEN-FILES-EX.
018200     PERFORM A100-LOAD-PROJECT-TABLE
018300        THRU A199-LOAD-PROJECT-TABLE-EX.
018400     PERFORM A200-ACCUMULATE-LEDGER
018500        THRU A299-ACCUMULATE-LEDGER-EX.
018600     PERFORM A300-BUILD-RECENT-TABLE
018700        THRU A399-BUILD-RECENT-TABLE-EX.
018800     PERFORM B000-PRINT-PORTFOLIO
018900        THRU B099-PRINT-PORTFOLIO-EX.
019000     PERFORM C000-PRINT-RECENT
019100        THRU C099-PRINT-RECENT-EX.
019200     PERFORM Z000-END-PROGRAM-ROUTINE
019300        THRU Z999-END-PROGRAM-ROUTINE-EX.
019400     GOBACK.
019500
019600*---------------------------------------------------------------*
019700 A010-OPEN-FILES.
019800*---------------------------------------------------------------*
019900     OPEN INPUT  RRQPMST.
020000     IF  NOT WK-C-SUCCESSFUL
020100         DISPLAY "RRQXDASH - OPEN FILE ERROR - RRQPMST"
020200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020300         GO TO Y900-ABNORMAL-TERMINATION.
020400     OPEN INPUT  RRQLEDG.
020500     IF  WK-C-SUCCESSFUL
020600         SET  WK-C-LEDGER-IS-OPEN          TO TRUE
020700     ELSE
020800         SET  WK-C-LEDGER-NOT-OPEN         TO TRUE
020900         IF  WK-C-FILE-STATUS NOT = "35"
021000             DISPLAY "RRQXDASH - OPEN FILE ERROR - RRQLEDG"
021100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021200             GO TO Y900-ABNORMAL-TERMINATION.
021300     OPEN INPUT  RRQRMST.
021400     IF  NOT WK-C-SUCCESSFUL
021500         DISPLAY "RRQXDASH - OPEN FILE ERROR - RRQRMST"
021600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021700         GO TO Y900-ABNORMAL-TERMINATION.
021800     OPEN OUTPUT RRQDASH.
021900     IF  NOT WK-C-SUCCESSFUL
022000         DISPLAY "RRQXDASH - OPEN FILE ERROR - RRQDASH"
022100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200         GO TO Y900-ABNORMAL-TERMINATION.
022300 A019-OPEN-FILES-EX.
022400     EXIT.
022500
022600*---------------------------------------------------------------*
022700* A100 LOADS THE PROJECT MASTER INTO A WORKING-STORAGE TABLE IN
022800* PROJECT-CODE ORDER (THE FILE'S OWN KEY ORDER) SO THE LEDGER
022900* AND REQUEST-MASTER PASSES BELOW CAN ACCUMULATE AGAINST IT
023000* WITHOUT A SORT STEP.
023100*---------------------------------------------------------------*
023200 A100-LOAD-PROJECT-TABLE.
023300*---------------------------------------------------------------*
023400     MOVE ZERO                         TO WK-N-PROJ-CNT.
023500 A110-READ-NEXT-PROJECT.
023600     READ RRQPMST.
023700     IF  WK-C-END-OF-FILE
023800         GO TO A199-LOAD-PROJECT-TABLE-EX.
023900     IF  NOT WK-C-SUCCESSFUL
024000         DISPLAY "RRQXDASH - READ FILE ERROR - RRQPMST"
024100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024200         GO TO Y900-ABNORMAL-TERMINATION.
024300     IF  WK-N-PROJ-CNT < 500
024400         ADD 1                          TO WK-N-PROJ-CNT
024500         MOVE RRQPROJ-CODE               TO
024600              WK-C-PROJ-T-CODE(WK-N-PROJ-CNT)
024700         MOVE RRQPROJ-NAME               TO
024800              WK-C-PROJ-T-NAME(WK-N-PROJ-CNT)
024900         MOVE RRQPROJ-MINISTRY           TO
025000              WK-C-PROJ-T-MINISTRY(WK-N-PROJ-CNT)
025100         MOVE RRQPROJ-TOTAL-BUDGET       TO
025200              WK-N-PROJ-T-BUDGET(WK-N-PROJ-CNT)
025300         MOVE RRQPROJ-SPENT              TO
025400              WK-N-PROJ-T-SPENT(WK-N-PROJ-CNT)
025500         MOVE ZERO                       TO
025600              WK-N-PROJ-T-REVTOT(WK-N-PROJ-CNT).
025700     GO TO A110-READ-NEXT-PROJECT.
025800 A199-LOAD-PROJECT-TABLE-EX.
025900     EXIT.
026000
026100*---------------------------------------------------------------*
026200* A200 PASSES THE REVISION LEDGER ONCE, ACCUMULATING THE
026300* APPROVED-REVISION TOTAL AGAINST THE MATCHING PROJECT TABLE
026400* ENTRY.  A LEDGER ROW WHOSE PROJECT CODE MATCHES NO MASTER
026500* PROJECT CONTRIBUTES TO NO REPORT LINE, PER YPK038.
026600*---------------------------------------------------------------*
026700 A200-ACCUMULATE-LEDGER.
026800*---------------------------------------------------------------*
026900     IF  WK-C-LEDGER-NOT-OPEN
027000         GO TO A299-ACCUMULATE-LEDGER-EX.
027100 A210-READ-NEXT-LEDGER-ROW.
027200     READ RRQLEDG.
027300     IF  WK-C-END-OF-FILE
027400         GO TO A299-ACCUMULATE-LEDGER-EX.
027500     IF  NOT WK-C-SUCCESSFUL
027600         DISPLAY "RRQXDASH - READ FILE ERROR - RRQLEDG"
027700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800         GO TO Y900-ABNORMAL-TERMINATION.
027900     PERFORM D000-FIND-PROJECT-IN-TABLE
028000        THRU D099-FIND-PROJECT-IN-TABLE-EX.
028100     IF  WK-C-LOOKUP-FOUND-YES
028200         ADD RRQLDGR-AMOUNT               TO
028300             WK-N-PROJ-T-REVTOT(WK-N-LOOKUP-IX).
028400     GO TO A210-READ-NEXT-LEDGER-ROW.
028500 A299-ACCUMULATE-LEDGER-EX.
028600     EXIT.
028700
028800*---------------------------------------------------------------*
028900* D000 DOES A LINEAR SEARCH OF THE PROJECT TABLE FOR THE CODE
029000* CURRENTLY HELD IN RRQLDGR-PROJECT-CODE.
029100*---------------------------------------------------------------*
029200 D000-FIND-PROJECT-IN-TABLE.
029300*---------------------------------------------------------------*
029400     SET  WK-C-LOOKUP-FOUND-NO            TO TRUE.
029500     MOVE ZERO                             TO WK-N-LOOKUP-IX.
029600 D010-SCAN-PROJECT-TABLE.
029700     ADD 1                                  TO WK-N-LOOKUP-IX.
029800     IF  WK-N-LOOKUP-IX > WK-N-PROJ-CNT
029900         GO TO D099-FIND-PROJECT-IN-TABLE-EX.
030000     IF  WK-C-PROJ-T-CODE(WK-N-LOOKUP-IX) = RRQLDGR-PROJECT-CODE
030100         SET  WK-C-LOOKUP-FOUND-YES           TO TRUE
030200         GO TO D099-FIND-PROJECT-IN-TABLE-EX.
030300     GO TO D010-SCAN-PROJECT-TABLE.
030400 D099-FIND-PROJECT-IN-TABLE-EX.
030500     EXIT.
030600
030700*---------------------------------------------------------------*
030800* A300 PASSES THE REQUEST MASTER ONCE, KEEPING THE 20 MOST
030900* RECENT REQUESTS (BY CREATED-AT, NEWEST FIRST) IN A FIXED
031000* DESCENDING INSERTION-SORT TABLE (YPK038).
031100*---------------------------------------------------------------*
031200 A300-BUILD-RECENT-TABLE.
031300*---------------------------------------------------------------*
031400     MOVE ZERO                          TO WK-N-RECENT-CNT.
031500 A310-READ-NEXT-REQUEST.
031600     READ RRQRMST.
031700     IF  WK-C-END-OF-FILE
031800         GO TO A399-BUILD-RECENT-TABLE-EX.
031900     IF  NOT WK-C-SUCCESSFUL
032000         DISPLAY "RRQXDASH - READ FILE ERROR - RRQRMST"
032100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200         GO TO Y900-ABNORMAL-TERMINATION.
032300     PERFORM E000-CONSIDER-FOR-RECENT
032400        THRU E099-CONSIDER-FOR-RECENT-EX.
032500     GO TO A310-READ-NEXT-REQUEST.
032600 A399-BUILD-RECENT-TABLE-EX.
032700     EXIT.
032800
032900*---------------------------------------------------------------*
033000* E000 DECIDES WHETHER THE CURRENT REQUEST BELONGS IN THE TOP-20
033100* MOST-RECENT TABLE AND, IF SO, INSERTS IT IN DESCENDING
033200* CREATED-AT ORDER, SHIFTING LOWER ENTRIES DOWN ONE SLOT (AND
033300* DROPPING THE 21ST IF THE TABLE WAS ALREADY FULL).
033400*---------------------------------------------------------------*
033500 E000-CONSIDER-FOR-RECENT.
033600*---------------------------------------------------------------*
033700     IF  WK-N-RECENT-CNT < 20
033800         MOVE WK-N-RECENT-CNT + 1          TO WK-N-INS-IX
033900     ELSE
034000         IF  RRQREQM-CREATED-AT <= WK-C-RCNT-CREATED-AT(20)
034100             GO TO E099-CONSIDER-FOR-RECENT-EX
034200         ELSE
034300             MOVE 20                        TO WK-N-INS-IX.
034400
034500*    FIND THE CORRECT DESCENDING-ORDER SLOT FOR THE NEW ENTRY,
034600*    SHIFTING ANY LOWER ENTRY DOWN ONE POSITION AS WE GO.
034700 E010-FIND-SLOT.
034800     IF  WK-N-INS-IX = 1
034900         GO TO E050-INSERT-ENTRY.
035000     IF  WK-C-RCNT-CREATED-AT(WK-N-INS-IX - 1) >= RRQREQM-CREATED-AT
035100         GO TO E050-INSERT-ENTRY.
035200     MOVE WK-C-RECENT-ENTRY(WK-N-INS-IX - 1) TO
035300          WK-C-RECENT-ENTRY(WK-N-INS-IX).
035400     SUBTRACT 1                               FROM WK-N-INS-IX.
035500     GO TO E010-FIND-SLOT.
035600
035700 E050-INSERT-ENTRY.
035800     MOVE RRQREQM-REQUEST-ID                  TO
035900          WK-C-RCNT-REQUEST-ID(WK-N-INS-IX).
036000     MOVE RRQREQM-PROJECT-CODE                 TO
036100          WK-C-RCNT-PROJECT-CODE(WK-N-INS-IX).
036200     IF  RRQREQM-AMT-IS-PRESENT
036300         SET  WK-C-RCNT-AMT-YES(WK-N-INS-IX)     TO TRUE
036400         MOVE RRQREQM-AMOUNT                     TO
036500              WK-N-RCNT-AMOUNT(WK-N-INS-IX)
036600     ELSE
036700         SET  WK-C-RCNT-AMT-NO(WK-N-INS-IX)       TO TRUE
036800         MOVE ZERO                                TO
036900              WK-N-RCNT-AMOUNT(WK-N-INS-IX).
037000     MOVE RRQREQM-STATUS                        TO
037100          WK-C-RCNT-STATUS(WK-N-INS-IX).
037200     MOVE RRQREQM-RISK-SCORE                    TO
037300          WK-N-RCNT-RISK-SCORE(WK-N-INS-IX).
037400     MOVE RRQREQM-CREATED-AT                    TO
037500          WK-C-RCNT-CREATED-AT(WK-N-INS-IX).
037600     IF  WK-N-RECENT-CNT < 20
037700         ADD 1                                   TO WK-N-RECENT-CNT.
037800 E099-CONSIDER-FOR-RECENT-EX.
037900     EXIT.
038000
038100*---------------------------------------------------------------*
038200* B000 PRINTS THE PORTFOLIO LISTING, ONE LINE PER MASTER PROJECT
038300* IN PROJECT-CODE ORDER, FOLLOWED BY A GRAND-TOTAL LINE.
038400*---------------------------------------------------------------*
038500 B000-PRINT-PORTFOLIO.
038600*---------------------------------------------------------------*
038700     MOVE SPACES                          TO RRQDASH-RECORD.
038800     MOVE "PORTFOLIO DASHBOARD"             TO RRQDASH-RECORD.
038900     WRITE RRQDASH-RECORD.
039000     MOVE SPACES                          TO RRQDASH-RECORD.
039100     WRITE RRQDASH-RECORD.
039200     MOVE ZERO                            TO WK-N-PROJ-CNT-R.
039300     MOVE ZERO                            TO WK-N-GRAND-BUDGET
039400                                               WK-N-GRAND-REVTOT.
039500     MOVE ZERO                            TO WK-N-LOOKUP-IX.
039600 B010-PRINT-NEXT-PROJECT.
039700     ADD 1                                  TO WK-N-LOOKUP-IX.
039800     IF  WK-N-LOOKUP-IX > WK-N-PROJ-CNT
039900         GO TO B080-PRINT-GRAND-TOTAL.
040000     MOVE WK-C-PROJ-T-CODE(WK-N-LOOKUP-IX)     TO WK-C-CODE-DISPLAY.
040100     MOVE WK-C-PROJ-T-NAME(WK-N-LOOKUP-IX)     TO WK-C-NAME-DISPLAY.
040200     MOVE WK-C-PROJ-T-MINISTRY(WK-N-LOOKUP-IX) TO
040300          WK-C-MINISTRY-DISPLAY.
040400     MOVE WK-N-PROJ-T-BUDGET(WK-N-LOOKUP-IX)   TO WK-C-BUDGET-EDIT.
040500     MOVE WK-N-PROJ-T-SPENT(WK-N-LOOKUP-IX)    TO WK-C-SPENT-EDIT.
040600     MOVE WK-N-PROJ-T-REVTOT(WK-N-LOOKUP-IX)   TO WK-C-REVTOT-EDIT.
040700     COMPUTE WK-N-REVISED-TOTAL =
040800         WK-N-PROJ-T-BUDGET(WK-N-LOOKUP-IX) +
040900         WK-N-PROJ-T-REVTOT(WK-N-LOOKUP-IX).
041000     MOVE WK-N-REVISED-TOTAL                     TO WK-C-REVISED-EDIT.
041100     ADD WK-N-PROJ-T-BUDGET(WK-N-LOOKUP-IX)        TO WK-N-GRAND-BUDGET.
041200     ADD WK-N-PROJ-T-REVTOT(WK-N-LOOKUP-IX)        TO WK-N-GRAND-REVTOT.
041300
041400     MOVE SPACES                               TO RRQDASH-RECORD.
041500     STRING WK-C-CODE-DISPLAY       DELIMITED BY SIZE
041600            " "                      DELIMITED BY SIZE
041700            WK-C-NAME-DISPLAY        DELIMITED BY SIZE
041800            " "                      DELIMITED BY SIZE
041900            WK-C-MINISTRY-DISPLAY    DELIMITED BY SIZE
042000            " BUD="                  DELIMITED BY SIZE
042100            WK-C-BUDGET-EDIT         DELIMITED BY SIZE
042200            " SPT="                  DELIMITED BY SIZE
042300            WK-C-SPENT-EDIT          DELIMITED BY SIZE
042400            " REV="                  DELIMITED BY SIZE
042500            WK-C-REVTOT-EDIT         DELIMITED BY SIZE
042600            " NEW="                  DELIMITED BY SIZE
042700            WK-C-REVISED-EDIT        DELIMITED BY SIZE
042800            INTO RRQDASH-RECORD.
042900     WRITE RRQDASH-RECORD.
043000     GO TO B010-PRINT-NEXT-PROJECT.
043100
043200 B080-PRINT-GRAND-TOTAL.
043300     MOVE SPACES                               TO RRQDASH-RECORD.
043400     WRITE RRQDASH-RECORD.
043500     MOVE WK-N-GRAND-BUDGET                      TO WK-C-BUDGET-EDIT.
043600     MOVE WK-N-GRAND-REVTOT                      TO WK-C-REVTOT-EDIT.
043700     MOVE SPACES                               TO RRQDASH-RECORD.
043800     STRING "GRAND TOTAL   BUD="      DELIMITED BY SIZE
043900            WK-C-BUDGET-EDIT           DELIMITED BY SIZE
044000            "   REV="                  DELIMITED BY SIZE
044100            WK-C-REVTOT-EDIT           DELIMITED BY SIZE
044200            INTO RRQDASH-RECORD.
044300     WRITE RRQDASH-RECORD.
044400 B099-PRINT-PORTFOLIO-EX.
044500     EXIT.
044600
044700*---------------------------------------------------------------*
044800* C000 PRINTS THE RECENT-REQUESTS SECTION, NEWEST FIRST, FROM
044900* THE TOP-20 TABLE BUILT BY A300.
045000*---------------------------------------------------------------*
045100 C000-PRINT-RECENT.
045200*---------------------------------------------------------------*
045300     MOVE SPACES                               TO RRQDASH-RECORD.
045400     WRITE RRQDASH-RECORD.
045500     MOVE "RECENT REQUESTS (NEWEST FIRST)"        TO RRQDASH-RECORD.
045600     WRITE RRQDASH-RECORD.
045700     MOVE SPACES                               TO RRQDASH-RECORD.
045800     WRITE RRQDASH-RECORD.
045900     MOVE ZERO                                 TO WK-N-LOOKUP-IX.
046000 C010-PRINT-NEXT-RECENT.
046100     ADD 1                                       TO WK-N-LOOKUP-IX.
046200     IF  WK-N-LOOKUP-IX > WK-N-RECENT-CNT
046300         GO TO C099-PRINT-RECENT-EX.
046400     MOVE WK-C-RCNT-STATUS(WK-N-LOOKUP-IX)         TO
046500          WK-C-STATUS-DISPLAY.
046600     MOVE WK-N-RCNT-RISK-SCORE(WK-N-LOOKUP-IX)     TO WK-C-RISK-EDIT.
046700     IF  WK-C-RCNT-AMT-NO(WK-N-LOOKUP-IX)
046800         MOVE ZERO                                  TO WK-C-AMT-EDIT-2
046900     ELSE
047000         MOVE WK-N-RCNT-AMOUNT(WK-N-LOOKUP-IX)       TO WK-C-AMT-EDIT-2.
047100
047200     MOVE SPACES                                  TO RRQDASH-RECORD.
047300     STRING WK-C-RCNT-REQUEST-ID(WK-N-LOOKUP-IX)   DELIMITED BY SIZE
047400            " "                                     DELIMITED BY SIZE
047500            WK-C-RCNT-PROJECT-CODE(WK-N-LOOKUP-IX)   DELIMITED BY SIZE
047600            " AMT="                                  DELIMITED BY SIZE
047700            WK-C-AMT-EDIT-2                           DELIMITED BY SIZE
047800            " ST="                                    DELIMITED BY SIZE
047900            WK-C-STATUS-DISPLAY                        DELIMITED BY SPACE
048000            " RISK="                                   DELIMITED BY SIZE
048100            WK-C-RISK-EDIT                              DELIMITED BY SIZE
048200            " "                                          DELIMITED BY SIZE
048300            WK-C-RCNT-CREATED-AT(WK-N-LOOKUP-IX)   DELIMITED BY SIZE
048400            INTO RRQDASH-RECORD.
048500     WRITE RRQDASH-RECORD.
048600     GO TO C010-PRINT-NEXT-RECENT.
048700 C099-PRINT-RECENT-EX.
048800     EXIT.
048900
049000*---------------------------------------------------------------*
049100*                   PROGRAM SUBROUTINE                         *
049200*---------------------------------------------------------------*
049300 Y900-ABNORMAL-TERMINATION.
049400     PERFORM Z000-END-PROGRAM-ROUTINE
049500        THRU Z999-END-PROGRAM-ROUTINE-EX.
049600     EXIT PROGRAM.
049700
049800 Z000-END-PROGRAM-ROUTINE.
049900     CLOSE RRQPMST.
050000     CLOSE RRQLEDG.
050100     CLOSE RRQRMST.
050200     CLOSE RRQDASH.
050300     DISPLAY "RRQXDASH - PROJECTS LISTED:    " WK-N-PROJ-CNT.
050400     DISPLAY "RRQXDASH - RECENT REQUESTS:    " WK-N-RECENT-CNT.
050500 Z999-END-PROGRAM-ROUTINE-EX.
050600     EXIT.
050700
050800******************************************************************
050900************** END OF PROGRAM SOURCE -  RRQXDASH ***************
051000******************************************************************
