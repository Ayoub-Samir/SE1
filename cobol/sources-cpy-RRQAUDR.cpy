000100*****************************************************************
000200* RRQAUDR.cpybk
000300* AUDIT TRAIL RECORD LAYOUT - RRQAUDT FILE.  APPEND-ONLY; ONE
000400* ROW PER PIPELINE/DECISION ACTION.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* TAG    DEV     DATE        DESCRIPTION
000900* ------ ------- ----------- --------------------------------
001000* YPK004 MWTL    19 MAR 1991 - INITIAL VERSION
001100* YPK016 RAZAK   30 NOV 1998 - Y2K: AUDIT-CREATED-AT WIDENED
001200*                              TO 19-CHAR ISO STAMP
001300*****************************************************************
001400 01  RRQAUDR-RECORD.
001500     05  RRQAUDR-SEQ               PIC 9(07).
001600     05  RRQAUDR-SEQ-R REDEFINES RRQAUDR-SEQ.
001700         10  RRQAUDR-SEQ-HI        PIC 9(04).
001800         10  RRQAUDR-SEQ-LO        PIC 9(03).
001900     05  RRQAUDR-REQUEST-ID        PIC X(12).
002000     05  RRQAUDR-ACTION            PIC X(24).
002100     05  RRQAUDR-DETAIL            PIC X(80).
002200     05  RRQAUDR-CREATED-AT        PIC X(19).
002300     05  FILLER                    PIC X(01).
