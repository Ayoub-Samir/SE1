000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRQVAUDT.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   DPT - YATIRIM PROGRAMI.
000700 DATE-WRITTEN.   30 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DPT INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPEND ONE ENTRY TO
001200*               THE AUDIT LOG.  THE SEQUENCE NUMBER IS HELD IN
001300*               THIS PROGRAM'S OWN WORKING STORAGE AND SURVIVES
001400*               FOR AS LONG AS THE CALLING RUN UNIT DOES, SO IT
001500*               STAYS ASCENDING ACROSS EVERY CALL IN A BATCH RUN.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* YPK015 MWTL    30 MAR 1991 - INITIAL VERSION
002100* YPK024 RAZAK   14 DEC 1998 - Y2K - WK-C-LAUDT-DETAIL TIMESTAMPS
002200*                              PASSED IN BY THE CALLER ARE NOW
002300*                              4-DIGIT CENTURY (SUP 98-1140)
002400* YPK040 NGSL    19 JUN 2006 - SUP 06-0481 - GUARD AGAINST
002500*                              AUDIT-SEQ WRAP PAST 9999999 BY
002600*                              HOLDING AT THE MAXIMUM RATHER THAN
002700*                              OVERFLOWING
002800*----------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT RRQAUDT ASSIGN TO DATABASE-RRQAUDT
004100            ORGANIZATION      IS SEQUENTIAL
004200            FILE STATUS       IS WK-C-FILE-STATUS.
004300
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800**************
004900 FD  RRQAUDT
005000     LABEL RECORDS ARE OMITTED
005100     DATA RECORD IS RRQAUDR-RECORD.
005200 COPY RRQAUDR.
005300
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM RRQVAUDT **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COMMON.
006100     COPY RRQCMWS.
006200
006300 01  WK-N-SEQ-WORK.
006400     05  WK-N-AUDIT-SEQ-CTR           PIC 9(07) COMP VALUE ZERO.
006500     05  WK-N-AUDIT-SEQ-CTR-R REDEFINES WK-N-AUDIT-SEQ-CTR.
006600         10  WK-N-AUDIT-SEQ-HI        PIC 9(03) COMP.
006700         10  WK-N-AUDIT-SEQ-LO         PIC 9(04) COMP.
006800     05  WK-N-AUDIT-SEQ-MAX           PIC 9(07) COMP VALUE 9999999.
006900     05  FILLER                       PIC X(01).
007000
007100 01  WK-C-SPARE-ACTION-AREA.
007200     05  WK-C-SPARE-ACTION            PIC X(24) VALUE SPACES.
007300     05  WK-C-SPARE-ACTION-R REDEFINES WK-C-SPARE-ACTION.
007400         10  WK-C-SPARE-ACTION-CH     OCCURS 24 TIMES PIC X(01).
007500     05  FILLER                       PIC X(01).
007600
007700 01  WK-C-STAMP-SPARE-AREA.
007800     05  WK-C-STAMP-SPARE             PIC X(19) VALUE SPACES.
007900     05  WK-C-STAMP-SPARE-R REDEFINES WK-C-STAMP-SPARE.
008000         10  WK-C-STAMP-SPARE-DATE    PIC X(10).
008100         10  FILLER                   PIC X(01).
008200         10  WK-C-STAMP-SPARE-TIME    PIC X(08).
008300
008400 COPY RRQLAUDT.
008500
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900 EJECT
009000*********************************************
009100 PROCEDURE DIVISION USING WK-C-LAUDT-AREA.
009200*********************************************
009300 MAIN-MODULE.
009400     OPEN EXTEND RRQAUDT.
009500     IF  NOT WK-C-SUCCESSFUL
009600         DISPLAY "RRQVAUDT - OPEN FILE ERROR - RRQAUDT"
009700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009800         GO TO Y900-ABNORMAL-TERMINATION.
009900
010000     PERFORM A000-APPEND-AUDIT-ENTRY
010100        THRU A099-APPEND-AUDIT-ENTRY-EX.
010200
010300     PERFORM Z000-END-PROGRAM-ROUTINE
010400        THRU Z999-END-PROGRAM-ROUTINE-EX.
010500     EXIT PROGRAM.
010600
010700*---------------------------------------------------------------*
010800 A000-APPEND-AUDIT-ENTRY.
010900*---------------------------------------------------------------*
011000     MOVE SPACES                      TO WK-C-LAUDT-ERROR-CD.
011100     IF  WK-N-AUDIT-SEQ-CTR < WK-N-AUDIT-SEQ-MAX
011200         ADD 1                         TO WK-N-AUDIT-SEQ-CTR.
011300
011400     INITIALIZE RRQAUDR-RECORD.
011500     MOVE WK-N-AUDIT-SEQ-CTR            TO RRQAUDR-SEQ.
011600     MOVE WK-C-LAUDT-REQUEST-ID         TO RRQAUDR-REQUEST-ID.
011700     MOVE WK-C-LAUDT-ACTION              TO RRQAUDR-ACTION.
011800     MOVE WK-C-LAUDT-DETAIL               TO RRQAUDR-DETAIL.
011900     PERFORM B000-BUILD-TIMESTAMP
012000        THRU B009-BUILD-TIMESTAMP-EX.
012100     MOVE WK-C-TIMESTAMP-19                TO RRQAUDR-CREATED-AT.
012200
012300     WRITE RRQAUDR-RECORD.
012400     IF  NOT WK-C-SUCCESSFUL
012500         MOVE "COM0206"                 TO WK-C-LAUDT-ERROR-CD
012600         DISPLAY "RRQVAUDT - WRITE FILE ERROR - RRQAUDT"
012700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
012800 A099-APPEND-AUDIT-ENTRY-EX.
012900     EXIT.
013000
013100*---------------------------------------------------------------*
013200* B000 BUILDS THE ISO CREATED-AT STAMP FROM TODAY'S SYSTEM DATE
013300* AND TIME.  RUN ONCE PER CALL SO EACH AUDIT ENTRY CARRIES THE
013400* TIME IT WAS ACTUALLY WRITTEN.
013500*---------------------------------------------------------------*
013600 B000-BUILD-TIMESTAMP.
013700*---------------------------------------------------------------*
013800     ACCEPT WK-C-TODAY-CCYYMMDD          FROM DATE YYYYMMDD.
013900     ACCEPT WK-C-NOW-HHMMSS              FROM TIME.
014000     MOVE WK-C-TODAY-CC                   TO WK-C-TS-CCYY(1:2).
014100     MOVE WK-C-TODAY-YY                   TO WK-C-TS-CCYY(3:2).
014200     MOVE WK-C-TODAY-MM                   TO WK-C-TS-MM.
014300     MOVE WK-C-TODAY-DD                   TO WK-C-TS-DD.
014400     MOVE WK-C-NOW-HH                     TO WK-C-TS-HH.
014500     MOVE WK-C-NOW-MN                     TO WK-C-TS-MN.
014600     MOVE WK-C-NOW-SS                     TO WK-C-TS-SS.
014700 B009-BUILD-TIMESTAMP-EX.
014800     EXIT.
014900
015000*---------------------------------------------------------------*
015100*                   PROGRAM SUBROUTINE                         *
015200*---------------------------------------------------------------*
015300 Y900-ABNORMAL-TERMINATION.
015400     MOVE "COM0206"                     TO WK-C-LAUDT-ERROR-CD.
015500     EXIT PROGRAM.
015600
015700 Z000-END-PROGRAM-ROUTINE.
015800     CLOSE RRQAUDT.
015900     IF  NOT WK-C-SUCCESSFUL
016000         DISPLAY "RRQVAUDT - CLOSE FILE ERROR - RRQAUDT"
016100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
016200
016300 Z999-END-PROGRAM-ROUTINE-EX.
016400     EXIT.
016500
016600******************************************************************
016700************** END OF PROGRAM SOURCE -  RRQVAUDT ***************
016800******************************************************************
