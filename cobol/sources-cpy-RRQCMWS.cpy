000100*****************************************************************
000200* RRQCMWS.cpybk
000300* COMMON WORK AREA - FILE STATUS CONDITION NAMES AND BATCH
000400* RUN-DATE/TIME STAMP, COPIED INTO EVERY RRQ* PROGRAM.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* TAG    DEV     DATE        DESCRIPTION
000900* ------ ------- ----------- --------------------------------
001000* YPK001 MWTL    12 MAR 1991 - INITIAL VERSION, LIFTED FROM
001100*                              ASCMWS FOR THE YPK REVISION
001200*                              BATCH SUITE
001300* YPK014 RAZAK   30 NOV 1998 - Y2K: WK-C-TODAY-CCYYMMDD WIDENED
001400*                              TO 4-DIGIT CENTURY
001500* YPK037 NGSL    04 AUG 2006 - ADD WK-C-DUPLICATE-KEY FOR THE
001600*                              LEDGER INSERT-IF-ABSENT LOGIC
001700*****************************************************************
001800 01  WK-C-FILE-STATUS            PIC X(02).
001900     88  WK-C-SUCCESSFUL                 VALUE "00".
002000     88  WK-C-END-OF-FILE                VALUE "10".
002100     88  WK-C-DUPLICATE-KEY              VALUE "22".
002200     88  WK-C-RECORD-NOT-FOUND           VALUE "23".
002300 01  WK-C-TODAY-CCYYMMDD          PIC 9(08).
002400     05  WK-C-TODAY-R REDEFINES WK-C-TODAY-CCYYMMDD.
002500         10  WK-C-TODAY-CC        PIC 9(02).
002600         10  WK-C-TODAY-YY        PIC 9(02).
002700         10  WK-C-TODAY-MM        PIC 9(02).
002800         10  WK-C-TODAY-DD        PIC 9(02).
002900 01  WK-C-NOW-HHMMSS              PIC 9(08).
003000     05  WK-C-NOW-R REDEFINES WK-C-NOW-HHMMSS.
003100         10  WK-C-NOW-HH          PIC 9(02).
003200         10  WK-C-NOW-MN          PIC 9(02).
003300         10  WK-C-NOW-SS          PIC 9(02).
003400         10  WK-C-NOW-HS          PIC 9(02).
003500 01  WK-C-TIMESTAMP-19.
003600     05  WK-C-TS-CCYY             PIC 9(04).
003700     05  FILLER                   PIC X(01) VALUE "-".
003800     05  WK-C-TS-MM               PIC 9(02).
003900     05  FILLER                   PIC X(01) VALUE "-".
004000     05  WK-C-TS-DD               PIC 9(02).
004100     05  FILLER                   PIC X(01) VALUE "T".
004200     05  WK-C-TS-HH               PIC 9(02).
004300     05  FILLER                   PIC X(01) VALUE ":".
004400     05  WK-C-TS-MN               PIC 9(02).
004500     05  FILLER                   PIC X(01) VALUE ":".
004600     05  WK-C-TS-SS               PIC 9(02).
