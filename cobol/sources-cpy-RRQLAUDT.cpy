000100*****************************************************************
000200* RRQLAUDT.cpybk
000300* LINKAGE AREA FOR CALL "RRQVAUDT" (AUDIT-LOG APPEND).  CALLER
000400* SUPPLIES THE REQUEST ID, ACTION CODE AND DETAIL TEXT; RRQVAUDT
000500* STAMPS THE NEXT ASCENDING SEQUENCE NUMBER AND WRITES THE ROW.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TAG    DEV     DATE        DESCRIPTION
001000* ------ ------- ----------- --------------------------------
001100* YPK011 MWTL    23 MAR 1991 - INITIAL VERSION
001200*****************************************************************
001300 01  WK-C-LAUDT-AREA.
001400     05  WK-C-LAUDT-INPUT.
001500         10  WK-C-LAUDT-REQUEST-ID    PIC X(12).
001600         10  WK-C-LAUDT-ACTION        PIC X(24).
001700         10  WK-C-LAUDT-DETAIL        PIC X(80).
001800         10  FILLER                   PIC X(01).
001900     05  WK-C-LAUDT-OUTPUT.
002000         10  WK-C-LAUDT-ERROR-CD      PIC X(07).
002100         10  FILLER                   PIC X(01).
