000100*****************************************************************
000200* RRQLDGR.cpybk
000300* REVISION LEDGER RECORD LAYOUT - RRQLDGR FILE.  ONE ROW PER
000400* APPROVED REVISION REQUEST, APPENDED BY RRQXDFIN AND CONTROL-
000500* BROKEN ON PROJECT CODE BY RRQXDASH.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TAG    DEV     DATE        DESCRIPTION
001000* ------ ------- ----------- --------------------------------
001100* YPK005 MWTL    19 MAR 1991 - INITIAL VERSION
001200* YPK042 NGSL    22 FEB 2008 - INSERT-IF-ABSENT ON RE-APPROVAL -
001300*                              SUP REQUEST 08-0133
001400*****************************************************************
001500 01  RRQLDGR-RECORD.
001600     05  RRQLDGR-REQUEST-ID        PIC X(12).
001700     05  RRQLDGR-PROJECT-CODE      PIC X(11).
001800     05  RRQLDGR-PROJECT-CODE-R REDEFINES RRQLDGR-PROJECT-CODE.
001900         10  RRQLDGR-PC-YEAR       PIC X(04).
002000         10  FILLER                PIC X(07).
002100     05  RRQLDGR-AMOUNT            PIC 9(13).
002200     05  RRQLDGR-CREATED-AT        PIC X(19).
002300     05  FILLER                    PIC X(01).
