000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRQVPROJ.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   DPT - YATIRIM PROGRAMI.
000700 DATE-WRITTEN.   24 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DPT INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP THE PROJECT
001200*               MASTER FILE RRQPMST BY PROJECT CODE AND RETURN
001300*               THE BUDGET FIGURES NEEDED BY RRQVRISK AND THE
001400*               DASHBOARD DRIVER RRQXDASH.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* YPK012 MWTL    24 MAR 1991 - INITIAL VERSION
002000* YPK013 MWTL    02 APR 1991 - ADD REMAINING-TRY DERIVATION
002100* YPK015 RAZAK   30 NOV 1998 - Y2K: NO DATE FIELDS IN THIS
002200*                              ROUTINE, REVIEWED FOR COMPLIANCE
002300*                              AND FOUND CLEAN
002400* YPK028 OZG     19 JUN 2004 - RRQPROJ-NAME WIDENED TO 40, MOVE
002500*                              STATEMENT UPDATED TO MATCH
002600* YPK034 OZG     11 OCT 2005 - DERIVE SPENT-RATIO AS COMP-3,
002700*                              4 DECIMAL PLACES, PER RISK ENGINE
002800*                              PRECISION REQUIREMENT
002900* YPK046 NGSL    14 JAN 2009 - SUP 09-0041 - GUARD AGAINST ZERO
003000*                              TOTAL BUDGET WHEN DERIVING RATIO
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RRQPMST ASSIGN TO DATABASE-RRQPMST
004400            ORGANIZATION      IS INDEXED
004500            ACCESS MODE       IS RANDOM
004600            RECORD KEY        IS RRQPROJ-CODE
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 FD  RRQPMST
005500     LABEL RECORDS ARE OMITTED
005600     DATA RECORD IS RRQPROJ-RECORD.
005700 COPY RRQPROJ.
005800
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM RRQVPROJ **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01    WK-C-COMMON.
006600 COPY RRQCMWS.
006700 01  WK-C-LOOKUP-COUNTERS.
006800     05  WK-N-LOOKUP-TRIES           PIC 9(05) COMP VALUE ZERO.
006900     05  WK-N-LOOKUP-TRIES-R REDEFINES WK-N-LOOKUP-TRIES
007000                                       PIC 9(05) COMP.
007100     05  WK-N-ZERO-BUDGET-SKIPS      PIC 9(05) COMP VALUE ZERO.
007200     05  FILLER                      PIC X(01).
007300
007400 01  WK-C-NAME-SPARE-AREA.
007500     05  WK-C-NAME-SPARE              PIC X(40) VALUE SPACES.
007600     05  WK-C-NAME-SPARE-R REDEFINES WK-C-NAME-SPARE.
007700         10  WK-C-NAME-SPARE-CH       OCCURS 40 TIMES PIC X(01).
007800     05  FILLER                       PIC X(01).
007900
008000 01  WK-C-RATIO-WORK.
008100     05  WK-D-REMAINING              PIC S9(13) COMP-3.
008200     05  WK-D-SPENT-RATIO            PIC S9(01)V9(04) COMP-3.
008300     05  WK-D-SPENT-RATIO-R REDEFINES WK-D-SPENT-RATIO.
008400         10  WK-D-RATIO-WHOLE        PIC S9(01).
008500         10  WK-D-RATIO-FRACTION     PIC 9(04).
008600     05  FILLER                       PIC X(01).
008700
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100 COPY RRQLPROJ.
009200 EJECT
009300*********************************************
009400 PROCEDURE DIVISION USING WK-C-LPROJ-AREA.
009500*********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     PERFORM Z000-END-PROGRAM-ROUTINE
010000        THRU Z999-END-PROGRAM-ROUTINE-EX.
010100     EXIT PROGRAM.
010200
010300*---------------------------------------------------------------*
010400 A000-PROCESS-CALLED-ROUTINE.
010500*---------------------------------------------------------------*
010600     ADD 1                       TO    WK-N-LOOKUP-TRIES.
010700     OPEN INPUT RRQPMST.
010800     IF  NOT WK-C-SUCCESSFUL
010900         DISPLAY "RRQVPROJ - OPEN FILE ERROR - RRQPMST"
011000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011100         GO TO Y900-ABNORMAL-TERMINATION.
011200
011300     MOVE    SPACES                  TO    WK-C-LPROJ-OUTPUT.
011400     MOVE    ZEROES                  TO    WK-C-LPROJ-TOTAL-BUDGET
011500                                            WK-C-LPROJ-SPENT
011600                                            WK-C-LPROJ-REMAINING.
011700     SET WK-C-LPROJ-FOUND-NO          TO TRUE.
011800
011900     MOVE    WK-C-LPROJ-CODE         TO    RRQPROJ-CODE.
012000     READ RRQPMST.
012100
012200     IF  WK-C-SUCCESSFUL
012300         GO TO A080-MOVE-DATA.
012400
012500     IF WK-C-RECORD-NOT-FOUND
012600         MOVE    "RRQ0016"           TO    WK-C-LPROJ-ERROR-CD
012700     ELSE
012800         MOVE    "RRQ0206"           TO    WK-C-LPROJ-ERROR-CD.
012900
013000     MOVE    "RRQPMST"               TO    WK-C-LPROJ-FILE.
013100     MOVE    "READ"                  TO    WK-C-LPROJ-MODE.
013200     MOVE    WK-C-FILE-STATUS        TO    WK-C-LPROJ-FS.
013300
013400     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013500
013600 A080-MOVE-DATA.
013700     SET  WK-C-LPROJ-FOUND-YES           TO TRUE.
013800     MOVE RRQPROJ-NAME               TO    WK-C-LPROJ-NAME.
013900     MOVE RRQPROJ-MINISTRY           TO    WK-C-LPROJ-MINISTRY.
014000     MOVE RRQPROJ-TOTAL-BUDGET       TO    WK-C-LPROJ-TOTAL-BUDGET.
014100     MOVE RRQPROJ-SPENT              TO    WK-C-LPROJ-SPENT.
014200
014300     IF  RRQPROJ-SPENT >= RRQPROJ-TOTAL-BUDGET
014400         MOVE ZERO                   TO    WK-D-REMAINING
014500     ELSE
014600         COMPUTE WK-D-REMAINING =
014700             RRQPROJ-TOTAL-BUDGET - RRQPROJ-SPENT.
014800     MOVE WK-D-REMAINING             TO    WK-C-LPROJ-REMAINING.
014900
015000     IF  RRQPROJ-TOTAL-BUDGET = ZERO
015100         ADD  1                      TO    WK-N-ZERO-BUDGET-SKIPS
015200         MOVE ZERO                   TO    WK-D-SPENT-RATIO
015300     ELSE
015400         COMPUTE WK-D-SPENT-RATIO ROUNDED =
015500             RRQPROJ-SPENT / RRQPROJ-TOTAL-BUDGET
015600         IF  WK-D-SPENT-RATIO > 1.0000
015700             MOVE 1.0000              TO    WK-D-SPENT-RATIO.
015800     MOVE WK-D-SPENT-RATIO           TO    WK-C-LPROJ-SPENT-RATIO.
015900
016000 A099-PROCESS-CALLED-ROUTINE-EX.
016100     EXIT.
016200*---------------------------------------------------------------*
016300*                   PROGRAM SUBROUTINE                         *
016400*---------------------------------------------------------------*
016500 Y900-ABNORMAL-TERMINATION.
016600     PERFORM Z000-END-PROGRAM-ROUTINE
016700        THRU Z999-END-PROGRAM-ROUTINE-EX.
016800     EXIT PROGRAM.
016900
017000 Z000-END-PROGRAM-ROUTINE.
017100     CLOSE RRQPMST.
017200     IF  NOT WK-C-SUCCESSFUL
017300         DISPLAY "RRQVPROJ - CLOSE FILE ERROR - RRQPMST"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017500
017600 Z999-END-PROGRAM-ROUTINE-EX.
017700     EXIT.
017800
017900******************************************************************
018000************** END OF PROGRAM SOURCE -  RRQVPROJ ***************
018100******************************************************************
