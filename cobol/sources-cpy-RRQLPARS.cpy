000100*****************************************************************
000200* RRQLPARS.cpybk
000300* LINKAGE AREA FOR CALL "RRQVPARS" (PARSE-REQUEST).  INPUT IS
000400* THE NORMALIZED DOCUMENT TEXT; OUTPUT IS THE EXTRACTED PROJECT
000500* CODE, REQUESTED AMOUNT AND JUSTIFICATION.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TAG    DEV     DATE        DESCRIPTION
001000* ------ ------- ----------- --------------------------------
001100* YPK008 MWTL    22 MAR 1991 - INITIAL VERSION
001200* YPK033 OZG     11 OCT 2005 - ADD TURKISH-LOCALE THOUSANDS/
001300*                              DECIMAL SWITCH FOR TALEP TUTARI
001400*****************************************************************
001500 01  WK-C-LPARS-AREA.
001600     05  WK-C-LPARS-INPUT.
001700         10  WK-C-LPARS-IN-LCNT       PIC 9(02) COMP.
001800         10  WK-C-LPARS-IN-LINES.
001900             15  WK-C-LPARS-IN-LINE   PIC X(200)
002000                                      OCCURS 40 TIMES.
002100         10  FILLER                   PIC X(01).
002200     05  WK-C-LPARS-OUTPUT.
002300         10  WK-C-LPARS-PROJECT-CODE  PIC X(11).
002400         10  WK-C-LPARS-PROJ-FOUND    PIC X(01).
002500             88  WK-C-LPARS-PROJ-YES         VALUE "Y".
002600             88  WK-C-LPARS-PROJ-NO          VALUE "N".
002700         10  WK-C-LPARS-AMOUNT        PIC 9(13).
002800         10  WK-C-LPARS-AMT-PRESENT   PIC X(01).
002900             88  WK-C-LPARS-AMT-YES          VALUE "Y".
003000             88  WK-C-LPARS-AMT-NO           VALUE "N".
003100         10  WK-C-LPARS-JUSTIFICATN   PIC X(200).
003200         10  WK-C-LPARS-ERROR-CD      PIC X(07).
003300         10  FILLER                   PIC X(01).
