000100*****************************************************************
000200* RRQLRISK.cpybk
000300* LINKAGE AREA FOR CALL "RRQVRISK" (RISK-SCORE ADDITIVE
000400* PENALTY ENGINE).  CALLER SUPPLIES THE LOOKED-UP PROJECT
000500* FIGURES (IF ANY), THE EXTRACTED AMOUNT (IF ANY) AND THE
000600* JUSTIFICATION LENGTH; RRQVRISK RETURNS THE 0-100 SCORE AND
000700* THE CONCATENATED RULE NOTES.
000800*****************************************************************
000900* HISTORY OF MODIFICATION:
001000*****************************************************************
001100* TAG    DEV     DATE        DESCRIPTION
001200* ------ ------- ----------- --------------------------------
001300* YPK010 MWTL    23 MAR 1991 - INITIAL VERSION
001400* YPK034 OZG     11 OCT 2005 - ADD WK-C-LRISK-SPENT-RATIO AS
001500*                              COMP-3 TO MATCH VTF2 AMOUNT STYLE
001600*****************************************************************
001700 01  WK-C-LRISK-AREA.
001800     05  WK-C-LRISK-INPUT.
001900         10  WK-C-LRISK-PROJ-FOUND    PIC X(01).
002000             88  WK-C-LRISK-PROJ-YES         VALUE "Y".
002100             88  WK-C-LRISK-PROJ-NO          VALUE "N".
002200         10  WK-C-LRISK-TOTAL-BUDGET  PIC 9(13).
002300         10  WK-C-LRISK-REMAINING     PIC 9(13).
002400         10  WK-C-LRISK-SPENT-RATIO   PIC 9(01)V9(04) COMP-3.
002500         10  WK-C-LRISK-AMT-PRESENT   PIC X(01).
002600             88  WK-C-LRISK-AMT-YES          VALUE "Y".
002700             88  WK-C-LRISK-AMT-NO           VALUE "N".
002800         10  WK-C-LRISK-AMOUNT        PIC 9(13).
002900         10  WK-C-LRISK-JUST-LEN      PIC 9(03) COMP.
003000         10  FILLER                   PIC X(01).
003100     05  WK-C-LRISK-OUTPUT.
003200         10  WK-C-LRISK-SCORE         PIC 9(03).
003300         10  WK-C-LRISK-NOTES         PIC X(200).
003400         10  FILLER                   PIC X(01).
