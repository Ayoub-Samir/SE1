000100*****************************************************************
000200* RRQLNORM.cpybk
000300* LINKAGE AREA FOR CALL "RRQVNORM" (TEXT-NORMALIZE).  THE
000400* CALLING PROGRAM LOADS WK-C-LNORM-IN-LINES / -IN-LCNT FROM THE
000500* REQUEST-TEXT DOCUMENT; RRQVNORM RETURNS THE CLEANED LINES IN
000600* WK-C-LNORM-OUT-LINES / -OUT-LCNT.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* TAG    DEV     DATE        DESCRIPTION
001100* ------ ------- ----------- --------------------------------
001200* YPK007 MWTL    21 MAR 1991 - INITIAL VERSION
001300*****************************************************************
001400 01  WK-C-LNORM-AREA.
001500     05  WK-C-LNORM-INPUT.
001600         10  WK-C-LNORM-IN-LCNT       PIC 9(02) COMP.
001700         10  WK-C-LNORM-IN-LINES.
001800             15  WK-C-LNORM-IN-LINE   PIC X(200)
001900                                      OCCURS 40 TIMES.
002000         10  FILLER                   PIC X(01).
002100     05  WK-C-LNORM-OUTPUT.
002200         10  WK-C-LNORM-OUT-LCNT      PIC 9(02) COMP.
002300         10  WK-C-LNORM-OUT-LINES.
002400             15  WK-C-LNORM-OUT-LINE  PIC X(200)
002500                                      OCCURS 40 TIMES.
002600         10  WK-C-LNORM-ERROR-CD      PIC X(07).
002700         10  FILLER                   PIC X(01).
