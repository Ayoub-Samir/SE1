000100*****************************************************************
000200* RRQPROJ.cpybk
000300* PROJECT MASTER RECORD LAYOUT - RRQPMST FILE (ONE ROW PER
000400* REGISTERED INVESTMENT PROJECT).  COPIED INTO RRQVPROJ AND
000500* RRQXDASH.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TAG    DEV     DATE        DESCRIPTION
001000* ------ ------- ----------- --------------------------------
001100* YPK002 MWTL    14 MAR 1991 - INITIAL VERSION
001200* YPK029 OZG     19 JUN 2004 - WIDEN RRQPROJ-NAME FROM 30 TO 40
001300*                              PER DPT CIRCULAR 2004/11
001400*****************************************************************
001500 01  RRQPROJ-RECORD.
001600     05  RRQPROJ-CODE             PIC X(11).
001700     05  RRQPROJ-CODE-R REDEFINES RRQPROJ-CODE.
001800         10  RRQPROJ-CODE-YEAR    PIC X(04).
001900         10  FILLER               PIC X(01).
002000         10  RRQPROJ-CODE-SERIAL  PIC X(06).
002100     05  RRQPROJ-NAME              PIC X(40).
002200     05  RRQPROJ-MINISTRY          PIC X(30).
002300     05  RRQPROJ-TOTAL-BUDGET      PIC 9(13).
002400     05  RRQPROJ-SPENT             PIC 9(13).
002500     05  FILLER                   PIC X(01).
