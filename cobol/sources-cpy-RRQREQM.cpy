000100*****************************************************************
000200* RRQREQM.cpybk
000300* REVISION REQUEST MASTER RECORD LAYOUT - RRQRMST FILE.  ONE ROW
000400* PER SUBMITTED BUDGET REVISION REQUEST.  REWRITTEN BY THE
000500* PIPELINE AS EXTRACTION AND DECISION STEPS COMPLETE.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TAG    DEV     DATE        DESCRIPTION
001000* ------ ------- ----------- --------------------------------
001100* YPK003 MWTL    18 MAR 1991 - INITIAL VERSION
001200* YPK015 RAZAK   30 NOV 1998 - Y2K: WIDEN ALL TIMESTAMP FIELDS
001300*                              FROM 8-CHAR DDMMYY TO 19-CHAR ISO
001400* YPK041 NGSL    22 FEB 2008 - ADD RRQREQM-AMT-PRESENT SWITCH -
001500*                              SUP REQUEST 08-0133
001600*****************************************************************
001700 01  RRQREQM-RECORD.
001800     05  RRQREQM-REQUEST-ID        PIC X(12).
001900     05  RRQREQM-FILENAME          PIC X(40).
002000     05  RRQREQM-STATUS            PIC X(08).
002100         88  RRQREQM-ST-PENDING           VALUE "pending ".
002200         88  RRQREQM-ST-APPROVED          VALUE "approved".
002300         88  RRQREQM-ST-REJECTED          VALUE "rejected".
002400     05  RRQREQM-PROJECT-CODE      PIC X(11).
002500     05  RRQREQM-AMOUNT            PIC 9(13).
002600     05  RRQREQM-AMT-PRESENT       PIC X(01).
002700         88  RRQREQM-AMT-IS-PRESENT       VALUE "Y".
002800         88  RRQREQM-AMT-IS-ABSENT        VALUE "N".
002900     05  RRQREQM-JUSTIFICATION     PIC X(200).
003000     05  RRQREQM-RISK-SCORE        PIC 9(03).
003100     05  RRQREQM-RISK-NOTES        PIC X(200).
003200     05  RRQREQM-DECISION          PIC X(08).
003300     05  RRQREQM-DECISION-NOTE     PIC X(100).
003400     05  RRQREQM-DECIDED-AT        PIC X(19).
003500     05  RRQREQM-DECIDED-AT-R REDEFINES RRQREQM-DECIDED-AT.
003600         10  RRQREQM-DA-CCYY       PIC X(04).
003700         10  FILLER                PIC X(01).
003800         10  RRQREQM-DA-MM         PIC X(02).
003900         10  FILLER                PIC X(01).
004000         10  RRQREQM-DA-DD         PIC X(02).
004100         10  FILLER                PIC X(09).
004200     05  RRQREQM-CREATED-AT        PIC X(19).
004300     05  RRQREQM-UPDATED-AT        PIC X(19).
004400     05  FILLER                    PIC X(02).
