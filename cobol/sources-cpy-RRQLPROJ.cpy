000100*****************************************************************
000200* RRQLPROJ.cpybk
000300* LINKAGE AREA FOR CALL "RRQVPROJ" (PROJECT-MASTER KEYED
000400* LOOKUP).  SAME INPUT/OUTPUT SHAPE AS THE OLD VBAC BANK
000500* ACCOUNT LOOKUP AREA.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TAG    DEV     DATE        DESCRIPTION
001000* ------ ------- ----------- --------------------------------
001100* YPK009 MWTL    22 MAR 1991 - INITIAL VERSION
001200*****************************************************************
001300 01  WK-C-LPROJ-AREA.
001400     05  WK-C-LPROJ-INPUT.
001500         10  WK-C-LPROJ-CODE          PIC X(11).
001600         10  FILLER                   PIC X(01).
001700     05  WK-C-LPROJ-OUTPUT.
001800         10  WK-C-LPROJ-FOUND         PIC X(01).
001900             88  WK-C-LPROJ-FOUND-YES        VALUE "Y".
002000             88  WK-C-LPROJ-FOUND-NO         VALUE "N".
002100         10  WK-C-LPROJ-NAME          PIC X(40).
002200         10  WK-C-LPROJ-MINISTRY      PIC X(30).
002300         10  WK-C-LPROJ-TOTAL-BUDGET  PIC 9(13).
002400         10  WK-C-LPROJ-SPENT         PIC 9(13).
002500         10  WK-C-LPROJ-REMAINING     PIC 9(13).
002600         10  WK-C-LPROJ-SPENT-RATIO   PIC 9(01)V9(04) COMP-3.
002700         10  WK-C-LPROJ-ERROR-CD      PIC X(07).
002800         10  WK-C-LPROJ-FILE          PIC X(08).
002900         10  WK-C-LPROJ-MODE          PIC X(08).
003000         10  WK-C-LPROJ-FS            PIC X(02).
003100         10  FILLER                   PIC X(02).
